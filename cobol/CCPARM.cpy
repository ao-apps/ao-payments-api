000100*****************************************************************
000200* CCPARM.cpybk
000300* RUN-TIME PARAMETER BLOCK - CARD PROCESSING BATCH SUITE
000400* HOLDS THE RUN DATE AND THE DRY-RUN SWITCH SHARED BY CCBVALT1
000500* AND CCBSYNT1 (MODELLED ON THE REMITTANCE SHOP'S FIL3090
000600* RUN-CONTROL BLOCK).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CCB0002 19/05/1986 RMV - INITIAL VERSION - RUN DATE ONLY
001100* CCB0059 11/11/1990 HT  - ADDED WK-C-DRY-RUN-SW SO CCBSYNT1 CAN
001200*                          BE RUN IN REPORT-ONLY MODE, SEE
001300*                          CCB0058 IN CCBSYNT1
001400* CCB0100 23/07/1996 LJP - ADDED WK-C-RUN-PROVIDER-ID AND
001500*                          WK-C-RUN-PRINCIPAL SO ONE PARAMETER
001600*                          CARD CAN LIMIT THE RUN TO A SINGLE
001700*                          PROVIDER/PRINCIPAL PAIR
001800* CCB0116 30/12/1998 LJP - Y2K READINESS REVIEW - WK-C-RUN-CCYY
001900*                          IS ALREADY 4-DIGIT, NO CHANGE
002000*                          REQUIRED, SIGNED OFF
002100*****************************************************************
002200 01  WK-C-RUN-PARM.
002300     05  WK-C-RUN-DATE.
002400         10  WK-C-RUN-CCYY         PIC 9(04).
002500         10  WK-C-RUN-MM           PIC 9(02).
002600         10  WK-C-RUN-DD           PIC 9(02).
002700     05  WK-C-DRY-RUN-SW           PIC X(01) VALUE "N".
002800         88  WK-C-DRY-RUN                VALUE "Y".
002900         88  WK-C-LIVE-RUN                VALUE "N".
003000     05  WK-C-RUN-PROVIDER-ID      PIC X(20) VALUE SPACES.
003100     05  WK-C-RUN-PRINCIPAL        PIC X(100) VALUE SPACES.
003200     05  FILLER                    PIC X(25) VALUE SPACES.
