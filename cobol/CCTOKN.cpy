000100*****************************************************************
000200* CCTOKN.cpybk
000300* TOKENIZED-CARD DECK RECORD - ONE ROW PER CARD THE PROVIDER
000400* REPORTS AS ON FILE FOR THIS MERCHANT, READ BY CCBSYNT1 IN
000500* PLACE OF A LIVE INQUIRY TO THE PROVIDER FOR ITS TOKENIZED
000600* CARD LIST.
000700* FROM FILE CCFTOKN OF LIBRARY CCLIB
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* CCB0041 19/05/1986 DWK - INITIAL VERSION
001200* CCB0098 23/07/1996 LJP - WIDENED CCTOKN-PROV-REPL-MASK-NBR AND
001300*                          CCTOKN-PROV-REPL-EXP TO CARRY THE
001400*                          PROVIDER'S RAW REPLACEMENT TEXT FOR
001500*                          THE SYNC REPORT, SEE CCB0099 IN
001600*                          CCBSYNT1
001700* CCB0117 30/12/1998 LJP - Y2K READINESS REVIEW - NO PACKED DATE
001800*                          FIELDS IN THIS RECORD, NO CHANGE
001900*                          REQUIRED, SIGNED OFF
002000*****************************************************************
002100 05  CCTOKN-RECORD              PIC X(200).
002200*
002300* I-O FORMAT:CCTOKNR FROM FILE CCFTOKN  OF LIBRARY CCLIB
002400*
002500 05  CCTOKNR  REDEFINES CCTOKN-RECORD.
002600 06  CCTOKN-PROV-UNIQUE-ID      PIC X(64).
002700*                        REQUIRED KEY - MATCHED AGAINST THE
002800*                        PERSISTED CARD'S PROVIDER-UNIQUE-ID
002900 06  CCTOKN-PROV-REPL-MASK-NBR  PIC X(25).
003000*                        PROVIDER'S RAW REPLACEMENT MASKED
003100*                        NUMBER TEXT - CARRIED FOR THE REPORT
003200*                        LINE ONLY, NOT COMPARED
003300 06  CCTOKN-REPL-MASKED-NUMBER  PIC X(25).
003400*                        NORMALIZED REPLACEMENT MASKED NUMBER -
003500*                        BLANK IF THE NUMBER ON FILE DID NOT
003600*                        CHANGE
003700 06  CCTOKN-PROV-REPL-EXP       PIC X(20).
003800*                        PROVIDER'S RAW REPLACEMENT EXPIRATION
003900*                        TEXT - CARRIED FOR THE REPORT LINE ONLY
004000 06  CCTOKN-REPL-EXP-MONTH-SW   PIC X(01).
004100     88  CCTOKN-REPL-EXP-MONTH-SET    VALUE "Y".
004200 06  CCTOKN-REPL-EXP-MONTH      PIC S9(02) COMP-3.
004300 06  CCTOKN-REPL-EXP-YEAR-SW    PIC X(01).
004400     88  CCTOKN-REPL-EXP-YEAR-SET     VALUE "Y".
004500 06  CCTOKN-REPL-EXP-YEAR       PIC S9(04) COMP-3.
004600 06  FILLER                     PIC X(57).
004700*                        SPARE FOR FUTURE EXPANSION
