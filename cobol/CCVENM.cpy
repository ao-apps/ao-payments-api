000100*****************************************************************
000200* CCVENM.cpybk
000300* LINKAGE BLOCK FOR CCBVENM - CODE TABLE MEMBERSHIP CHECK FOR
000400* THE COMMUNICATION-RESULT / APPROVAL-RESULT / DECLINE-REASON /
000500* REVIEW-REASON / CVV-RESULT / AVS-RESULT / ERROR-CODE LISTS
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CCB0012 04/03/1985 HT  - INITIAL VERSION - COMMRESULT AND
001000*                          APPROVAL TABLES ONLY
001100* CCB0073 02/10/1993 DWK - ADDED WK-CCVENM-TBL-ERRCODE FOR THE
001200*                          ERRCODE TABLE-ID ADDED UNDER THIS
001300*                          SAME TICKET IN CCBVENM
001400* CCB0108 18/12/1998 LJP - Y2K READINESS REVIEW - NO DATE
001500*                          FIELDS IN THIS BLOCK, NO CHANGE
001600*                          REQUIRED, SIGNED OFF
001700*****************************************************************
001800 01  WK-CCVENM-RECORD.
001900     05  WK-CCVENM-INPUT.
002000         10  WK-CCVENM-TABLE-ID     PIC X(10).
002100             88  WK-CCVENM-TBL-COMM-RESULT VALUE "COMMRESULT".
002200             88  WK-CCVENM-TBL-APPROVAL    VALUE "APPROVAL".
002300             88  WK-CCVENM-TBL-ERRCODE     VALUE "ERRCODE".
002400         10  WK-CCVENM-CODE-VALUE   PIC X(40).
002500     05  WK-CCVENM-OUTPUT.
002600         10  WK-CCVENM-VALID-SW     PIC X(01) VALUE "N".
002700             88  WK-CCVENM-IS-VALID         VALUE "Y".
002800     05  FILLER                 PIC X(10).
