000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVNAM.
000500 AUTHOR.         D W KERR.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   22 FEB 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TRIM/NORMALIZE A
001200*               GENERIC STRING FIELD AND TO ASSEMBLE A FULL
001300*               NAME FROM FIRST AND LAST NAME FOR THE CARD
001400*               PROCESSING BATCH SUITE.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#    INIT   DATE        DESCRIPTION
002000* -------- ------ ----------  -----------------------------------
002100* CCB0010  DWK    22/02/1985  INITIAL VERSION
002200* CCB0062  HT     14/03/1991  EXPANDED NAME FIELDS TO 50 BYTES
002300*                             FOR LONGER OVERSEAS CARDHOLDER
002400*                             NAMES
002500* CCB0106  LJP    14/12/1998  Y2K READINESS REVIEW - NO DATE
002600*                             FIELDS IN THIS ROUTINE, NO CHANGE
002700*                             REQUIRED, SIGNED OFF
002800* CCB0172  BTN    11/04/2003  ACQUIRER PORTFOLIO CONVERSION NAME-
002900*                             WIDTH REVIEW - CONFIRMED THE 100-
003000*                             BYTE FIRST/LAST FIELDS AND 201-BYTE
003100*                             FULL-NAME WORK AREA STILL COVER THE
003200*                             LONGEST INCOMING CARDHOLDER NAME ON
003300*                             THE CONVERTED PORTFOLIO, NO CHANGE
003400*                             REQUIRED, SIGNED OFF
003500*----------------------------------------------------------------*
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM CCBVNAM **".
005200*
005300 01  WK-C-TRIM-WORK               PIC X(100) VALUE SPACES.
005400 01  WK-C-TRIM-WORK-R REDEFINES WK-C-TRIM-WORK.
005500     05  WK-C-TRIM-CHAR OCCURS 100 TIMES PIC X(01).
005600*
005700 01  WK-C-FULL-WORK                PIC X(201) VALUE SPACES.
005800 01  WK-C-FULL-WORK-R REDEFINES WK-C-FULL-WORK.
005900     05  WK-C-FULL-FIRST           PIC X(100).
006000     05  WK-C-FULL-SEP             PIC X(01).
006100     05  WK-C-FULL-LAST            PIC X(100).
006200 01  WK-C-FULL-WORK-TBL REDEFINES WK-C-FULL-WORK.
006300     05  WK-C-FULL-CHAR OCCURS 201 TIMES PIC X(01).
006400*
006500 01  WK-C-SUB                       PIC S9(03) COMP VALUE ZERO.
006600 01  WK-C-END-POS                   PIC S9(03) COMP VALUE ZERO.
006700*
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100     COPY CCVNAM.
007200*
007300********************************************
007400 PROCEDURE DIVISION USING WK-CCVNAM-RECORD.
007500********************************************
007600 MAIN-MODULE.
007700     PERFORM A000-PROCESS-CALLED-ROUTINE
007800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007900     EXIT PROGRAM.
008000*
008100*----------------------------------------------------------------*
008200 A000-PROCESS-CALLED-ROUTINE.
008300*----------------------------------------------------------------*
008400     IF  WK-CCVNAM-FN-TRIM
008500         MOVE WK-CCVNAM-FIRST-NAME   TO WK-C-TRIM-WORK
008600         PERFORM B000-RIGHT-TRIM
008700            THRU B099-RIGHT-TRIM-EX
008800         MOVE WK-C-TRIM-WORK          TO WK-CCVNAM-TRIMMED
008900     END-IF.
009000*
009100     IF  WK-CCVNAM-FN-FULL-NAME
009200         PERFORM C000-BUILD-FULL-NAME
009300            THRU C099-BUILD-FULL-NAME-EX
009400     END-IF.
009500*
009600 A099-PROCESS-CALLED-ROUTINE-EX.
009700     EXIT.
009800*----------------------------------------------------------------*
009900 B000-RIGHT-TRIM.
010000*----------------------------------------------------------------*
010100*    FIND THE LAST NON-BLANK CHARACTER AND SPACE-FILL BEYOND IT.
010200*----------------------------------------------------------------*
010300     MOVE ZERO                      TO WK-C-END-POS.
010400     PERFORM B010-SCAN-ONE-CHAR
010500        THRU B010-SCAN-ONE-CHAR-EX
010600        VARYING WK-C-SUB FROM 1 BY 1
010700           UNTIL WK-C-SUB > 100.
010800     IF  WK-C-END-POS < 100
010900         MOVE SPACES TO WK-C-TRIM-WORK(WK-C-END-POS + 1:
011000                                       100 - WK-C-END-POS)
011100     END-IF.
011200*
011300 B099-RIGHT-TRIM-EX.
011400     EXIT.
011500*----------------------------------------------------------------*
011600 B010-SCAN-ONE-CHAR.
011700*----------------------------------------------------------------*
011800     IF  WK-C-TRIM-CHAR(WK-C-SUB) NOT = SPACE
011900         MOVE WK-C-SUB TO WK-C-END-POS
012000     END-IF.
012100*
012200 B010-SCAN-ONE-CHAR-EX.
012300     EXIT.
012400*----------------------------------------------------------------*
012500 C000-BUILD-FULL-NAME.                                            CCB0062 
012600*----------------------------------------------------------------*
012700     MOVE WK-CCVNAM-FIRST-NAME       TO WK-C-TRIM-WORK.
012800     PERFORM B000-RIGHT-TRIM
012900        THRU B099-RIGHT-TRIM-EX.
013000*
013100     IF  WK-C-TRIM-WORK = SPACES
013200         MOVE WK-CCVNAM-LAST-NAME     TO WK-C-TRIM-WORK
013300         PERFORM B000-RIGHT-TRIM
013400            THRU B099-RIGHT-TRIM-EX
013500         MOVE WK-C-TRIM-WORK           TO WK-CCVNAM-FULL-NAME
013600         GO TO C099-BUILD-FULL-NAME-EX
013700     END-IF.
013800*
013900     MOVE SPACES                     TO WK-C-FULL-WORK.
014000     MOVE WK-C-TRIM-WORK              TO WK-C-FULL-FIRST.
014100     MOVE SPACE                       TO WK-C-FULL-SEP.
014200     MOVE WK-CCVNAM-LAST-NAME          TO WK-C-FULL-LAST.
014300*
014400     PERFORM B900-FULL-RIGHT-TRIM
014500        THRU B900-FULL-RIGHT-TRIM-EX.
014600     MOVE WK-C-FULL-WORK                TO WK-CCVNAM-FULL-NAME.
014700*
014800 C099-BUILD-FULL-NAME-EX.
014900     EXIT.
015000*----------------------------------------------------------------*
015100 B900-FULL-RIGHT-TRIM.
015200*----------------------------------------------------------------*
015300*    THE TRAILING TRIM ON THE ASSEMBLED "FIRST LAST" STRING -
015400*    NEEDED WHEN LAST NAME ITSELF TRIMS TO BLANK.
015500*----------------------------------------------------------------*
015600     MOVE ZERO                        TO WK-C-END-POS.
015700     PERFORM B910-SCAN-FULL-CHAR
015800        THRU B910-SCAN-FULL-CHAR-EX
015900        VARYING WK-C-SUB FROM 1 BY 1
016000           UNTIL WK-C-SUB > 201.
016100     IF  WK-C-END-POS < 201
016200         MOVE SPACES TO WK-C-FULL-WORK(WK-C-END-POS + 1:
016300                                       201 - WK-C-END-POS)
016400     END-IF.
016500*
016600 B900-FULL-RIGHT-TRIM-EX.
016700     EXIT.
016800*----------------------------------------------------------------*
016900 B910-SCAN-FULL-CHAR.
017000*----------------------------------------------------------------*
017100     IF  WK-C-FULL-CHAR(WK-C-SUB) NOT = SPACE
017200         MOVE WK-C-SUB TO WK-C-END-POS
017300     END-IF.
017400*
017500 B910-SCAN-FULL-CHAR-EX.
017600     EXIT.
017700*
017800******************************************************************
017900************** END OF PROGRAM SOURCE -  CCBVNAM ****************
018000******************************************************************
