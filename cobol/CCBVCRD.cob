000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVCRD.
000500 AUTHOR.         R M VOSS.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   14 FEB 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SET, VALIDATE,
001200*               MASK AND DISPLAY-FORMAT A CREDIT CARD NUMBER
001300*               FOR THE CARD PROCESSING BATCH SUITE.
001400*
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* MOD.#    INIT   DATE        DESCRIPTION
001900* -------- ------ ----------  -----------------------------------
002000* CCB0008  RMV    14/02/1985  INITIAL VERSION
002100* CCB0033  HT     03/11/1988  ADDED LUHN MOD-10 CHECK DIGIT TEST
002200*                             PER CARD ASSOCIATION BULLETIN 88-19
002300* CCB0071  DWK    21/09/1993  LENGTHENED CARD NUMBER FIELD FOR
002400*                             NEW 19-DIGIT CARD PRODUCTS
002500* CCB0104  LJP    08/12/1998  Y2K READINESS REVIEW - NO DATE
002600*                             FIELDS IN THIS ROUTINE, NO CHANGE
002700*                             REQUIRED, SIGNED OFF
002800* CCB0147  BTN    17/06/2002  CORRECTED THE CARD-NUMBER-DISPLAY
002900*                             SHORTFALL PADDING ROUTINE WHEN
003000*                             FEWER THAN FOUR DIGITS ARE KNOWN
003100*----------------------------------------------------------------*
003200        EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM CCBVCRD **".
004800*
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-LITERALS.
005100     05  WK-C-DIGITS             PIC X(10) VALUE "0123456789".
005200     05  WK-C-DIGITS-R REDEFINES WK-C-DIGITS.
005300         10  WK-C-DIGIT-TAB OCCURS 10 TIMES PIC X(01).
005400*
005500 01  WK-C-WORK-NUMBER            PIC X(25) VALUE SPACES.
005600 01  WK-C-WORK-NUMBER-R REDEFINES WK-C-WORK-NUMBER.
005700     05  WK-C-WORK-CHAR OCCURS 25 TIMES   PIC X(01).
005800*
005900 01  WK-C-MASK-NUMBER            PIC X(25) VALUE SPACES.
006000 01  WK-C-MASK-NUMBER-R REDEFINES WK-C-MASK-NUMBER.
006100     05  WK-C-MASK-CHAR OCCURS 25 TIMES   PIC X(01).
006200*
006300 01  WK-C-LUHN-SUM               PIC S9(05) COMP-3 VALUE ZERO.
006400 01  WK-C-LUHN-SUM-X REDEFINES WK-C-LUHN-SUM PIC X(03).
006500*
006600 01  WK-C-SUB                    PIC S9(03) COMP VALUE ZERO.
006700 01  WK-C-LEN                    PIC S9(03) COMP VALUE ZERO.
006800 01  WK-C-DIGIT-CT               PIC S9(03) COMP VALUE ZERO.
006900 01  WK-C-START-BOUND            PIC S9(03) COMP VALUE ZERO.
007000 01  WK-C-END-BOUND               PIC S9(03) COMP VALUE ZERO.
007100 01  WK-C-THIS-DIGIT              PIC S9(01) COMP VALUE ZERO.
007200 01  WK-C-DOUBLED                 PIC S9(03) COMP VALUE ZERO.
007300 01  WK-C-POS-FROM-RIGHT          PIC S9(03) COMP VALUE ZERO.
007400 01  WK-C-KNOWN-CT                PIC S9(03) COMP VALUE ZERO.
007500 01  WK-C-SHORTFALL                PIC S9(03) COMP VALUE ZERO.
007600 01  WK-C-DISPLAY-WORK            PIC X(09) VALUE SPACES.
007700 01  WK-C-DIV-QUOT                 PIC S9(05) COMP VALUE ZERO.
007800 01  WK-C-DIV-REM                  PIC S9(03) COMP VALUE ZERO.
007900*
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300     COPY CCVCRD.
008400*
008500********************************************
008600 PROCEDURE DIVISION USING WK-CCVCRD-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-PROCESS-CALLED-ROUTINE
009000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100     EXIT PROGRAM.
009200*
009300*----------------------------------------------------------------*
009400 A000-PROCESS-CALLED-ROUTINE.
009500*----------------------------------------------------------------*
009600     MOVE "Y"               TO WK-CCVCRD-NO-ERROR.
009700     MOVE SPACES            TO WK-CCVCRD-ERROR-CD.
009800     MOVE SPACES            TO WK-CCVCRD-DIGITS-ONLY
009900                                WK-CCVCRD-MASKED-NUMBER
010000                                WK-CCVCRD-DISPLAY-NUM.
010100*
010200     IF  WK-CCVCRD-FN-SET
010300         PERFORM B000-STRIP-TO-DIGITS
010400            THRU B099-STRIP-TO-DIGITS-EX
010500         PERFORM B100-VALIDATE-LUHN
010600            THRU B199-VALIDATE-LUHN-EX
010700         IF  WK-CCVCRD-IS-OK
010800             MOVE WK-C-WORK-NUMBER TO WK-CCVCRD-DIGITS-ONLY
010900             PERFORM C000-MASK-NUMBER
011000                THRU C099-MASK-NUMBER-EX
011100         END-IF
011200     END-IF.
011300*
011400     IF  WK-CCVCRD-FN-MASK
011500         MOVE WK-CCVCRD-CARD-NUMBER TO WK-C-WORK-NUMBER
011600         PERFORM C000-MASK-NUMBER
011700            THRU C099-MASK-NUMBER-EX
011800     END-IF.
011900*
012000     IF  WK-CCVCRD-FN-DISPLAY
012100         MOVE WK-CCVCRD-CARD-NUMBER TO WK-C-WORK-NUMBER
012200         PERFORM D000-BUILD-DISPLAY
012300            THRU D099-BUILD-DISPLAY-EX
012400     END-IF.
012500*
012600 A099-PROCESS-CALLED-ROUTINE-EX.
012700     EXIT.
012800*----------------------------------------------------------------*
012900 B000-STRIP-TO-DIGITS.
013000*----------------------------------------------------------------*
013100     MOVE SPACES             TO WK-C-WORK-NUMBER.
013200     MOVE ZERO                TO WK-C-LEN.
013300     PERFORM B010-STRIP-ONE-CHAR
013400        THRU B010-STRIP-ONE-CHAR-EX
013500        VARYING WK-C-SUB FROM 1 BY 1
013600           UNTIL WK-C-SUB > 25.
013700*
013800 B099-STRIP-TO-DIGITS-EX.
013900     EXIT.
014000*----------------------------------------------------------------*
014100 B010-STRIP-ONE-CHAR.
014200*----------------------------------------------------------------*
014300     IF  WK-CCVCRD-CARD-NUMBER(WK-C-SUB:1) >= "0"
014400     AND WK-CCVCRD-CARD-NUMBER(WK-C-SUB:1) <= "9"
014500         ADD 1 TO WK-C-LEN
014600         MOVE WK-CCVCRD-CARD-NUMBER(WK-C-SUB:1)
014700                             TO WK-C-WORK-CHAR(WK-C-LEN)
014800     END-IF.
014900*
015000 B010-STRIP-ONE-CHAR-EX.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 B100-VALIDATE-LUHN.                                              CCB0033 
015400*----------------------------------------------------------------*
015500     IF  WK-C-LEN < 12 OR WK-C-LEN > 19
015600         MOVE "N"                 TO WK-CCVCRD-NO-ERROR
015700         MOVE "INVALID"            TO WK-CCVCRD-ERROR-CD
015800         GO TO B199-VALIDATE-LUHN-EX
015900     END-IF.
016000*
016100     MOVE ZERO                    TO WK-C-LUHN-SUM.
016200     PERFORM B110-ACCUM-ONE-DIGIT
016300        THRU B110-ACCUM-ONE-DIGIT-EX
016400        VARYING WK-C-SUB FROM 1 BY 1
016500           UNTIL WK-C-SUB > WK-C-LEN.
016600*
016700     DIVIDE WK-C-LUHN-SUM BY 10
016800        GIVING WK-C-DIV-QUOT REMAINDER WK-C-DIV-REM.
016900     IF  WK-C-DIV-REM NOT = 0
017000         MOVE "N"                  TO WK-CCVCRD-NO-ERROR
017100         MOVE "INVALID"             TO WK-CCVCRD-ERROR-CD
017200     END-IF.
017300*
017400 B199-VALIDATE-LUHN-EX.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 B110-ACCUM-ONE-DIGIT.
017800*----------------------------------------------------------------*
017900     MOVE ZERO TO WK-C-POS-FROM-RIGHT.
018000     COMPUTE WK-C-POS-FROM-RIGHT = WK-C-LEN - WK-C-SUB + 1.
018100     MOVE WK-C-WORK-CHAR(WK-C-SUB) TO WK-C-THIS-DIGIT.
018200     DIVIDE WK-C-POS-FROM-RIGHT BY 2
018300        GIVING WK-C-DIV-QUOT REMAINDER WK-C-DIV-REM.
018400     IF  WK-C-DIV-REM = 0
018500         COMPUTE WK-C-DOUBLED = WK-C-THIS-DIGIT * 2
018600         IF  WK-C-DOUBLED > 9
018700             COMPUTE WK-C-DOUBLED = WK-C-DOUBLED - 9
018800         END-IF
018900         ADD WK-C-DOUBLED TO WK-C-LUHN-SUM
019000     ELSE
019100         ADD WK-C-THIS-DIGIT TO WK-C-LUHN-SUM
019200     END-IF.
019300*
019400 B110-ACCUM-ONE-DIGIT-EX.
019500     EXIT.
019600*----------------------------------------------------------------*
019700 C000-MASK-NUMBER.
019800*----------------------------------------------------------------*
019900*    WALK IN FROM THE LEFT COUNTING DIGITS UNTIL 6 ARE SEEN,
020000*    WALK IN FROM THE RIGHT COUNTING DIGITS UNTIL 4 ARE SEEN,
020100*    THEN BLANK OUT DIGITS STRICTLY BETWEEN THE TWO BOUNDARIES.
020200*    NON-DIGIT CHARACTERS ARE NEVER DISTURBED.
020300*----------------------------------------------------------------*
020400     MOVE WK-C-WORK-NUMBER        TO WK-C-MASK-NUMBER.
020500     MOVE ZERO                    TO WK-C-DIGIT-CT
020600                                      WK-C-START-BOUND
020700                                      WK-C-END-BOUND.
020800*
020900     PERFORM C010-WALK-IN-LEFT
021000        THRU C010-WALK-IN-LEFT-EX
021100        VARYING WK-C-SUB FROM 1 BY 1
021200           UNTIL WK-C-SUB > 25
021300              OR WK-C-DIGIT-CT = 6.
021400*
021500     MOVE ZERO                    TO WK-C-DIGIT-CT.
021600     PERFORM C020-WALK-IN-RIGHT
021700        THRU C020-WALK-IN-RIGHT-EX
021800        VARYING WK-C-SUB FROM 25 BY -1
021900           UNTIL WK-C-SUB < 1
022000              OR WK-C-DIGIT-CT = 4
022100              OR WK-C-SUB = WK-C-START-BOUND.
022200*
022300     IF  WK-C-END-BOUND = ZERO
022400         MOVE 26 TO WK-C-END-BOUND
022500     END-IF.
022600*
022700     PERFORM C030-BLANK-ONE-POSITION
022800        THRU C030-BLANK-ONE-POSITION-EX
022900        VARYING WK-C-SUB FROM WK-C-START-BOUND BY 1
023000           UNTIL WK-C-SUB >= WK-C-END-BOUND.
023100*
023200     MOVE WK-C-MASK-NUMBER         TO WK-CCVCRD-MASKED-NUMBER.
023300*
023400 C099-MASK-NUMBER-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 C010-WALK-IN-LEFT.
023800*----------------------------------------------------------------*
023900     IF  WK-C-WORK-CHAR(WK-C-SUB) >= "0"
024000     AND WK-C-WORK-CHAR(WK-C-SUB) <= "9"
024100         ADD 1 TO WK-C-DIGIT-CT
024200         MOVE WK-C-SUB TO WK-C-START-BOUND
024300     END-IF.
024400*
024500 C010-WALK-IN-LEFT-EX.
024600     EXIT.
024700*----------------------------------------------------------------*
024800 C020-WALK-IN-RIGHT.
024900*----------------------------------------------------------------*
025000     IF  WK-C-WORK-CHAR(WK-C-SUB) >= "0"
025100     AND WK-C-WORK-CHAR(WK-C-SUB) <= "9"
025200         ADD 1 TO WK-C-DIGIT-CT
025300         MOVE WK-C-SUB TO WK-C-END-BOUND
025400     END-IF.
025500*
025600 C020-WALK-IN-RIGHT-EX.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 C030-BLANK-ONE-POSITION.
026000*----------------------------------------------------------------*
026100     IF  WK-C-WORK-CHAR(WK-C-SUB) >= "0"
026200     AND WK-C-WORK-CHAR(WK-C-SUB) <= "9"
026300         MOVE "X" TO WK-C-MASK-CHAR(WK-C-SUB)
026400     END-IF.
026500*
026600 C030-BLANK-ONE-POSITION-EX.
026700     EXIT.
026800*----------------------------------------------------------------*
026900 D000-BUILD-DISPLAY.                                              CCB0147 
027000*----------------------------------------------------------------*
027100*    BUILD "**** " (MASK PREFIX IN PLACE OF A BULLET GLYPH -
027200*    THIS SHOP'S AS/400 CODE PAGE HAS NO BULLET CHARACTER) PLUS
027300*    THE LAST 4 KNOWN DIGITS, SHORTFALL PADDED WITH '?'.
027400*----------------------------------------------------------------*
027500     MOVE "**** "                  TO WK-C-DISPLAY-WORK.
027600     MOVE ZERO                      TO WK-C-KNOWN-CT.
027700     PERFORM B000-STRIP-TO-DIGITS
027800        THRU B099-STRIP-TO-DIGITS-EX.
027900     MOVE WK-C-LEN                  TO WK-C-KNOWN-CT.
028000*
028100     IF  WK-C-KNOWN-CT > 4
028200         MOVE WK-C-WORK-CHAR(WK-C-KNOWN-CT - 3) TO
028300                                  WK-C-DISPLAY-WORK(6:1)
028400         MOVE WK-C-WORK-CHAR(WK-C-KNOWN-CT - 2) TO
028500                                  WK-C-DISPLAY-WORK(7:1)
028600         MOVE WK-C-WORK-CHAR(WK-C-KNOWN-CT - 1) TO
028700                                  WK-C-DISPLAY-WORK(8:1)
028800         MOVE WK-C-WORK-CHAR(WK-C-KNOWN-CT)     TO
028900                                  WK-C-DISPLAY-WORK(9:1)
029000     ELSE
029100         COMPUTE WK-C-SHORTFALL = 4 - WK-C-KNOWN-CT
029200         MOVE "????"                TO
029300                                  WK-C-DISPLAY-WORK(6:4)
029400         IF  WK-C-KNOWN-CT > 0
029500             PERFORM D010-COPY-ONE-KNOWN-DIGIT
029600                THRU D010-COPY-ONE-KNOWN-DIGIT-EX
029700                VARYING WK-C-SUB FROM 1 BY 1
029800                   UNTIL WK-C-SUB > WK-C-KNOWN-CT
029900         END-IF
030000     END-IF.
030100*
030200     MOVE WK-C-DISPLAY-WORK         TO WK-CCVCRD-DISPLAY-NUM.
030300*
030400 D099-BUILD-DISPLAY-EX.
030500     EXIT.
030600*----------------------------------------------------------------*
030700 D010-COPY-ONE-KNOWN-DIGIT.
030800*----------------------------------------------------------------*
030900     MOVE WK-C-WORK-CHAR(WK-C-SUB) TO
031000        WK-C-DISPLAY-WORK(5 + WK-C-SHORTFALL + WK-C-SUB:1).
031100*
031200 D010-COPY-ONE-KNOWN-DIGIT-EX.
031300     EXIT.
031400*
031500******************************************************************
031600************** END OF PROGRAM SOURCE -  CCBVCRD ****************
031700******************************************************************
