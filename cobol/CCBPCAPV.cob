000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBPCAPV.
000500 AUTHOR.         R M VOSS.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   20 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED CAPTURE/VOID ROUTINE OF THE
001200*               CARD PROCESSING BATCH SUITE.  CAPTURE DRIVES THE
001300*               STAND-IN GATEWAY AGAINST THE AUTHORIZATION ALREADY
001400*               ON FILE; VOID CHECKS THE TRANSACTION IS IN A
001500*               VOIDABLE STATE BEFORE EVER CALLING THE GATEWAY,
001600*               AND NEVER REGRESSES THE STATUS WHEN THE GATEWAY
001700*               VOID ITSELF FAILS.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#    INIT   DATE        DESCRIPTION
002300* -------- ------ ----------  -----------------------------------
002400* CCB0022  RMV    20/03/1985  INITIAL VERSION - CAPTURE ONLY
002500* CCB0047  DWK    11/06/1989  ADDED THE VOID FUNCTION AND THE
002600*                             VOIDABLE-STATE PRECONDITION CHECK
002700* CCB0091  HT     07/07/1995  VOID NO LONGER REGRESSES STATUS ON
002800*                             A FAILED GATEWAY VOID - CCB0047 HAD
002900*                             LEFT THE OLD STATUS AS "VOID" EVEN
003000*                             WHEN THE GATEWAY CALL CAME BACK
003100*                             IO_ERROR - CORRECTED PER AUDIT
003200* CCB0111  LJP    28/12/1998  Y2K READINESS REVIEW - TIMESTAMPS
003300*                             ARE EPOCH SECONDS, SIGNED OFF
003400* CCB0127  BTN    09/05/2003  B000 WAS FORCING EVERY NON-SUCCESS
003500*                             COMM RESULT TO STATUS IO-ERROR -
003600*                             SPLIT OUT B100-DERIVE-CAPTURE-STATUS
003700*                             SO LOCAL-ERROR/GATEWAY-ERROR GET
003800*                             THEIR OWN STATUS, PER CCBPAUTH D100
003900*----------------------------------------------------------------*
004000        EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM CCBPCAPV **".
005600*
005700     COPY CCVPERS.
005800 01  WK-L-DUMMY-CARD.
005900     COPY CCCARD.
006000*
006100 01  WK-C-SCALED-AMOUNT               PIC S9(11) COMP-3
006200                                                  VALUE ZERO.
006300 01  WK-C-SCALED-AMOUNT-X REDEFINES WK-C-SCALED-AMOUNT
006400                                       PIC X(06).
006500 01  WK-C-DOLLARS                     PIC S9(09) COMP VALUE ZERO.
006600 01  WK-C-CENTS                       PIC S9(03) COMP VALUE ZERO.
006700*
006800 01  WK-C-VOIDABLE-SW                 PIC X(01) VALUE "N".
006900     88  WK-C-IS-VOIDABLE                 VALUE "Y".
007000*
007100*****************
007200 LINKAGE SECTION.
007300*****************
007400     COPY CCVCAPV.
007500 01  LK-CCTXN-RECORD.
007600     COPY CCTXREC.
007700*
007800***************************************************************
007900 PROCEDURE DIVISION USING WK-CCCAPV-CONTROL,
008000                           LK-CCTXN-RECORD.
008100***************************************************************
008200 MAIN-MODULE.
008300     MOVE "Y"                     TO WK-CCCAPV-NO-ERROR.
008400     MOVE SPACES                  TO WK-CCCAPV-ERROR-CD.
008500*
008600     IF  WK-CCCAPV-FN-CAPTURE
008700         PERFORM B000-CAPTURE-REQUEST
008800            THRU B099-CAPTURE-REQUEST-EX
008900     ELSE
009000         PERFORM C000-VOID-REQUEST
009100            THRU C099-VOID-REQUEST-EX
009200     END-IF.
009300*
009400     IF  WK-CCCAPV-IS-OK
009500         PERFORM F000-SAVE-TRANSACTION
009600            THRU F099-SAVE-TRANSACTION-EX
009700     END-IF.
009800     EXIT PROGRAM.
009900*
010000*----------------------------------------------------------------*
010100 B000-CAPTURE-REQUEST.
010200*----------------------------------------------------------------*
010300     MOVE WK-CCCAPV-NOW           TO CCTXN-CAPTURE-TIME.
010400     MOVE WK-CCCAPV-PRINCIPAL     TO CCTXN-CAPTURE-PRINCIPAL.
010500     MOVE SPACES                  TO CCTXN-CAP-PROV-ERR-MSG.
010600     MOVE CCTXN-AUTH-PROV-ID      TO CCTXN-CAP-PROV-ID.
010700     MOVE CCTXN-AUTH-PROV-UNQ-ID  TO CCTXN-CAP-PROV-UNQ-ID.
010800*
010900*    STAND-IN GATEWAY - SEE REMARKS UNDER CCBPAUTH C000.  THE
011000*    CAPTURE LEG HAS NO APPROVAL-RESULT BRANCH OF ITS OWN, ONLY A
011100*    COMMUNICATION RESULT, SO THE SAME CENTS-SELECT CANNED-
011200*    RESPONSE CONVENTION COVERS ALL THREE ERROR CASES PLUS
011300*    SUCCESS - CCB0127.
011400*----------------------------------------------------------------*
011500     COMPUTE WK-C-SCALED-AMOUNT = CCTXN-RQ-AMOUNT * 100.
011600     DIVIDE WK-C-SCALED-AMOUNT BY 100
011700        GIVING WK-C-DOLLARS REMAINDER WK-C-CENTS.
011800*
011900     EVALUATE WK-C-CENTS
012000         WHEN 01
012100             SET CCTXN-CAP-COMM-LOCAL-ERROR TO TRUE
012200         WHEN 02
012300             SET CCTXN-CAP-COMM-GTWY-ERROR TO TRUE
012400         WHEN 03
012500             SET CCTXN-CAP-COMM-IO-ERROR TO TRUE
012600         WHEN OTHER
012700             SET CCTXN-CAP-COMM-SUCCESS TO TRUE
012800     END-EVALUATE.
012900*
013000     PERFORM B100-DERIVE-CAPTURE-STATUS
013100        THRU B199-DERIVE-CAPTURE-STATUS-EX.
013200*
013300 B099-CAPTURE-REQUEST-EX.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 B100-DERIVE-CAPTURE-STATUS.                                      CCB0127
013700*----------------------------------------------------------------*
013800*    THE CAPTURE-LEG BRANCH TABLE - MIRRORS CCBPAUTH D100-
013900*    DERIVE-STATUS SO EACH COMMUNICATION RESULT CARRIES ITS OWN
014000*    STATUS RATHER THAN BEING COLLAPSED TO IO-ERROR - CCB0127.
014100*----------------------------------------------------------------*
014200     EVALUATE TRUE
014300         WHEN CCTXN-CAP-COMM-LOCAL-ERROR
014400             SET CCTXN-ST-LOCAL-ERROR TO TRUE
014500         WHEN CCTXN-CAP-COMM-IO-ERROR
014600             SET CCTXN-ST-IO-ERROR TO TRUE
014700         WHEN CCTXN-CAP-COMM-GTWY-ERROR
014800             SET CCTXN-ST-GATEWAY-ERROR TO TRUE
014900         WHEN CCTXN-CAP-COMM-SUCCESS
015000             SET CCTXN-ST-CAPTURED TO TRUE
015100         WHEN OTHER
015200             SET CCTXN-ST-LOCAL-ERROR TO TRUE
015300             MOVE "UNEXPECTED_COMM_RESULT" TO
015400                                       CCTXN-CAP-ERROR-CODE
015500     END-EVALUATE.
015600*
015700 B199-DERIVE-CAPTURE-STATUS-EX.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 C000-VOID-REQUEST.                                               CCB0047
016100*----------------------------------------------------------------*
016200*    VOIDABLE-STATE PRECONDITION - CCB0047/CCB0091.  THE GATEWAY
016300*    IS NEVER CALLED UNLESS THE TRANSACTION IS ALREADY AUTHORIZED
016400*    CAPTURED OR ON HOLD, AND THE AUTHORIZATION LEG ACTUALLY CAME
016500*    BACK WITH A PROVIDER UNIQUE ID TO VOID AGAINST.
016600*----------------------------------------------------------------*
016700     MOVE "N"                     TO WK-C-VOIDABLE-SW.
016800     IF  (CCTXN-ST-AUTHORIZED OR CCTXN-ST-CAPTURED
016900                              OR CCTXN-ST-HOLD)
017000     AND CCTXN-AUTH-PROV-UNQ-ID NOT = SPACES
017100         MOVE "Y"                 TO WK-C-VOIDABLE-SW
017200     END-IF.
017300*
017400     IF  NOT WK-C-IS-VOIDABLE
017500         MOVE "N"                     TO WK-CCCAPV-NO-ERROR
017600         MOVE "TRANSACTION_NOT_VOIDABLE" TO WK-CCCAPV-ERROR-CD
017700         GO TO C099-VOID-REQUEST-EX
017800     END-IF.
017900*
018000     MOVE WK-CCCAPV-NOW           TO CCTXN-VOID-TIME.
018100     MOVE WK-CCCAPV-PRINCIPAL     TO CCTXN-VOID-PRINCIPAL.
018200     MOVE SPACES                  TO CCTXN-VOID-PROV-ERR-MSG.
018300     MOVE CCTXN-AUTH-PROV-ID      TO CCTXN-VOID-PROV-ID.
018400     MOVE CCTXN-AUTH-PROV-UNQ-ID  TO CCTXN-VOID-PROV-UNQ-ID.
018500*
018600     COMPUTE WK-C-SCALED-AMOUNT = CCTXN-RQ-AMOUNT * 100.
018700     DIVIDE WK-C-SCALED-AMOUNT BY 100
018800        GIVING WK-C-DOLLARS REMAINDER WK-C-CENTS.
018900*
019000     EVALUATE WK-C-CENTS
019100         WHEN 06
019200             SET CCTXN-VOID-COMM-GTWY-ERROR TO TRUE
019300         WHEN OTHER
019400             SET CCTXN-VOID-COMM-SUCCESS TO TRUE
019500     END-EVALUATE.
019600*
019700*    NO-STATUS-REGRESSION RULE - CCB0091.  ONLY A SUCCESSFUL VOID
019800*    MOVES STATUS TO "VOID" - ON ANY OTHER COMMUNICATION RESULT
019900*    THE TRANSACTION STAYS WHATEVER IT WAS, AND ONLY THE VOID
020000*    RESULT GROUP RECORDS WHAT HAPPENED.
020100*----------------------------------------------------------------*
020200     IF  CCTXN-VOID-COMM-SUCCESS
020300         SET CCTXN-ST-VOID TO TRUE
020400     END-IF.
020500*
020600 C099-VOID-REQUEST-EX.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 F000-SAVE-TRANSACTION.
021000*----------------------------------------------------------------*
021100     SET WK-CCPERS-FN-UPDATE-TXN TO TRUE.
021200     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
021300                           WK-L-DUMMY-CARD,
021400                           LK-CCTXN-RECORD.
021500     IF  NOT WK-CCPERS-IS-OK
021600         MOVE "N"                  TO WK-CCCAPV-NO-ERROR
021700         MOVE WK-CCPERS-ERROR-CD    TO WK-CCCAPV-ERROR-CD
021800     END-IF.
021900*
022000 F099-SAVE-TRANSACTION-EX.
022100     EXIT.
022200*
022300******************************************************************
022400************** END OF PROGRAM SOURCE -  CCBPCAPV ****************
022500******************************************************************
