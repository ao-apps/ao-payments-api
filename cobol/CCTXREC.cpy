000100*****************************************************************
000200* CCTXREC.cpybk
000300* TRANSACTION MASTER RECORD - SALE/AUTHORIZE/CAPTURE/VOID HISTORY
000400* FROM FILE CCFTXN OF LIBRARY CCLIB
000500* CARRIES A SNAPSHOT OF THE REQUEST (CCTXN-RQ- GROUP) AND OF THE
000600* CARD AS IT STOOD AT TRANSACTION TIME (CCTXN-CD- GROUP), PLUS
000700* THE AUTHORIZATION / CAPTURE / VOID RESULT GROUPS AND THE
000800* OVERALL STATUS.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CCB0006 09/03/1985 RMV - INITIAL VERSION
001300* CCB0044 27/07/1989 HT  - ADDED THE CAPTURE-RESULT AND VOID-
001400*                          RESULT GROUPS AND CCTXN-STATUS, SEE
001500*                          CCB0047 IN CCBPCAPV
001600* CCB0081 19/04/1994 HT  - ADDED THE CCTXN-AUTH-TOKEN GROUP
001700*                          UNDER THE AUTH RESULT FOR THE SALE
001800*                          AND AUTHORIZE TOKENIZED REPLACEMENT-
001900*                          PROPAGATION RULE, SEE CCB0081 IN
002000*                          CCBPAUTH
002100* CCB0109 24/12/1998 LJP - Y2K READINESS REVIEW - AUTH/CAPTURE/
002200*                          VOID TIMESTAMPS ARE EPOCH MILLIS, NOT
002300*                          CALENDAR FIELDS, NO CHANGE REQUIRED
002400*****************************************************************
002500 05  CCTXN-RECORD              PIC X(4400).
002600*
002700* I-O FORMAT:CCTXNR  FROM FILE CCFTXN    OF LIBRARY CCLIB
002800*
002900 05  CCTXNR  REDEFINES CCTXN-RECORD.
003000 06  CCTXN-PROVIDER-ID         PIC X(20).
003100 06  CCTXN-PERSIST-ID          PIC X(20).
003200 06  CCTXN-GROUP-NAME          PIC X(100).
003300*-----------------------------------------------------------------
003400* TRANSACTION REQUEST SNAPSHOT
003500*-----------------------------------------------------------------
003600 06  CCTXN-RQ-TEST-MODE        PIC X(01).
003700 06  CCTXN-RQ-CUSTOMER-IP      PIC X(45).
003800 06  CCTXN-RQ-DUP-WINDOW       PIC S9(09) COMP-3.
003900 06  CCTXN-RQ-ORDER-NUMBER     PIC X(50).
004000 06  CCTXN-RQ-CURRENCY-CODE    PIC X(03).
004100 06  CCTXN-RQ-AMOUNT           PIC S9(09)V99 COMP-3.
004200 06  CCTXN-RQ-TAX-AMOUNT       PIC S9(09)V99 COMP-3.
004300 06  CCTXN-RQ-TAX-EXEMPT       PIC X(01).
004400 06  CCTXN-RQ-SHIP-AMOUNT      PIC S9(09)V99 COMP-3.
004500 06  CCTXN-RQ-DUTY-AMOUNT      PIC S9(09)V99 COMP-3.
004600 06  CCTXN-RQ-SHIP-FIRST-NAME  PIC X(50).
004700 06  CCTXN-RQ-SHIP-LAST-NAME   PIC X(50).
004800 06  CCTXN-RQ-SHIP-COMPANY     PIC X(100).
004900 06  CCTXN-RQ-SHIP-ADDRESS-1   PIC X(100).
005000 06  CCTXN-RQ-SHIP-ADDRESS-2   PIC X(100).
005100 06  CCTXN-RQ-SHIP-CITY        PIC X(50).
005200 06  CCTXN-RQ-SHIP-STATE       PIC X(20).
005300 06  CCTXN-RQ-SHIP-POSTAL-CODE PIC X(20).
005400 06  CCTXN-RQ-SHIP-COUNTRY     PIC X(02).
005500 06  CCTXN-RQ-EMAIL-CUSTOMER   PIC X(01).
005600 06  CCTXN-RQ-MERCHANT-EMAIL   PIC X(100).
005700 06  CCTXN-RQ-INVOICE-NUMBER   PIC X(50).
005800 06  CCTXN-RQ-PO-NUMBER        PIC X(50).
005900 06  CCTXN-RQ-DESCRIPTION      PIC X(500).
006000*-----------------------------------------------------------------
006100* CREDIT CARD SNAPSHOT AT TRANSACTION TIME
006200*-----------------------------------------------------------------
006300 06  CCTXN-CD-PERSIST-ID       PIC X(20).
006400 06  CCTXN-CD-PROVIDER-ID      PIC X(20).
006500 06  CCTXN-CD-PROV-UNIQUE-ID   PIC X(64).
006600 06  CCTXN-CD-MASKED-NUMBER    PIC X(25).
006700 06  CCTXN-CD-EXP-MONTH        PIC S9(02) COMP-3.
006800 06  CCTXN-CD-EXP-YEAR         PIC S9(04) COMP-3.
006900 06  CCTXN-CD-FIRST-NAME       PIC X(50).
007000 06  CCTXN-CD-LAST-NAME        PIC X(50).
007100 06  CCTXN-CD-COMPANY-NAME     PIC X(100).
007200 06  CCTXN-CD-EMAIL            PIC X(100).
007300 06  CCTXN-CD-ADDRESS-1        PIC X(100).
007400 06  CCTXN-CD-ADDRESS-2        PIC X(100).
007500 06  CCTXN-CD-CITY             PIC X(50).
007600 06  CCTXN-CD-STATE            PIC X(20).
007700 06  CCTXN-CD-POSTAL-CODE      PIC X(20).
007800 06  CCTXN-CD-COUNTRY-CODE     PIC X(02).
007900*-----------------------------------------------------------------
008000* AUTHORIZATION LEG
008100*-----------------------------------------------------------------
008200 06  CCTXN-AUTH-TIME           PIC S9(18) COMP-3.
008300*                        EPOCH MILLIS, OR -1 IF NOT AUTHORIZED
008400 06  CCTXN-AUTH-PRINCIPAL      PIC X(100).
008500 06  CCTXN-AUTH-RESULT.
008600     08  CCTXN-AUTH-PROV-ID    PIC X(20).
008700     08  CCTXN-AUTH-COMM-RSLT  PIC X(13).
008800         88  CCTXN-AUTH-COMM-LOCAL-ERROR   VALUE "LOCAL_ERROR".
008900         88  CCTXN-AUTH-COMM-IO-ERROR      VALUE "IO_ERROR".
009000         88  CCTXN-AUTH-COMM-GTWY-ERROR    VALUE "GATEWAY_ERROR".
009100         88  CCTXN-AUTH-COMM-SUCCESS       VALUE "SUCCESS".
009200     08  CCTXN-AUTH-PROV-ERR-CD PIC X(30).
009300     08  CCTXN-AUTH-ERROR-CODE  PIC X(40).
009400         COPY CCCODES.
009500     08  CCTXN-AUTH-PROV-ERR-MSG PIC X(255).
009600     08  CCTXN-AUTH-PROV-UNQ-ID PIC X(64).
009700     08  CCTXN-AUTH-APPR-RSLT   PIC X(10).
009800         88  CCTXN-AUTH-APPROVED         VALUE "APPROVED".
009900         88  CCTXN-AUTH-DECLINED         VALUE "DECLINED".
010000         88  CCTXN-AUTH-HOLD             VALUE "HOLD".
010100     08  CCTXN-AUTH-DECLINE-RSN  PIC X(40).
010200     08  CCTXN-AUTH-REVIEW-RSN   PIC X(40).
010300     08  CCTXN-AUTH-CVV-RESULT   PIC X(20).
010400     08  CCTXN-AUTH-AVS-RESULT   PIC X(20).
010500     08  CCTXN-AUTH-APPR-CODE    PIC X(20).
010600     08  CCTXN-AUTH-TOKEN.
010700         10  CCTXN-TOK-PRESENT-SW PIC X(01) VALUE "N".
010800             88  CCTXN-TOK-IS-PRESENT    VALUE "Y".
010900         10  CCTXN-TOK-PROV-UNQ-ID PIC X(64).
011000         10  CCTXN-TOK-PROV-MASK   PIC X(25).
011100         10  CCTXN-TOK-NORM-MASK   PIC X(25).
011200         10  CCTXN-TOK-PROV-EXP    PIC X(20).
011300         10  CCTXN-TOK-EXP-MONTH-SW PIC X(01) VALUE "N".
011400             88  CCTXN-TOK-EXP-MONTH-SET   VALUE "Y".
011500         10  CCTXN-TOK-EXP-MONTH   PIC S9(02) COMP-3.
011600         10  CCTXN-TOK-EXP-YEAR-SW PIC X(01) VALUE "N".
011700             88  CCTXN-TOK-EXP-YEAR-SET    VALUE "Y".
011800         10  CCTXN-TOK-EXP-YEAR    PIC S9(04) COMP-3.
011900*-----------------------------------------------------------------
012000* CAPTURE LEG
012100*-----------------------------------------------------------------
012200 06  CCTXN-CAPTURE-TIME        PIC S9(18) COMP-3.
012300*                        EPOCH MILLIS, OR -1 IF NOT CAPTURED
012400 06  CCTXN-CAPTURE-PRINCIPAL   PIC X(100).
012500 06  CCTXN-CAPTURE-RESULT.
012600     08  CCTXN-CAP-PROV-ID     PIC X(20).
012700     08  CCTXN-CAP-COMM-RSLT   PIC X(13).
012800         88  CCTXN-CAP-COMM-LOCAL-ERROR    VALUE "LOCAL_ERROR".
012900         88  CCTXN-CAP-COMM-IO-ERROR       VALUE "IO_ERROR".
013000         88  CCTXN-CAP-COMM-GTWY-ERROR     VALUE "GATEWAY_ERROR".
013100         88  CCTXN-CAP-COMM-SUCCESS        VALUE "SUCCESS".
013200     08  CCTXN-CAP-PROV-ERR-CD  PIC X(30).
013300     08  CCTXN-CAP-ERROR-CODE   PIC X(40).
013400         COPY CCCODES.
013500     08  CCTXN-CAP-PROV-ERR-MSG PIC X(255).
013600     08  CCTXN-CAP-PROV-UNQ-ID  PIC X(64).
013700*-----------------------------------------------------------------
013800* VOID LEG
013900*-----------------------------------------------------------------
014000 06  CCTXN-VOID-TIME            PIC S9(18) COMP-3.
014100*                        EPOCH MILLIS, OR -1 IF NOT VOIDED
014200 06  CCTXN-VOID-PRINCIPAL       PIC X(100).
014300 06  CCTXN-VOID-RESULT.
014400     08  CCTXN-VOID-PROV-ID     PIC X(20).
014500     08  CCTXN-VOID-COMM-RSLT   PIC X(13).
014600         88  CCTXN-VOID-COMM-LOCAL-ERROR   VALUE "LOCAL_ERROR".
014700         88  CCTXN-VOID-COMM-IO-ERROR      VALUE "IO_ERROR".
014800         88  CCTXN-VOID-COMM-GTWY-ERROR    VALUE "GATEWAY_ERROR".
014900         88  CCTXN-VOID-COMM-SUCCESS       VALUE "SUCCESS".
015000     08  CCTXN-VOID-PROV-ERR-CD PIC X(30).
015100     08  CCTXN-VOID-ERROR-CODE  PIC X(40).
015200         COPY CCCODES.
015300     08  CCTXN-VOID-PROV-ERR-MSG PIC X(255).
015400     08  CCTXN-VOID-PROV-UNQ-ID PIC X(64).
015500*-----------------------------------------------------------------
015600 06  CCTXN-STATUS               PIC X(13).
015700     88  CCTXN-ST-PROCESSING           VALUE "PROCESSING".
015800     88  CCTXN-ST-LOCAL-ERROR          VALUE "LOCAL_ERROR".
015900     88  CCTXN-ST-IO-ERROR             VALUE "IO_ERROR".
016000     88  CCTXN-ST-GATEWAY-ERROR        VALUE "GATEWAY_ERROR".
016100     88  CCTXN-ST-AUTHORIZED           VALUE "AUTHORIZED".
016200     88  CCTXN-ST-CAPTURED             VALUE "CAPTURED".
016300     88  CCTXN-ST-DECLINED             VALUE "DECLINED".
016400     88  CCTXN-ST-HOLD                 VALUE "HOLD".
016500     88  CCTXN-ST-VOID                 VALUE "VOID".
016600     88  CCTXN-ST-CHARGEBACK           VALUE "CHARGEBACK".
016700 06  FILLER                     PIC X(311).
016800*                        SPARE FOR FUTURE EXPANSION
