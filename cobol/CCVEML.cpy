000100*****************************************************************
000200* CCVEML.cpybk
000300* LINKAGE BLOCK FOR CCBVEML - EMAIL / TAX ID / COUNTRY CODE /
000400* CARD SECURITY CODE FIELD VALIDATION
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CCB0011 26/02/1985 DWK - INITIAL VERSION - EMAIL CHECK ONLY
000900* CCB0041 19/06/1989 HT  - ADDED WK-CCVEML-FN-TAX-ID FOR THE
001000*                          CUSTOMER TAX ID (SSN) CHECK ADDED
001100*                          UNDER THIS SAME TICKET IN CCBVEML
001200* CCB0058 02/02/1991 HT  - ADDED WK-CCVEML-FN-COUNTRY AND
001300*                          WK-CCVEML-FN-CARD-CODE FOR THE
001400*                          MERCHANT COUNTRY/CARD CODE CHECKS
001500* CCB0107 16/12/1998 LJP - Y2K READINESS REVIEW - NO DATE
001600*                          FIELDS IN THIS BLOCK, NO CHANGE
001700*                          REQUIRED, SIGNED OFF
001800*****************************************************************
001900 01  WK-CCVEML-RECORD.
002000     05  WK-CCVEML-INPUT.
002100         10  WK-CCVEML-FUNCTION     PIC X(01).
002200             88  WK-CCVEML-FN-EMAIL         VALUE "E".
002300             88  WK-CCVEML-FN-TAX-ID        VALUE "T".
002400             88  WK-CCVEML-FN-COUNTRY       VALUE "C".
002500             88  WK-CCVEML-FN-CARD-CODE     VALUE "V".
002600         10  WK-CCVEML-INPUT-VALUE  PIC X(100).
002700     05  WK-CCVEML-OUTPUT.
002800         10  WK-CCVEML-NO-ERROR     PIC X(01) VALUE "Y".
002900             88  WK-CCVEML-IS-OK            VALUE "Y".
003000         10  WK-CCVEML-ERROR-CD     PIC X(07).
003100         10  WK-CCVEML-OUTPUT-VALUE PIC X(100).
003200     05  FILLER                 PIC X(10).
