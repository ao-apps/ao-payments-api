000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBFPERS.
000500 AUTHOR.         D W KERR.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   09 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED PERSISTENCE ENGINE FOR THE
001200*               CARD PROCESSING BATCH SUITE.  ON ITS FIRST CALL
001300*               IN A RUN IT LOADS CCFCARD AND CCFTXN ENTIRELY
001400*               INTO WORKING STORAGE TABLES; EVERY SUBSEQUENT
001500*               CALL IN THE SAME RUN INSERTS, LOCATES, UPDATES
001600*               OR DELETES A ROW IN THOSE TABLES AND THEN DOES A
001700*               FULL RENUMBERED REWRITE OF THE AFFECTED TABLE TO
001800*               A "NEW GENERATION" MEMBER, FOLLOWED BY THE
001900*               SHOP'S USUAL BACKUP/RENAME FILE SWAP.  THIS
002000*               MIRRORS THE OLD CARD VAULT'S FLAT TEXT FILE
002100*               SAVE ALGORITHM, NOW DRIVEN OFF FIXED-LENGTH
002200*               RECORDS INSTEAD OF KEY=VALUE TEXT LINES.
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* MOD.#    INIT   DATE        DESCRIPTION
002800* -------- ------ ----------  -----------------------------------
002900* CCB0015  DWK    09/03/1985  INITIAL VERSION - CARD TABLE ONLY
003000* CCB0044  HT     27/07/1989  ADDED THE TRANSACTION TABLE AND
003100*                             THE FETCH-BY-INDEX FUNCTIONS FOR
003200*                             THE RECONCILIATION BATCH
003300* CCB0109  LJP    22/12/1998  Y2K READINESS REVIEW - PERSIST-ID
003400*                             IS A ZERO-PADDED COUNTER, NOT A
003500*                             DATE FIELD - NO CHANGE REQUIRED
003600* CCB0149  BTN    29/07/2002  CHANGED THE FILE SWAP FROM A
003700*                             MANUAL OPERATOR STEP TO A CALL OF
003800*                             QCMDEXC SO THE RENAME HAPPENS
003900*                             INSIDE THE RUN UNIT
004000* CCB0152  BTN    14/08/2002  ADDED THE UG FUNCTION - A FULL-ROW
004100*                             CARD UPDATE FOR THE STORE/UPDATE/
004200*                             DELETE ROUTINE'S NAME/ADDRESS
004300*                             MAINTENANCE REQUESTS
004400* CCB0164  BTN    30/10/2002  ADDED THE FK/FX FETCH-BY-KEY PAIR
004500*                             SO THE CONTROLLER CAN LOAD A CARD
004600*                             OR TRANSACTION BY PERSISTENCE ID
004700*                             BEFORE DRIVING CAPTURE, VOID,
004800*                             UPDATE OR DELETE
004900*----------------------------------------------------------------*
005000        EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CCFCARD  ASSIGN TO DATABASE-CCFCARD
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT CCFCARDN ASSIGN TO DATABASE-CCFCARDN
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT CCFTXN   ASSIGN TO DATABASE-CCFTXN
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT CCFTXNN  ASSIGN TO DATABASE-CCFTXNN
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  CCFCARD
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-F-CARD-IN.
008100 01  WK-F-CARD-IN.
008200     COPY CCCARD.
008300*
008400 FD  CCFCARDN
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-F-CARD-OUT.
008700 01  WK-F-CARD-OUT.
008800     COPY CCCARD.
008900*
009000 FD  CCFTXN
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-F-TXN-IN.
009300 01  WK-F-TXN-IN.
009400     COPY CCTXREC.
009500*
009600 FD  CCFTXNN
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-F-TXN-OUT.
009900 01  WK-F-TXN-OUT.
010000     COPY CCTXREC.
010100*
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                          PIC X(24)        VALUE
010500     "** PROGRAM CCBFPERS **".
010600*
010700 01  WK-C-LOADED-SW                  PIC X(01) VALUE "N".
010800     88  WK-C-ALREADY-LOADED                 VALUE "Y".
010900*
011000 01  WK-T-CARD-COUNT                 PIC S9(05) COMP VALUE ZERO.
011100 01  WK-T-CARD-TABLE.
011200     02  WK-T-CARD-ROW OCCURS 200 TIMES
011300                            INDEXED BY WK-T-CARD-IDX.
011400         COPY CCCARD REPLACING CCCARD-RECORD BY WK-T-CARD-REC
011500                               CCCARDR       BY WK-T-CARD-R.
011600*
011700 01  WK-T-TXN-COUNT                  PIC S9(05) COMP VALUE ZERO.
011800 01  WK-T-TXN-TABLE.
011900     02  WK-T-TXN-ROW OCCURS 100 TIMES
012000                            INDEXED BY WK-T-TXN-IDX.
012100         COPY CCTXREC REPLACING CCTXN-RECORD BY WK-T-TXN-REC
012200                                CCTXNR        BY WK-T-TXN-R.
012300*
012400 01  WK-C-FOUND-SW                   PIC X(01) VALUE "N".
012500     88  WK-C-FOUND-ROW                      VALUE "Y".
012600 01  WK-C-SUB                        PIC S9(05) COMP VALUE ZERO.
012700 01  WK-C-TO-SUB                     PIC S9(05) COMP VALUE ZERO.
012800 01  WK-C-HIGH-KEY                   PIC S9(09) COMP VALUE ZERO.
012900 01  WK-C-THIS-KEY                   PIC S9(09) COMP VALUE ZERO.
013000 01  WK-C-PERSIST-ID-EDIT            PIC 9(20) VALUE ZERO.
013100 01  WK-C-PERSIST-ID-EDIT-R REDEFINES WK-C-PERSIST-ID-EDIT
013200                                      PIC X(20).
013300*
013400 01  WK-C-CL-COMMAND                 PIC X(200) VALUE SPACES.
013500 01  WK-C-CL-COMMAND-R REDEFINES WK-C-CL-COMMAND.
013600     05  WK-C-CL-VERB                PIC X(20).
013700     05  WK-C-CL-REST                PIC X(180).
013800 01  WK-C-CL-COMMAND-LEN             PIC S9(09) COMP VALUE 200.
013900*
014000*****************
014100 LINKAGE SECTION.
014200*****************
014300     COPY CCVPERS.
014400 01  LK-CCCARD-RECORD.
014500     COPY CCCARD.
014600 01  LK-CCTXN-RECORD.
014700     COPY CCTXREC.
014800*
014900***************************************************************
015000 PROCEDURE DIVISION USING WK-CCPERS-RECORD,
015100                           LK-CCCARD-RECORD,
015200                           LK-CCTXN-RECORD.
015300***************************************************************
015400 MAIN-MODULE.
015500     IF  NOT WK-C-ALREADY-LOADED
015600         PERFORM A000-LOAD-TABLES
015700            THRU A099-LOAD-TABLES-EX
015800         MOVE "Y"                TO WK-C-LOADED-SW
015900     END-IF.
016000*
016100     PERFORM B000-MAIN-PROCESSING
016200        THRU B099-MAIN-PROCESSING-EX.
016300*
016400     MOVE WK-T-CARD-COUNT        TO WK-CCPERS-CARD-COUNT.
016500     MOVE WK-T-TXN-COUNT         TO WK-CCPERS-TXN-COUNT.
016600     EXIT PROGRAM.
016700*
016800*----------------------------------------------------------------*
016900 A000-LOAD-TABLES.
017000*----------------------------------------------------------------*
017100     MOVE ZERO                  TO WK-T-CARD-COUNT
017200                                    WK-T-TXN-COUNT.
017300*
017400     OPEN INPUT CCFCARD.
017500     IF  WK-C-SUCCESSFUL
017600         PERFORM A010-READ-ONE-CARD
017700            THRU A010-READ-ONE-CARD-EX
017800            UNTIL WK-C-END-OF-FILE
017900         CLOSE CCFCARD
018000     END-IF.
018100*
018200     OPEN INPUT CCFTXN.
018300     IF  WK-C-SUCCESSFUL
018400         PERFORM A020-READ-ONE-TXN
018500            THRU A020-READ-ONE-TXN-EX
018600            UNTIL WK-C-END-OF-FILE
018700         CLOSE CCFTXN
018800     END-IF.
018900*
019000 A099-LOAD-TABLES-EX.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 A010-READ-ONE-CARD.
019400*----------------------------------------------------------------*
019500     READ CCFCARD
019600         AT END
019700             SET WK-C-END-OF-FILE TO TRUE
019800         NOT AT END
019900             ADD 1 TO WK-T-CARD-COUNT
020000             SET WK-T-CARD-IDX TO WK-T-CARD-COUNT
020100             MOVE WK-F-CARD-IN TO WK-T-CARD-REC(WK-T-CARD-IDX)
020200     END-READ.
020300*
020400 A010-READ-ONE-CARD-EX.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 A020-READ-ONE-TXN.
020800*----------------------------------------------------------------*
020900     READ CCFTXN
021000         AT END
021100             SET WK-C-END-OF-FILE TO TRUE
021200         NOT AT END
021300             ADD 1 TO WK-T-TXN-COUNT
021400             SET WK-T-TXN-IDX TO WK-T-TXN-COUNT
021500             MOVE WK-F-TXN-IN TO WK-T-TXN-REC(WK-T-TXN-IDX)
021600     END-READ.
021700*
021800 A020-READ-ONE-TXN-EX.
021900     EXIT.
022000*----------------------------------------------------------------*
022100 B000-MAIN-PROCESSING.
022200*----------------------------------------------------------------*
022300     MOVE "Y"                    TO WK-CCPERS-NO-ERROR.
022400     MOVE SPACES                 TO WK-CCPERS-ERROR-CD.
022500*
022600     EVALUATE TRUE
022700         WHEN WK-CCPERS-FN-INSERT-CARD
022800             PERFORM C100-INSERT-CARD
022900                THRU C199-INSERT-CARD-EX
023000         WHEN WK-CCPERS-FN-INSERT-TXN
023100             PERFORM C200-INSERT-TXN
023200                THRU C299-INSERT-TXN-EX
023300         WHEN WK-CCPERS-FN-UPDATE-CARD
023400             PERFORM D100-UPDATE-CARD-MASK
023500                THRU D199-UPDATE-CARD-MASK-EX
023600         WHEN WK-CCPERS-FN-UPDATE-EXP
023700             PERFORM D200-UPDATE-CARD-EXP
023800                THRU D299-UPDATE-CARD-EXP-EX
023900         WHEN WK-CCPERS-FN-UPDATE-NUM-EXP
024000             PERFORM D300-UPDATE-CARD-NUM-EXP
024100                THRU D399-UPDATE-CARD-NUM-EXP-EX
024200         WHEN WK-CCPERS-FN-UPDATE-TXN
024300             PERFORM D400-UPDATE-TXN
024400                THRU D499-UPDATE-TXN-EX
024500         WHEN WK-CCPERS-FN-UPDATE-GENERAL
024600             PERFORM D500-UPDATE-CARD-GENERAL
024700                THRU D599-UPDATE-CARD-GENERAL-EX
024800         WHEN WK-CCPERS-FN-DELETE-CARD
024900             PERFORM E100-DELETE-CARD
025000                THRU E199-DELETE-CARD-EX
025100         WHEN WK-CCPERS-FN-FETCH-CARD
025200             PERFORM F100-FETCH-CARD
025300                THRU F199-FETCH-CARD-EX
025400         WHEN WK-CCPERS-FN-FETCH-TXN
025500             PERFORM F200-FETCH-TXN
025600                THRU F299-FETCH-TXN-EX
025700         WHEN WK-CCPERS-FN-FETCH-CARD-KEY
025800             PERFORM F300-FETCH-CARD-BY-KEY
025900                THRU F399-FETCH-CARD-BY-KEY-EX
026000         WHEN WK-CCPERS-FN-FETCH-TXN-KEY
026100             PERFORM F400-FETCH-TXN-BY-KEY
026200                THRU F499-FETCH-TXN-BY-KEY-EX
026300         WHEN OTHER
026400             MOVE "N"             TO WK-CCPERS-NO-ERROR
026500             MOVE "VALIDATION_ERROR" TO WK-CCPERS-ERROR-CD
026600     END-EVALUATE.
026700*
026800 B099-MAIN-PROCESSING-EX.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 C100-INSERT-CARD.
027200*----------------------------------------------------------------*
027300     PERFORM G100-FIND-HIGH-CARD-KEY
027400        THRU G199-FIND-HIGH-CARD-KEY-EX.
027500     COMPUTE WK-C-HIGH-KEY = WK-C-HIGH-KEY + 1.
027600     MOVE WK-C-HIGH-KEY          TO WK-C-PERSIST-ID-EDIT.
027700     MOVE WK-C-PERSIST-ID-EDIT-R TO CCCARD-PERSIST-ID
027800                                         OF LK-CCCARD-RECORD.
027900*
028000     ADD 1 TO WK-T-CARD-COUNT.
028100     SET WK-T-CARD-IDX TO WK-T-CARD-COUNT.
028200     MOVE LK-CCCARD-RECORD       TO WK-T-CARD-REC(WK-T-CARD-IDX).
028300*
028400     PERFORM H100-SAVE-CARDS
028500        THRU H199-SAVE-CARDS-EX.
028600*
028700 C199-INSERT-CARD-EX.
028800     EXIT.
028900*----------------------------------------------------------------*
029000 C200-INSERT-TXN.
029100*----------------------------------------------------------------*
029200     PERFORM G200-FIND-HIGH-TXN-KEY
029300        THRU G299-FIND-HIGH-TXN-KEY-EX.
029400     COMPUTE WK-C-HIGH-KEY = WK-C-HIGH-KEY + 1.
029500     MOVE WK-C-HIGH-KEY          TO WK-C-PERSIST-ID-EDIT.
029600     MOVE WK-C-PERSIST-ID-EDIT-R TO CCTXN-PERSIST-ID
029700                                         OF LK-CCTXN-RECORD.
029800*
029900     ADD 1 TO WK-T-TXN-COUNT.
030000     SET WK-T-TXN-IDX TO WK-T-TXN-COUNT.
030100     MOVE LK-CCTXN-RECORD        TO WK-T-TXN-REC(WK-T-TXN-IDX).
030200*
030300     PERFORM H200-SAVE-TXNS
030400        THRU H299-SAVE-TXNS-EX.
030500*
030600 C299-INSERT-TXN-EX.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 D100-UPDATE-CARD-MASK.
031000*----------------------------------------------------------------*
031100     PERFORM G300-FIND-CARD-BY-KEY
031200        THRU G399-FIND-CARD-BY-KEY-EX.
031300     IF  NOT WK-C-FOUND-ROW
031400         MOVE "N"                  TO WK-CCPERS-NO-ERROR
031500         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
031600     ELSE
031700         MOVE CCCARD-MASKED-NUMBER OF LK-CCCARD-RECORD TO
031800              CCCARD-MASKED-NUMBER (WK-T-CARD-IDX) OF WK-T-CARD-R
031900         PERFORM H100-SAVE-CARDS
032000            THRU H199-SAVE-CARDS-EX
032100     END-IF.
032200*
032300 D199-UPDATE-CARD-MASK-EX.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 D200-UPDATE-CARD-EXP.
032700*----------------------------------------------------------------*
032800     PERFORM G300-FIND-CARD-BY-KEY
032900        THRU G399-FIND-CARD-BY-KEY-EX.
033000     IF  NOT WK-C-FOUND-ROW
033100         MOVE "N"                  TO WK-CCPERS-NO-ERROR
033200         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
033300     ELSE
033400         MOVE CCCARD-EXP-MONTH OF LK-CCCARD-RECORD TO
033500              CCCARD-EXP-MONTH (WK-T-CARD-IDX) OF WK-T-CARD-R
033600         MOVE CCCARD-EXP-YEAR OF LK-CCCARD-RECORD TO
033700              CCCARD-EXP-YEAR (WK-T-CARD-IDX) OF WK-T-CARD-R
033800         PERFORM H100-SAVE-CARDS
033900            THRU H199-SAVE-CARDS-EX
034000     END-IF.
034100*
034200 D299-UPDATE-CARD-EXP-EX.
034300     EXIT.
034400*----------------------------------------------------------------*
034500 D300-UPDATE-CARD-NUM-EXP.
034600*----------------------------------------------------------------*
034700     PERFORM G300-FIND-CARD-BY-KEY
034800        THRU G399-FIND-CARD-BY-KEY-EX.
034900     IF  NOT WK-C-FOUND-ROW
035000         MOVE "N"                  TO WK-CCPERS-NO-ERROR
035100         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
035200     ELSE
035300         MOVE CCCARD-CARD-NUMBER OF LK-CCCARD-RECORD TO
035400              CCCARD-CARD-NUMBER (WK-T-CARD-IDX) OF WK-T-CARD-R
035500         MOVE CCCARD-MASKED-NUMBER OF LK-CCCARD-RECORD TO
035600              CCCARD-MASKED-NUMBER (WK-T-CARD-IDX) OF WK-T-CARD-R
035700         MOVE CCCARD-EXP-MONTH OF LK-CCCARD-RECORD TO
035800              CCCARD-EXP-MONTH (WK-T-CARD-IDX) OF WK-T-CARD-R
035900         MOVE CCCARD-EXP-YEAR OF LK-CCCARD-RECORD TO
036000              CCCARD-EXP-YEAR (WK-T-CARD-IDX) OF WK-T-CARD-R
036100         PERFORM H100-SAVE-CARDS
036200            THRU H199-SAVE-CARDS-EX
036300     END-IF.
036400*
036500 D399-UPDATE-CARD-NUM-EXP-EX.
036600     EXIT.
036700*----------------------------------------------------------------*
036800 D400-UPDATE-TXN.
036900*----------------------------------------------------------------*
037000     MOVE ZERO                    TO WK-C-SUB.
037100     MOVE "N"                     TO WK-C-FOUND-SW.
037200     PERFORM D410-SCAN-ONE-TXN
037300        THRU D410-SCAN-ONE-TXN-EX
037400        VARYING WK-C-SUB FROM 1 BY 1
037500           UNTIL WK-C-SUB > WK-T-TXN-COUNT
037600           OR    WK-C-FOUND-ROW.
037700*
037800     IF  NOT WK-C-FOUND-ROW
037900         MOVE "N"                  TO WK-CCPERS-NO-ERROR
038000         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
038100     ELSE
038200         SET WK-T-TXN-IDX TO WK-C-SUB
038300         MOVE LK-CCTXN-RECORD       TO
038400                               WK-T-TXN-REC(WK-T-TXN-IDX)
038500         PERFORM H200-SAVE-TXNS
038600            THRU H299-SAVE-TXNS-EX
038700     END-IF.
038800*
038900 D499-UPDATE-TXN-EX.
039000     EXIT.
039100*----------------------------------------------------------------*
039200 D410-SCAN-ONE-TXN.
039300*----------------------------------------------------------------*
039400     SET WK-T-TXN-IDX TO WK-C-SUB.
039500     IF  CCTXN-PERSIST-ID (WK-T-TXN-IDX) OF WK-T-TXN-R =
039600         CCTXN-PERSIST-ID OF LK-CCTXN-RECORD
039700         MOVE "Y" TO WK-C-FOUND-SW
039800     END-IF.
039900*
040000 D410-SCAN-ONE-TXN-EX.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 D500-UPDATE-CARD-GENERAL.                                        CCB0152 
040400*----------------------------------------------------------------*
040500*    FULL-ROW REPLACE FOR NAME/ADDRESS/EMAIL MAINTENANCE - THE
040600*    CARD NUMBER, MASK AND EXPIRATION ARE MAINTAINED ONLY BY THE
040700*    UC/UE/UN FUNCTIONS ABOVE, NEVER HERE - CCB0152.
040800*----------------------------------------------------------------*
040900     PERFORM G300-FIND-CARD-BY-KEY
041000        THRU G399-FIND-CARD-BY-KEY-EX.
041100     IF  NOT WK-C-FOUND-ROW
041200         MOVE "N"                  TO WK-CCPERS-NO-ERROR
041300         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
041400     ELSE
041500         SET WK-T-CARD-IDX TO WK-C-SUB
041600         MOVE LK-CCCARD-RECORD      TO
041700                               WK-T-CARD-REC(WK-T-CARD-IDX)
041800         PERFORM H100-SAVE-CARDS
041900            THRU H199-SAVE-CARDS-EX
042000     END-IF.
042100*
042200 D599-UPDATE-CARD-GENERAL-EX.
042300     EXIT.
042400*----------------------------------------------------------------*
042500 E100-DELETE-CARD.
042600*----------------------------------------------------------------*
042700     PERFORM G300-FIND-CARD-BY-KEY
042800        THRU G399-FIND-CARD-BY-KEY-EX.
042900     IF  NOT WK-C-FOUND-ROW
043000         CONTINUE
043100     ELSE
043200         MOVE WK-C-SUB               TO WK-C-TO-SUB
043300         PERFORM E110-SHIFT-ONE-CARD
043400            THRU E110-SHIFT-ONE-CARD-EX
043500            VARYING WK-C-TO-SUB FROM WK-C-SUB BY 1
043600               UNTIL WK-C-TO-SUB >= WK-T-CARD-COUNT
043700         SUBTRACT 1 FROM WK-T-CARD-COUNT
043800         PERFORM H100-SAVE-CARDS
043900            THRU H199-SAVE-CARDS-EX
044000     END-IF.
044100*
044200 E199-DELETE-CARD-EX.
044300     EXIT.
044400*----------------------------------------------------------------*
044500 E110-SHIFT-ONE-CARD.
044600*----------------------------------------------------------------*
044700     SET WK-T-CARD-IDX TO WK-C-TO-SUB.
044800     MOVE WK-T-CARD-REC(WK-C-TO-SUB + 1) TO
044900                               WK-T-CARD-REC(WK-T-CARD-IDX).
045000*
045100 E110-SHIFT-ONE-CARD-EX.
045200     EXIT.
045300*----------------------------------------------------------------*
045400 F100-FETCH-CARD.
045500*----------------------------------------------------------------*
045600     IF  WK-CCPERS-INDEX < 1 OR WK-CCPERS-INDEX > WK-T-CARD-COUNT
045700         MOVE "N"                  TO WK-CCPERS-NO-ERROR
045800         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
045900     ELSE
046000         SET WK-T-CARD-IDX TO WK-CCPERS-INDEX
046100         MOVE WK-T-CARD-REC(WK-T-CARD-IDX) TO LK-CCCARD-RECORD
046200     END-IF.
046300*
046400 F199-FETCH-CARD-EX.
046500     EXIT.
046600*----------------------------------------------------------------*
046700 F200-FETCH-TXN.
046800*----------------------------------------------------------------*
046900     IF  WK-CCPERS-INDEX < 1 OR WK-CCPERS-INDEX > WK-T-TXN-COUNT
047000         MOVE "N"                  TO WK-CCPERS-NO-ERROR
047100         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
047200     ELSE
047300         SET WK-T-TXN-IDX TO WK-CCPERS-INDEX
047400         MOVE WK-T-TXN-REC(WK-T-TXN-IDX) TO LK-CCTXN-RECORD
047500     END-IF.
047600*
047700 F299-FETCH-TXN-EX.
047800     EXIT.
047900*----------------------------------------------------------------*
048000 F300-FETCH-CARD-BY-KEY.                                          CCB0164 
048100*----------------------------------------------------------------*
048200*    LOADS THE FULL CARD ROW WHOSE PERSIST-ID MATCHES THE KEY
048300*    ALREADY SET BY THE CALLER ON LK-CCCARD-RECORD - CCB0164.
048400*----------------------------------------------------------------*
048500     PERFORM G300-FIND-CARD-BY-KEY
048600        THRU G399-FIND-CARD-BY-KEY-EX.
048700     IF  NOT WK-C-FOUND-ROW
048800         MOVE "N"                  TO WK-CCPERS-NO-ERROR
048900         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
049000     ELSE
049100         MOVE WK-T-CARD-REC(WK-T-CARD-IDX) TO LK-CCCARD-RECORD
049200     END-IF.
049300*
049400 F399-FETCH-CARD-BY-KEY-EX.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 F400-FETCH-TXN-BY-KEY.                                           CCB0164 
049800*----------------------------------------------------------------*
049900*    LOADS THE FULL TRANSACTION ROW WHOSE PERSIST-ID MATCHES THE
050000*    KEY ALREADY SET BY THE CALLER ON LK-CCTXN-RECORD - CCB0164.
050100*----------------------------------------------------------------*
050200     PERFORM G400-FIND-TXN-BY-KEY
050300        THRU G499-FIND-TXN-BY-KEY-EX.
050400     IF  NOT WK-C-FOUND-ROW
050500         MOVE "N"                  TO WK-CCPERS-NO-ERROR
050600         MOVE "TRANSACTION_NOT_FOUND" TO WK-CCPERS-ERROR-CD
050700     ELSE
050800         MOVE WK-T-TXN-REC(WK-T-TXN-IDX) TO LK-CCTXN-RECORD
050900     END-IF.
051000*
051100 F499-FETCH-TXN-BY-KEY-EX.
051200     EXIT.
051300*----------------------------------------------------------------*
051400 G100-FIND-HIGH-CARD-KEY.
051500*----------------------------------------------------------------*
051600     MOVE ZERO                    TO WK-C-HIGH-KEY.
051700     PERFORM G110-CHECK-ONE-CARD-KEY
051800        THRU G110-CHECK-ONE-CARD-KEY-EX
051900        VARYING WK-C-SUB FROM 1 BY 1
052000           UNTIL WK-C-SUB > WK-T-CARD-COUNT.
052100*
052200 G199-FIND-HIGH-CARD-KEY-EX.
052300     EXIT.
052400*----------------------------------------------------------------*
052500 G110-CHECK-ONE-CARD-KEY.
052600*----------------------------------------------------------------*
052700     SET WK-T-CARD-IDX TO WK-C-SUB.
052800     MOVE CCCARD-PERSIST-ID (WK-T-CARD-IDX) OF WK-T-CARD-R TO
052900          WK-C-PERSIST-ID-EDIT-R.
053000     MOVE WK-C-PERSIST-ID-EDIT    TO WK-C-THIS-KEY.
053100     IF  WK-C-THIS-KEY > WK-C-HIGH-KEY
053200         MOVE WK-C-THIS-KEY         TO WK-C-HIGH-KEY
053300     END-IF.
053400*
053500 G110-CHECK-ONE-CARD-KEY-EX.
053600     EXIT.
053700*----------------------------------------------------------------*
053800 G200-FIND-HIGH-TXN-KEY.
053900*----------------------------------------------------------------*
054000     MOVE ZERO                    TO WK-C-HIGH-KEY.
054100     PERFORM G210-CHECK-ONE-TXN-KEY
054200        THRU G210-CHECK-ONE-TXN-KEY-EX
054300        VARYING WK-C-SUB FROM 1 BY 1
054400           UNTIL WK-C-SUB > WK-T-TXN-COUNT.
054500*
054600 G299-FIND-HIGH-TXN-KEY-EX.
054700     EXIT.
054800*----------------------------------------------------------------*
054900 G210-CHECK-ONE-TXN-KEY.
055000*----------------------------------------------------------------*
055100     SET WK-T-TXN-IDX TO WK-C-SUB.
055200     MOVE CCTXN-PERSIST-ID (WK-T-TXN-IDX) OF WK-T-TXN-R TO
055300          WK-C-PERSIST-ID-EDIT-R.
055400     MOVE WK-C-PERSIST-ID-EDIT    TO WK-C-THIS-KEY.
055500     IF  WK-C-THIS-KEY > WK-C-HIGH-KEY
055600         MOVE WK-C-THIS-KEY         TO WK-C-HIGH-KEY
055700     END-IF.
055800*
055900 G210-CHECK-ONE-TXN-KEY-EX.
056000     EXIT.
056100*----------------------------------------------------------------*
056200 G300-FIND-CARD-BY-KEY.                                           CCB0164 
056300*----------------------------------------------------------------*
056400     MOVE ZERO                    TO WK-C-SUB.
056500     MOVE "N"                     TO WK-C-FOUND-SW.
056600     PERFORM G310-SCAN-ONE-CARD
056700        THRU G310-SCAN-ONE-CARD-EX
056800        VARYING WK-C-SUB FROM 1 BY 1
056900           UNTIL WK-C-SUB > WK-T-CARD-COUNT
057000           OR    WK-C-FOUND-ROW.
057100*
057200 G399-FIND-CARD-BY-KEY-EX.
057300     EXIT.
057400*----------------------------------------------------------------*
057500 G310-SCAN-ONE-CARD.
057600*----------------------------------------------------------------*
057700     SET WK-T-CARD-IDX TO WK-C-SUB.
057800     IF  CCCARD-PERSIST-ID (WK-T-CARD-IDX) OF WK-T-CARD-R =
057900         CCCARD-PERSIST-ID OF LK-CCCARD-RECORD
058000         MOVE "Y" TO WK-C-FOUND-SW
058100     END-IF.
058200*
058300 G310-SCAN-ONE-CARD-EX.
058400     EXIT.
058500*----------------------------------------------------------------*
058600 G400-FIND-TXN-BY-KEY.
058700*----------------------------------------------------------------*
058800     MOVE ZERO                    TO WK-C-SUB.
058900     MOVE "N"                     TO WK-C-FOUND-SW.
059000     PERFORM G410-SCAN-ONE-TXN-BY-KEY
059100        THRU G410-SCAN-ONE-TXN-BY-KEY-EX
059200        VARYING WK-C-SUB FROM 1 BY 1
059300           UNTIL WK-C-SUB > WK-T-TXN-COUNT
059400           OR    WK-C-FOUND-ROW.
059500*
059600 G499-FIND-TXN-BY-KEY-EX.
059700     EXIT.
059800*----------------------------------------------------------------*
059900 G410-SCAN-ONE-TXN-BY-KEY.
060000*----------------------------------------------------------------*
060100     SET WK-T-TXN-IDX TO WK-C-SUB.
060200     IF  CCTXN-PERSIST-ID (WK-T-TXN-IDX) OF WK-T-TXN-R =
060300         CCTXN-PERSIST-ID OF LK-CCTXN-RECORD
060400         MOVE "Y" TO WK-C-FOUND-SW
060500     END-IF.
060600*
060700 G410-SCAN-ONE-TXN-BY-KEY-EX.
060800     EXIT.
060900*----------------------------------------------------------------*
061000 H100-SAVE-CARDS.
061100*----------------------------------------------------------------*
061200*    FULL RENUMBERED REWRITE OF THE CARD TABLE TO THE "NEW
061300*    GENERATION" MEMBER, THEN SWAP IT INTO PLACE - CCB0149.
061400*----------------------------------------------------------------*
061500     OPEN OUTPUT CCFCARDN.
061600     PERFORM H110-WRITE-ONE-CARD
061700        THRU H110-WRITE-ONE-CARD-EX
061800        VARYING WK-C-SUB FROM 1 BY 1
061900           UNTIL WK-C-SUB > WK-T-CARD-COUNT.
062000     CLOSE CCFCARDN.
062100*
062200     MOVE "RNMM FILE(CCLIB/CCFCARDN) NEWMBR(CCFCARD) " TO
062300          WK-C-CL-COMMAND.
062400     PERFORM H900-ISSUE-CL-COMMAND
062500        THRU H900-ISSUE-CL-COMMAND-EX.
062600*
062700 H199-SAVE-CARDS-EX.
062800     EXIT.
062900*----------------------------------------------------------------*
063000 H110-WRITE-ONE-CARD.
063100*----------------------------------------------------------------*
063200     SET WK-T-CARD-IDX TO WK-C-SUB.
063300     MOVE WK-C-SUB                TO WK-C-PERSIST-ID-EDIT.
063400     MOVE WK-C-PERSIST-ID-EDIT-R  TO
063500          CCCARD-PERSIST-ID (WK-T-CARD-IDX) OF WK-T-CARD-R.
063600     MOVE WK-T-CARD-REC(WK-T-CARD-IDX) TO WK-F-CARD-OUT.
063700     WRITE WK-F-CARD-OUT.
063800*
063900 H110-WRITE-ONE-CARD-EX.
064000     EXIT.
064100*----------------------------------------------------------------*
064200 H200-SAVE-TXNS.
064300*----------------------------------------------------------------*
064400     OPEN OUTPUT CCFTXNN.
064500     PERFORM H210-WRITE-ONE-TXN
064600        THRU H210-WRITE-ONE-TXN-EX
064700        VARYING WK-C-SUB FROM 1 BY 1
064800           UNTIL WK-C-SUB > WK-T-TXN-COUNT.
064900     CLOSE CCFTXNN.
065000*
065100     MOVE "RNMM FILE(CCLIB/CCFTXNN) NEWMBR(CCFTXN) " TO
065200          WK-C-CL-COMMAND.
065300     PERFORM H900-ISSUE-CL-COMMAND
065400        THRU H900-ISSUE-CL-COMMAND-EX.
065500*
065600 H299-SAVE-TXNS-EX.
065700     EXIT.
065800*----------------------------------------------------------------*
065900 H210-WRITE-ONE-TXN.
066000*----------------------------------------------------------------*
066100     SET WK-T-TXN-IDX TO WK-C-SUB.
066200     MOVE WK-T-TXN-REC(WK-T-TXN-IDX) TO WK-F-TXN-OUT.
066300     WRITE WK-F-TXN-OUT.
066400*
066500 H210-WRITE-ONE-TXN-EX.
066600     EXIT.
066700*----------------------------------------------------------------*
066800 H900-ISSUE-CL-COMMAND.
066900*----------------------------------------------------------------*
067000*    THE PRIOR GENERATION MEMBER IS ITSELF RENAMED TO A .BACKUP
067100*    MEMBER BY THE CL COMMAND STRING OVER AND ABOVE, PER SHOP
067200*    STANDARD CLP0340 - NOT DUPLICATED HERE.
067300*----------------------------------------------------------------*
067400     CALL "QCMDEXC" USING WK-C-CL-COMMAND, WK-C-CL-COMMAND-LEN.
067500*
067600 H900-ISSUE-CL-COMMAND-EX.
067700     EXIT.
067800*
067900******************************************************************
068000************** END OF PROGRAM SOURCE -  CCBFPERS ****************
068100******************************************************************
