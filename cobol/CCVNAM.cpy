000100*****************************************************************
000200* CCVNAM.cpybk
000300* LINKAGE BLOCK FOR CCBVNAM - STRING TRIM/NULL-TO-BLANK AND
000400* FIRST+LAST FULL NAME ASSEMBLY
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CCB0010 22/02/1985 DWK - INITIAL VERSION - RIGHT-TRIM ONLY
000900* CCB0062 14/03/1991 HT  - ADDED WK-CCVNAM-FN-FULL-NAME AND THE
001000*                          FIRST/LAST NAME FIELDS FOR THE FULL
001100*                          NAME ASSEMBLY ADDED UNDER THIS SAME
001200*                          TICKET IN CCBVNAM
001300* CCB0106 14/12/1998 LJP - Y2K READINESS REVIEW - NO DATE
001400*                          FIELDS IN THIS BLOCK, NO CHANGE
001500*                          REQUIRED, SIGNED OFF
001600*****************************************************************
001700 01  WK-CCVNAM-RECORD.
001800     05  WK-CCVNAM-INPUT.
001900         10  WK-CCVNAM-FUNCTION     PIC X(01).
002000             88  WK-CCVNAM-FN-TRIM          VALUE "T".
002100             88  WK-CCVNAM-FN-FULL-NAME     VALUE "F".
002200         10  WK-CCVNAM-FIRST-NAME   PIC X(100).
002300         10  WK-CCVNAM-LAST-NAME    PIC X(100).
002400     05  WK-CCVNAM-OUTPUT.
002500         10  WK-CCVNAM-TRIMMED      PIC X(100).
002600         10  WK-CCVNAM-FULL-NAME    PIC X(201).
002700     05  FILLER                 PIC X(10).
