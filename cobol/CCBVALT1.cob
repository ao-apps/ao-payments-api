000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVALT1.
000500 AUTHOR.         R M VOSS.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   02 APR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  MAIN CONTROLLER FOR THE CARD PROCESSING BATCH
001200*               SUITE.  READS THE CCFREQ REQUEST DECK ONE ROW AT
001300*               A TIME AND, BY REQUEST TYPE, DRIVES THE SALE/
001400*               AUTHORIZE SUBROUTINE (CCBPAUTH), THE CAPTURE/
001500*               VOID SUBROUTINE (CCBPCAPV), OR THE STORE/UPDATE/
001600*               DELETE SUBROUTINE (CCBPSTOR).  EACH OF THOSE
001700*               SUBROUTINES PERSISTS ITS OWN RESULTS THROUGH
001800*               CCBFPERS - THIS CONTROLLER NEVER TOUCHES CCFCARD
001900*               OR CCFTXN DIRECTLY.
002000*
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400* MOD.#    INIT   DATE        DESCRIPTION
002500* -------- ------ ----------  -----------------------------------
002600* CCB0017  RMV    02/04/1985  INITIAL VERSION - SALE/AUTHORIZE
002700*                             REQUESTS ONLY
002800* CCB0039  DWK    14/06/1989  ADDED CAPTURE/VOID DISPATCH - THE
002900*                             EXISTING TRANSACTION IS NOW FETCHED
003000*                             BY KEY BEFORE THE CALL TO CCBPCAPV
003100* CCB0082  HT     09/02/1994  ADDED STORE/UPDATE-NUM-EXP/UPDATE-
003200*                             EXP/UPDATE-CARD/DELETE DISPATCH
003300* CCB0113  LJP    30/12/1998  Y2K READINESS REVIEW - THE RUN-
003400*                             TIMESTAMP STAND-IN BUILT OFF
003500*                             ACCEPT FROM DATE IS ALREADY FULL
003600*                             4-DIGIT CCYY, NO CHANGE REQUIRED
003700* CCB0166  BTN    18/11/2002  D100 AND D600 WERE MOVING THE CARD
003800*                             NUMBER, EXPIRATION, NAME, EMAIL,
003900*                             TAX ID AND COUNTRY CODE STRAIGHT OFF
004000*                             THE REQUEST DECK WITH NO EDITING -
004100*                             NOW RUN THROUGH CCBVCRD/CCBVEXP/
004200*                             CCBVNAM/CCBVEML THE SAME AS CCBPSTOR
004300*                             ASSUMES OF ITS CALLER.  ALSO ADDED A
004400*                             CCBVENM ERROR-CODE LOOKUP AT E100/
004500*                             E200/E300 SO THE OPERATOR CONSOLE
004600*                             LOG FLAGS AN ERROR CODE THE TABLE
004700*                             DOES NOT RECOGNIZE
004800* CCB0167  BTN    03/02/2003  D500-LOAD-STOR-NEW-FIELDS WAS MOVING
004900*                             THE UPDATE-NUM-EXP/UPDATE-EXP MONTH
005000*                             AND YEAR STRAIGHT FROM CCFREQ INTO
005100*                             WK-CCSTOR WITH NO EDIT AT ALL - NOW
005200*                             RUNS CCBVEXP FN-VALIDATE WITH ALLOW-
005300*                             UNKNOWN OFF FIRST AND SKIPS THE
005400*                             CCBPSTOR CALL ON A BAD MONTH/YEAR
005500*----------------------------------------------------------------*
005600        EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CCFREQ   ASSIGN TO DATABASE-CCFREQ
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  CCFREQ
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WK-F-REQ-IN.
007800 01  WK-F-REQ-IN.
007900     COPY CCFREQ.
008000*
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM CCBVALT1 **".
008500*
008600 01  WK-C-COMMON.
008700     COPY CCCMWS.
008800     05  FILLER                      PIC X(05).
008900*
009000     COPY CCVPERS.
009100 01  WK-L-CCCARD-WORK.
009200     COPY CCCARD.
009300 01  WK-L-CCTXN-WORK.
009400     COPY CCTXREC.
009500*
009600     COPY CCVAUTH.
009700     COPY CCVCAPV.
009800     COPY CCVSTOR.
009900     COPY CCVCRD.
010000     COPY CCVEXP.
010100     COPY CCVNAM.
010200     COPY CCVEML.
010300     COPY CCVENM.
010400*
010500 01  WK-C-EOF-SW                     PIC X(01) VALUE "N".
010600     88  WK-C-AT-EOF                     VALUE "Y".
010700 01  WK-C-REQ-COUNT                  PIC S9(07) COMP VALUE ZERO.
010800 01  WK-C-ERROR-COUNT                PIC S9(07) COMP VALUE ZERO.
010900 01  WK-C-NEW-EXP-SW                 PIC X(01) VALUE "Y".
011000     88  WK-C-NEW-EXP-IS-OK              VALUE "Y".
011100*
011200 01  WK-C-EPOCH-WORK                 PIC 9(14).
011300 01  WK-C-EPOCH-WORK-R REDEFINES WK-C-EPOCH-WORK.
011400     05  WK-C-EPOCH-CCYYMMDD         PIC 9(08).
011500     05  WK-C-EPOCH-HHMMSS           PIC 9(06).
011600*
011700***************************************************************
011800 PROCEDURE DIVISION.
011900***************************************************************
012000 MAIN-MODULE.
012100     PERFORM A000-INITIALIZE THRU A099-INITIALIZE-EX.
012200*
012300     OPEN INPUT CCFREQ.
012400     IF  NOT WK-C-SUCCESSFUL
012500         DISPLAY "CCBVALT1 - OPEN FILE ERROR - CCFREQ"
012600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700         GO TO Z000-END-PROGRAM
012800     END-IF.
012900*
013000     PERFORM B000-READ-ONE-REQUEST
013100        THRU B099-READ-ONE-REQUEST-EX.
013200     PERFORM C000-PROCESS-ONE-REQUEST
013300        THRU C099-PROCESS-ONE-REQUEST-EX
013400        UNTIL WK-C-AT-EOF.
013500*
013600     CLOSE CCFREQ.
013700*
013800     DISPLAY "CCBVALT1 - REQUESTS READ    - " WK-C-REQ-COUNT.
013900     DISPLAY "CCBVALT1 - REQUESTS IN ERROR - " WK-C-ERROR-COUNT.
014000*
014100 Z000-END-PROGRAM.
014200     STOP RUN.
014300*
014400*----------------------------------------------------------------*
014500 A000-INITIALIZE.
014600*----------------------------------------------------------------*
014700*    THE RUN TIMESTAMP IS A PLAUSIBLE EPOCH-LIKE STAND-IN BUILT
014800*    FROM THE SYSTEM DATE/TIME, NOT A TRUE SECONDS-SINCE-1970
014900*    VALUE - THE SUBROUTINES BELOW ONLY EVER COMPARE IT FOR
015000*    ORDERING, NEVER FOR CALENDAR ARITHMETIC.
015100*----------------------------------------------------------------*
015200     ACCEPT WK-C-CURRENT-DATE FROM DATE.
015300     ACCEPT WK-C-CURRENT-TIME FROM TIME.
015400     MOVE WK-C-CURRENT-DATE   TO WK-C-EPOCH-CCYYMMDD.
015500     MOVE WK-C-CURRENT-TIME(1:6) TO WK-C-EPOCH-HHMMSS.
015600     MOVE WK-C-EPOCH-WORK     TO WK-N-CURRENT-EPOCH-SEC.
015700*
015800 A099-INITIALIZE-EX.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 B000-READ-ONE-REQUEST.
016200*----------------------------------------------------------------*
016300     READ CCFREQ
016400         AT END
016500             SET WK-C-AT-EOF TO TRUE
016600         NOT AT END
016700             ADD 1 TO WK-C-REQ-COUNT
016800     END-READ.
016900*
017000 B099-READ-ONE-REQUEST-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 C000-PROCESS-ONE-REQUEST.
017400*----------------------------------------------------------------*
017500     EVALUATE TRUE
017600         WHEN CCREQ-IS-SALE
017700             PERFORM D100-BUILD-NEW-CARD
017800                THRU D199-BUILD-NEW-CARD-EX
017900             PERFORM D200-BUILD-NEW-TXN-REQUEST
018000                THRU D299-BUILD-NEW-TXN-REQUEST-EX
018100             SET WK-CCAUTH-FN-SALE   TO TRUE
018200             PERFORM E100-CALL-CCBPAUTH
018300                THRU E199-CALL-CCBPAUTH-EX
018400         WHEN CCREQ-IS-AUTHORIZE
018500             PERFORM D100-BUILD-NEW-CARD
018600                THRU D199-BUILD-NEW-CARD-EX
018700             PERFORM D200-BUILD-NEW-TXN-REQUEST
018800                THRU D299-BUILD-NEW-TXN-REQUEST-EX
018900             SET WK-CCAUTH-FN-AUTHORIZE TO TRUE
019000             PERFORM E100-CALL-CCBPAUTH
019100                THRU E199-CALL-CCBPAUTH-EX
019200         WHEN CCREQ-IS-CAPTURE
019300             PERFORM D300-FETCH-TXN-BY-KEY
019400                THRU D399-FETCH-TXN-BY-KEY-EX
019500             IF  WK-CCPERS-IS-OK
019600                 SET WK-CCCAPV-FN-CAPTURE TO TRUE
019700                 PERFORM E200-CALL-CCBPCAPV
019800                    THRU E299-CALL-CCBPCAPV-EX
019900             END-IF
020000         WHEN CCREQ-IS-VOID
020100             PERFORM D300-FETCH-TXN-BY-KEY
020200                THRU D399-FETCH-TXN-BY-KEY-EX
020300             IF  WK-CCPERS-IS-OK
020400                 SET WK-CCCAPV-FN-VOID   TO TRUE
020500                 PERFORM E200-CALL-CCBPCAPV
020600                    THRU E299-CALL-CCBPCAPV-EX
020700             END-IF
020800         WHEN CCREQ-IS-STORE
020900             PERFORM D100-BUILD-NEW-CARD
021000                THRU D199-BUILD-NEW-CARD-EX
021100             SET WK-CCSTOR-FN-STORE  TO TRUE
021200             PERFORM E300-CALL-CCBPSTOR
021300                THRU E399-CALL-CCBPSTOR-EX
021400         WHEN CCREQ-IS-UPDATE-NUM-EXP
021500             PERFORM D400-FETCH-CARD-BY-KEY
021600                THRU D499-FETCH-CARD-BY-KEY-EX
021700             IF  WK-CCPERS-IS-OK
021800                 PERFORM D500-LOAD-STOR-NEW-FIELDS
021900                    THRU D599-LOAD-STOR-NEW-FIELDS-EX
022000                 IF  WK-C-NEW-EXP-IS-OK                           CCB0167
022100                 SET WK-CCSTOR-FN-UPDATE-NUM-EXP TO TRUE
022200                 PERFORM E300-CALL-CCBPSTOR
022300                    THRU E399-CALL-CCBPSTOR-EX
022400                 END-IF
022500             END-IF
022600         WHEN CCREQ-IS-UPDATE-EXP
022700             PERFORM D400-FETCH-CARD-BY-KEY
022800                THRU D499-FETCH-CARD-BY-KEY-EX
022900             IF  WK-CCPERS-IS-OK
023000                 PERFORM D500-LOAD-STOR-NEW-FIELDS
023100                    THRU D599-LOAD-STOR-NEW-FIELDS-EX
023200                 IF  WK-C-NEW-EXP-IS-OK                           CCB0167
023300                 SET WK-CCSTOR-FN-UPDATE-EXP TO TRUE
023400                 PERFORM E300-CALL-CCBPSTOR
023500                    THRU E399-CALL-CCBPSTOR-EX
023600                 END-IF
023700             END-IF
023800         WHEN CCREQ-IS-UPDATE-CARD
023900             PERFORM D400-FETCH-CARD-BY-KEY
024000                THRU D499-FETCH-CARD-BY-KEY-EX
024100             IF  WK-CCPERS-IS-OK
024200                 PERFORM D600-APPLY-GENERAL-FIELDS
024300                    THRU D699-APPLY-GENERAL-FIELDS-EX
024400                 SET WK-CCSTOR-FN-UPDATE-OTHER TO TRUE
024500                 PERFORM E300-CALL-CCBPSTOR
024600                    THRU E399-CALL-CCBPSTOR-EX
024700             END-IF
024800         WHEN CCREQ-IS-DELETE
024900             MOVE SPACES                 TO WK-L-CCCARD-WORK
025000             MOVE CCREQ-PERSIST-ID       TO CCCARD-PERSIST-ID
025100                                         OF WK-L-CCCARD-WORK
025200             SET WK-CCSTOR-FN-DELETE     TO TRUE
025300             PERFORM E300-CALL-CCBPSTOR
025400                THRU E399-CALL-CCBPSTOR-EX
025500         WHEN OTHER
025600             ADD 1 TO WK-C-ERROR-COUNT
025700             DISPLAY "CCBVALT1 - UNKNOWN REQUEST TYPE - "
025800                     CCREQ-TYPE
025900     END-EVALUATE.
026000*
026100     PERFORM B000-READ-ONE-REQUEST
026200        THRU B099-READ-ONE-REQUEST-EX.
026300*
026400 C099-PROCESS-ONE-REQUEST-EX.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 D100-BUILD-NEW-CARD.                                             CCB0166
026800*----------------------------------------------------------------*
026900     MOVE SPACES                  TO WK-L-CCCARD-WORK.
027000     MOVE CCREQ-CD-PERSIST-ID     TO CCCARD-PERSIST-ID
027100                                      OF WK-L-CCCARD-WORK.
027200     MOVE CCREQ-PRINCIPAL         TO CCCARD-PRINCIPAL-NAME
027300                                      OF WK-L-CCCARD-WORK.
027400     MOVE CCREQ-GROUP             TO CCCARD-GROUP-NAME
027500                                      OF WK-L-CCCARD-WORK.
027600     MOVE CCREQ-CD-PROVIDER-ID    TO CCCARD-PROVIDER-ID
027700                                      OF WK-L-CCCARD-WORK.
027800     MOVE CCREQ-CD-PROV-UNIQUE-ID TO CCCARD-PROV-UNIQUE-ID
027900                                      OF WK-L-CCCARD-WORK.
028000*    CARD NUMBER IS SET THROUGH THE SAME LUHN-VALIDATING ROUTINE
028100*    CCBPSTOR USES ON A NUMBER REPLACEMENT, NOT MOVED IN RAW OFF
028200*    THE REQUEST DECK - CCB0166.
028300     MOVE CCREQ-CD-CARD-NUMBER    TO WK-CCVCRD-CARD-NUMBER.
028400     SET WK-CCVCRD-FN-SET         TO TRUE.
028500     CALL "CCBVCRD" USING WK-CCVCRD-RECORD.
028600     IF  WK-CCVCRD-IS-OK
028700         MOVE WK-CCVCRD-DIGITS-ONLY   TO CCCARD-CARD-NUMBER
028800                                          OF WK-L-CCCARD-WORK
028900         MOVE WK-CCVCRD-MASKED-NUMBER TO CCCARD-MASKED-NUMBER
029000                                          OF WK-L-CCCARD-WORK
029100     ELSE
029200         MOVE CCREQ-CD-CARD-NUMBER    TO CCCARD-CARD-NUMBER
029300                                          OF WK-L-CCCARD-WORK
029400         MOVE CCREQ-CD-MASKED-NUMBER  TO CCCARD-MASKED-NUMBER
029500                                          OF WK-L-CCCARD-WORK
029600         ADD 1 TO WK-C-ERROR-COUNT
029700         DISPLAY "CCBVALT1 - CCBVCRD ERROR - "
029800                 WK-CCVCRD-ERROR-CD
029900     END-IF.
030000*
030100*    EXPIRATION IS VALIDATED AND CENTURY-NORMALIZED - CCB0166.
030200     MOVE CCREQ-CD-EXP-MONTH      TO WK-CCVEXP-MONTH.
030300     MOVE CCREQ-CD-EXP-YEAR       TO WK-CCVEXP-YEAR.
030400     MOVE "Y"                     TO WK-CCVEXP-ALLOW-UNK-SW.
030500     SET WK-CCVEXP-FN-VALIDATE    TO TRUE.
030600     CALL "CCBVEXP" USING WK-CCVEXP-RECORD.
030700     IF  WK-CCVEXP-IS-OK
030800         MOVE WK-CCVEXP-NORM-YEAR     TO CCCARD-EXP-YEAR
030900                                          OF WK-L-CCCARD-WORK
031000         MOVE CCREQ-CD-EXP-MONTH      TO CCCARD-EXP-MONTH
031100                                          OF WK-L-CCCARD-WORK
031200     ELSE
031300         MOVE CCREQ-CD-EXP-MONTH      TO CCCARD-EXP-MONTH
031400                                          OF WK-L-CCCARD-WORK
031500         MOVE CCREQ-CD-EXP-YEAR       TO CCCARD-EXP-YEAR
031600                                          OF WK-L-CCCARD-WORK
031700         ADD 1 TO WK-C-ERROR-COUNT
031800         DISPLAY "CCBVALT1 - CCBVEXP ERROR - "
031900                 WK-CCVEXP-ERROR-CD
032000     END-IF.
032100*
032200*    CARD SECURITY CODE IS CHECKED AGAINST THE SAME RULE THE
032300*    MAINTENANCE PATH USES - CCB0166.
032400     MOVE CCREQ-CD-CARD-CODE      TO WK-CCVEML-INPUT-VALUE.
032500     SET WK-CCVEML-FN-CARD-CODE   TO TRUE.
032600     CALL "CCBVEML" USING WK-CCVEML-RECORD.
032700     IF  NOT WK-CCVEML-IS-OK
032800         ADD 1 TO WK-C-ERROR-COUNT
032900         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
033000                 WK-CCVEML-ERROR-CD
033100     END-IF.
033200     MOVE CCREQ-CD-CARD-CODE      TO CCCARD-CARD-CODE
033300                                      OF WK-L-CCCARD-WORK.
033400*
033500*    FIRST/LAST NAME ARE RIGHT-TRIMMED THROUGH CCBVNAM BEFORE THEY
033600*    ARE LAID DOWN ON THE CARD RECORD - CCB0166.
033700     MOVE CCREQ-CD-FIRST-NAME     TO WK-CCVNAM-FIRST-NAME.
033800     SET WK-CCVNAM-FN-TRIM        TO TRUE.
033900     CALL "CCBVNAM" USING WK-CCVNAM-RECORD.
034000     MOVE WK-CCVNAM-TRIMMED       TO CCCARD-FIRST-NAME
034100                                      OF WK-L-CCCARD-WORK.
034200     MOVE CCREQ-CD-LAST-NAME      TO WK-CCVNAM-FIRST-NAME.
034300     CALL "CCBVNAM" USING WK-CCVNAM-RECORD.
034400     MOVE WK-CCVNAM-TRIMMED       TO CCCARD-LAST-NAME
034500                                      OF WK-L-CCCARD-WORK.
034600     MOVE CCREQ-CD-COMPANY-NAME   TO CCCARD-COMPANY-NAME
034700                                      OF WK-L-CCCARD-WORK.
034800*
034900*    MERCHANT EMAIL IS SYNTAX-CHECKED BEFORE IT IS KEPT - CCB0166.
035000     MOVE CCREQ-CD-EMAIL          TO WK-CCVEML-INPUT-VALUE.
035100     SET WK-CCVEML-FN-EMAIL       TO TRUE.
035200     CALL "CCBVEML" USING WK-CCVEML-RECORD.
035300     IF  NOT WK-CCVEML-IS-OK
035400         ADD 1 TO WK-C-ERROR-COUNT
035500         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
035600                 WK-CCVEML-ERROR-CD
035700     END-IF.
035800     MOVE CCREQ-CD-EMAIL          TO CCCARD-EMAIL
035900                                      OF WK-L-CCCARD-WORK.
036000     MOVE CCREQ-CD-PHONE          TO CCCARD-PHONE
036100                                      OF WK-L-CCCARD-WORK.
036200     MOVE CCREQ-CD-FAX            TO CCCARD-FAX
036300                                      OF WK-L-CCCARD-WORK.
036400     MOVE CCREQ-CD-CUSTOMER-ID    TO CCCARD-CUSTOMER-ID
036500                                      OF WK-L-CCCARD-WORK.
036600*    CUSTOMER TAX ID GETS THE SAME SSN-PATTERN CHECK CCBVEML
036700*    RUNS FOR AN UPDATE REQUEST - CCB0166.
036800     MOVE CCREQ-CD-CUST-TAX-ID    TO WK-CCVEML-INPUT-VALUE.
036900     SET WK-CCVEML-FN-TAX-ID      TO TRUE.
037000     CALL "CCBVEML" USING WK-CCVEML-RECORD.
037100     IF  NOT WK-CCVEML-IS-OK
037200         ADD 1 TO WK-C-ERROR-COUNT
037300         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
037400                 WK-CCVEML-ERROR-CD
037500     END-IF.
037600     MOVE CCREQ-CD-CUST-TAX-ID    TO CCCARD-CUST-TAX-ID
037700                                      OF WK-L-CCCARD-WORK.
037800     MOVE CCREQ-CD-ADDRESS-1      TO CCCARD-ADDRESS-1
037900                                      OF WK-L-CCCARD-WORK.
038000     MOVE CCREQ-CD-ADDRESS-2      TO CCCARD-ADDRESS-2
038100                                      OF WK-L-CCCARD-WORK.
038200     MOVE CCREQ-CD-CITY           TO CCCARD-CITY
038300                                      OF WK-L-CCCARD-WORK.
038400     MOVE CCREQ-CD-STATE          TO CCCARD-STATE
038500                                      OF WK-L-CCCARD-WORK.
038600     MOVE CCREQ-CD-POSTAL-CODE    TO CCCARD-POSTAL-CODE
038700                                      OF WK-L-CCCARD-WORK.
038800*    COUNTRY CODE IS CHECKED THE SAME WAY CCBVEML CHECKS IT FOR
038900*    AN UPDATE REQUEST - CCB0166.
039000     MOVE CCREQ-CD-COUNTRY-CODE   TO WK-CCVEML-INPUT-VALUE.
039100     SET WK-CCVEML-FN-COUNTRY     TO TRUE.
039200     CALL "CCBVEML" USING WK-CCVEML-RECORD.
039300     IF  NOT WK-CCVEML-IS-OK
039400         ADD 1 TO WK-C-ERROR-COUNT
039500         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
039600                 WK-CCVEML-ERROR-CD
039700     END-IF.
039800     MOVE CCREQ-CD-COUNTRY-CODE   TO CCCARD-COUNTRY-CODE
039900                                      OF WK-L-CCCARD-WORK.
040000     MOVE CCREQ-CD-COMMENTS       TO CCCARD-COMMENTS
040100                                      OF WK-L-CCCARD-WORK.
040200*
040300 D199-BUILD-NEW-CARD-EX.
040400     EXIT.
040500*----------------------------------------------------------------*
040600 D200-BUILD-NEW-TXN-REQUEST.
040700*----------------------------------------------------------------*
040800     MOVE SPACES                  TO WK-L-CCTXN-WORK.
040900     MOVE CCREQ-RQ-TEST-MODE      TO CCTXN-RQ-TEST-MODE
041000                                      OF WK-L-CCTXN-WORK.
041100     MOVE CCREQ-RQ-CUSTOMER-IP    TO CCTXN-RQ-CUSTOMER-IP
041200                                      OF WK-L-CCTXN-WORK.
041300     MOVE CCREQ-RQ-DUP-WINDOW     TO CCTXN-RQ-DUP-WINDOW
041400                                      OF WK-L-CCTXN-WORK.
041500     MOVE CCREQ-RQ-ORDER-NUMBER   TO CCTXN-RQ-ORDER-NUMBER
041600                                      OF WK-L-CCTXN-WORK.
041700     MOVE CCREQ-RQ-CURRENCY-CODE  TO CCTXN-RQ-CURRENCY-CODE
041800                                      OF WK-L-CCTXN-WORK.
041900     MOVE CCREQ-RQ-AMOUNT         TO CCTXN-RQ-AMOUNT
042000                                      OF WK-L-CCTXN-WORK.
042100     MOVE CCREQ-RQ-TAX-AMOUNT     TO CCTXN-RQ-TAX-AMOUNT
042200                                      OF WK-L-CCTXN-WORK.
042300     MOVE CCREQ-RQ-TAX-EXEMPT     TO CCTXN-RQ-TAX-EXEMPT
042400                                      OF WK-L-CCTXN-WORK.
042500     MOVE CCREQ-RQ-SHIP-AMOUNT    TO CCTXN-RQ-SHIP-AMOUNT
042600                                      OF WK-L-CCTXN-WORK.
042700     MOVE CCREQ-RQ-DUTY-AMOUNT    TO CCTXN-RQ-DUTY-AMOUNT
042800                                      OF WK-L-CCTXN-WORK.
042900     MOVE CCREQ-RQ-SHIP-FIRST-NAME TO CCTXN-RQ-SHIP-FIRST-NAME
043000                                      OF WK-L-CCTXN-WORK.
043100     MOVE CCREQ-RQ-SHIP-LAST-NAME TO CCTXN-RQ-SHIP-LAST-NAME
043200                                      OF WK-L-CCTXN-WORK.
043300     MOVE CCREQ-RQ-SHIP-COMPANY   TO CCTXN-RQ-SHIP-COMPANY
043400                                      OF WK-L-CCTXN-WORK.
043500     MOVE CCREQ-RQ-SHIP-ADDRESS-1 TO CCTXN-RQ-SHIP-ADDRESS-1
043600                                      OF WK-L-CCTXN-WORK.
043700     MOVE CCREQ-RQ-SHIP-ADDRESS-2 TO CCTXN-RQ-SHIP-ADDRESS-2
043800                                      OF WK-L-CCTXN-WORK.
043900     MOVE CCREQ-RQ-SHIP-CITY      TO CCTXN-RQ-SHIP-CITY
044000                                      OF WK-L-CCTXN-WORK.
044100     MOVE CCREQ-RQ-SHIP-STATE     TO CCTXN-RQ-SHIP-STATE
044200                                      OF WK-L-CCTXN-WORK.
044300     MOVE CCREQ-RQ-SHIP-POSTAL-CODE TO CCTXN-RQ-SHIP-POSTAL-CODE
044400                                      OF WK-L-CCTXN-WORK.
044500     MOVE CCREQ-RQ-SHIP-COUNTRY   TO CCTXN-RQ-SHIP-COUNTRY
044600                                      OF WK-L-CCTXN-WORK.
044700     MOVE CCREQ-RQ-EMAIL-CUSTOMER TO CCTXN-RQ-EMAIL-CUSTOMER
044800                                      OF WK-L-CCTXN-WORK.
044900     MOVE CCREQ-RQ-MERCHANT-EMAIL TO CCTXN-RQ-MERCHANT-EMAIL
045000                                      OF WK-L-CCTXN-WORK.
045100     MOVE CCREQ-RQ-INVOICE-NUMBER TO CCTXN-RQ-INVOICE-NUMBER
045200                                      OF WK-L-CCTXN-WORK.
045300     MOVE CCREQ-RQ-PO-NUMBER      TO CCTXN-RQ-PO-NUMBER
045400                                      OF WK-L-CCTXN-WORK.
045500     MOVE CCREQ-RQ-DESCRIPTION    TO CCTXN-RQ-DESCRIPTION
045600                                      OF WK-L-CCTXN-WORK.
045700*
045800 D299-BUILD-NEW-TXN-REQUEST-EX.
045900     EXIT.
046000*----------------------------------------------------------------*
046100 D300-FETCH-TXN-BY-KEY.                                           CCB0039 
046200*----------------------------------------------------------------*
046300     MOVE SPACES                  TO WK-L-CCTXN-WORK.
046400     MOVE CCREQ-PERSIST-ID        TO CCTXN-PERSIST-ID
046500                                      OF WK-L-CCTXN-WORK.
046600     SET WK-CCPERS-FN-FETCH-TXN-KEY TO TRUE.
046700     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
046800                           WK-L-CCCARD-WORK,
046900                           WK-L-CCTXN-WORK.
047000     IF  NOT WK-CCPERS-IS-OK
047100         ADD 1 TO WK-C-ERROR-COUNT
047200         DISPLAY "CCBVALT1 - TXN NOT FOUND - "
047300                 CCREQ-PERSIST-ID
047400     END-IF.
047500*
047600 D399-FETCH-TXN-BY-KEY-EX.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 D400-FETCH-CARD-BY-KEY.
048000*----------------------------------------------------------------*
048100     MOVE SPACES                  TO WK-L-CCCARD-WORK.
048200     MOVE CCREQ-PERSIST-ID        TO CCCARD-PERSIST-ID
048300                                      OF WK-L-CCCARD-WORK.
048400     SET WK-CCPERS-FN-FETCH-CARD-KEY TO TRUE.
048500     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
048600                           WK-L-CCCARD-WORK,
048700                           WK-L-CCTXN-WORK.
048800     IF  NOT WK-CCPERS-IS-OK
048900         ADD 1 TO WK-C-ERROR-COUNT
049000         DISPLAY "CCBVALT1 - CARD NOT FOUND - "
049100                 CCREQ-PERSIST-ID
049200     END-IF.
049300*
049400 D499-FETCH-CARD-BY-KEY-EX.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 D500-LOAD-STOR-NEW-FIELDS.                                       CCB0167
049800*----------------------------------------------------------------*
049900*    THE NEW CARD NUMBER AND/OR EXPIRATION CARRIED ON THE
050000*    REQUEST ROW - UPDATE-EXP LEAVES THE NUMBER FIELD BLANK,
050100*    WHICH CCBPSTOR SIMPLY IGNORES (IT ONLY TOUCHES THE
050200*    EXPIRATION HALF FOR THAT FUNCTION).  THE NEW MONTH/YEAR MUST
050300*    PASS A STRICT CCBVEXP EDIT, ALLOW-UNKNOWN OFF, BEFORE THE
050400*    UPDATE IS LOADED FOR CCBPSTOR - CCB0167.
050500*----------------------------------------------------------------*
050600     SET  WK-C-NEW-EXP-IS-OK          TO TRUE.
050700     MOVE CCREQ-CD-EXP-MONTH          TO WK-CCVEXP-MONTH.
050800     MOVE CCREQ-CD-EXP-YEAR           TO WK-CCVEXP-YEAR.
050900     MOVE "N"                         TO WK-CCVEXP-ALLOW-UNK-SW.
051000     SET  WK-CCVEXP-FN-VALIDATE       TO TRUE.
051100     CALL "CCBVEXP" USING WK-CCVEXP-RECORD.
051200     IF  NOT WK-CCVEXP-IS-OK
051300         MOVE "N"                     TO WK-C-NEW-EXP-SW
051400         ADD 1 TO WK-C-ERROR-COUNT
051500         DISPLAY "CCBVALT1 - CCBVEXP ERROR - "
051600                 WK-CCVEXP-ERROR-CD
051700     ELSE
051800         MOVE CCREQ-CD-CARD-NUMBER    TO WK-CCSTOR-NEW-NUMBER
051900         MOVE CCREQ-CD-EXP-MONTH      TO WK-CCSTOR-NEW-EXP-MONTH
052000         MOVE CCREQ-CD-EXP-YEAR       TO WK-CCSTOR-NEW-EXP-YEAR
052100         SET  WK-CCSTOR-NEW-EXP-MONTH-SET TO TRUE
052200         SET  WK-CCSTOR-NEW-EXP-YEAR-SET  TO TRUE
052300         MOVE CCREQ-CD-CARD-CODE      TO WK-CCSTOR-NEW-CARD-CODE
052400     END-IF.
052500*
052600 D599-LOAD-STOR-NEW-FIELDS-EX.
052700     EXIT.
052800*----------------------------------------------------------------*
052900 D600-APPLY-GENERAL-FIELDS.                                       CCB0166
053000*----------------------------------------------------------------*
053100*    NAME/ADDRESS/EMAIL MAINTENANCE - APPLIED DIRECTLY ONTO THE
053200*    CARD JUST FETCHED BY D400 ABOVE, BEFORE CCBPSTOR IS CALLED
053300*    TO VALIDATE THE NEW FIELD VALUES AND UPDATE THE STORED
053400*    CARD RECORD.
053500*----------------------------------------------------------------*
053600     MOVE CCREQ-CD-FIRST-NAME     TO WK-CCVNAM-FIRST-NAME.
053700     SET WK-CCVNAM-FN-TRIM        TO TRUE.
053800     CALL "CCBVNAM" USING WK-CCVNAM-RECORD.
053900     MOVE WK-CCVNAM-TRIMMED       TO CCCARD-FIRST-NAME
054000                                      OF WK-L-CCCARD-WORK.
054100     MOVE CCREQ-CD-LAST-NAME      TO WK-CCVNAM-FIRST-NAME.
054200     CALL "CCBVNAM" USING WK-CCVNAM-RECORD.
054300     MOVE WK-CCVNAM-TRIMMED       TO CCCARD-LAST-NAME
054400                                      OF WK-L-CCCARD-WORK.
054500     MOVE CCREQ-CD-COMPANY-NAME   TO CCCARD-COMPANY-NAME
054600                                      OF WK-L-CCCARD-WORK.
054700     MOVE CCREQ-CD-EMAIL          TO WK-CCVEML-INPUT-VALUE.
054800     SET WK-CCVEML-FN-EMAIL       TO TRUE.
054900     CALL "CCBVEML" USING WK-CCVEML-RECORD.
055000     IF  NOT WK-CCVEML-IS-OK
055100         ADD 1 TO WK-C-ERROR-COUNT
055200         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
055300                 WK-CCVEML-ERROR-CD
055400     END-IF.
055500     MOVE CCREQ-CD-EMAIL          TO CCCARD-EMAIL
055600                                      OF WK-L-CCCARD-WORK.
055700     MOVE CCREQ-CD-PHONE          TO CCCARD-PHONE
055800                                      OF WK-L-CCCARD-WORK.
055900     MOVE CCREQ-CD-FAX            TO CCCARD-FAX
056000                                      OF WK-L-CCCARD-WORK.
056100     MOVE CCREQ-CD-CUSTOMER-ID    TO CCCARD-CUSTOMER-ID
056200                                      OF WK-L-CCCARD-WORK.
056300     MOVE CCREQ-CD-CUST-TAX-ID    TO WK-CCVEML-INPUT-VALUE.
056400     SET WK-CCVEML-FN-TAX-ID      TO TRUE.
056500     CALL "CCBVEML" USING WK-CCVEML-RECORD.
056600     IF  NOT WK-CCVEML-IS-OK
056700         ADD 1 TO WK-C-ERROR-COUNT
056800         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
056900                 WK-CCVEML-ERROR-CD
057000     END-IF.
057100     MOVE CCREQ-CD-CUST-TAX-ID    TO CCCARD-CUST-TAX-ID
057200                                      OF WK-L-CCCARD-WORK.
057300     MOVE CCREQ-CD-ADDRESS-1      TO CCCARD-ADDRESS-1
057400                                      OF WK-L-CCCARD-WORK.
057500     MOVE CCREQ-CD-ADDRESS-2      TO CCCARD-ADDRESS-2
057600                                      OF WK-L-CCCARD-WORK.
057700     MOVE CCREQ-CD-CITY           TO CCCARD-CITY
057800                                      OF WK-L-CCCARD-WORK.
057900     MOVE CCREQ-CD-STATE          TO CCCARD-STATE
058000                                      OF WK-L-CCCARD-WORK.
058100     MOVE CCREQ-CD-POSTAL-CODE    TO CCCARD-POSTAL-CODE
058200                                      OF WK-L-CCCARD-WORK.
058300     MOVE CCREQ-CD-COUNTRY-CODE   TO WK-CCVEML-INPUT-VALUE.
058400     SET WK-CCVEML-FN-COUNTRY     TO TRUE.
058500     CALL "CCBVEML" USING WK-CCVEML-RECORD.
058600     IF  NOT WK-CCVEML-IS-OK
058700         ADD 1 TO WK-C-ERROR-COUNT
058800         DISPLAY "CCBVALT1 - CCBVEML ERROR - "
058900                 WK-CCVEML-ERROR-CD
059000     END-IF.
059100     MOVE CCREQ-CD-COUNTRY-CODE   TO CCCARD-COUNTRY-CODE
059200                                      OF WK-L-CCCARD-WORK.
059300     MOVE CCREQ-CD-COMMENTS       TO CCCARD-COMMENTS
059400                                      OF WK-L-CCCARD-WORK.
059500*
059600 D699-APPLY-GENERAL-FIELDS-EX.
059700     EXIT.
059800*----------------------------------------------------------------*
059900 E100-CALL-CCBPAUTH.
060000*----------------------------------------------------------------*
060100     MOVE CCREQ-PRINCIPAL         TO WK-CCAUTH-PRINCIPAL.
060200     MOVE WK-N-CURRENT-EPOCH-SEC  TO WK-CCAUTH-NOW.
060300     MOVE "Y"                     TO WK-CCAUTH-NO-ERROR.
060400     MOVE SPACES                  TO WK-CCAUTH-ERROR-CD.
060500*
060600     CALL "CCBPAUTH" USING WK-CCAUTH-CONTROL,
060700                           WK-L-CCTXN-WORK,
060800                           WK-L-CCCARD-WORK.
060900     IF  NOT WK-CCAUTH-IS-OK
061000         ADD 1 TO WK-C-ERROR-COUNT
061100         MOVE "ERRCODE"               TO WK-CCVENM-TABLE-ID       CCB0166
061200         MOVE WK-CCAUTH-ERROR-CD      TO WK-CCVENM-CODE-VALUE
061300         CALL "CCBVENM" USING WK-CCVENM-RECORD
061400         IF  WK-CCVENM-IS-VALID
061500             DISPLAY "CCBVALT1 - CCBPAUTH ERROR - "
061600                     WK-CCAUTH-ERROR-CD
061700         ELSE
061800             DISPLAY "CCBVALT1 - CCBPAUTH ERROR - UNRECOGNIZED "
061900                     "ERROR CODE - " WK-CCAUTH-ERROR-CD
062000         END-IF
062100     END-IF.
062200*
062300 E199-CALL-CCBPAUTH-EX.
062400     EXIT.
062500*----------------------------------------------------------------*
062600 E200-CALL-CCBPCAPV.
062700*----------------------------------------------------------------*
062800     MOVE CCREQ-PRINCIPAL         TO WK-CCCAPV-PRINCIPAL.
062900     MOVE WK-N-CURRENT-EPOCH-SEC  TO WK-CCCAPV-NOW.
063000     MOVE "Y"                     TO WK-CCCAPV-NO-ERROR.
063100     MOVE SPACES                  TO WK-CCCAPV-ERROR-CD.
063200*
063300     CALL "CCBPCAPV" USING WK-CCCAPV-CONTROL,
063400                           WK-L-CCTXN-WORK.
063500     IF  NOT WK-CCCAPV-IS-OK
063600         ADD 1 TO WK-C-ERROR-COUNT
063700         MOVE "ERRCODE"               TO WK-CCVENM-TABLE-ID       CCB0166
063800         MOVE WK-CCCAPV-ERROR-CD      TO WK-CCVENM-CODE-VALUE
063900         CALL "CCBVENM" USING WK-CCVENM-RECORD
064000         IF  WK-CCVENM-IS-VALID
064100             DISPLAY "CCBVALT1 - CCBPCAPV ERROR - "
064200                     WK-CCCAPV-ERROR-CD
064300         ELSE
064400             DISPLAY "CCBVALT1 - CCBPCAPV ERROR - UNRECOGNIZED "
064500                     "ERROR CODE - " WK-CCCAPV-ERROR-CD
064600         END-IF
064700     END-IF.
064800*
064900 E299-CALL-CCBPCAPV-EX.
065000     EXIT.
065100*----------------------------------------------------------------*
065200 E300-CALL-CCBPSTOR.                                              CCB0082 
065300*----------------------------------------------------------------*
065400     MOVE CCREQ-PRINCIPAL         TO WK-CCSTOR-PRINCIPAL.
065500     MOVE WK-N-CURRENT-EPOCH-SEC  TO WK-CCSTOR-NOW.
065600     MOVE "Y"                     TO WK-CCSTOR-NO-ERROR.
065700     MOVE SPACES                  TO WK-CCSTOR-ERROR-CD.
065800*
065900     CALL "CCBPSTOR" USING WK-CCSTOR-CONTROL,
066000                           WK-L-CCCARD-WORK.
066100     IF  NOT WK-CCSTOR-IS-OK
066200         ADD 1 TO WK-C-ERROR-COUNT
066300         MOVE "ERRCODE"               TO WK-CCVENM-TABLE-ID       CCB0166
066400         MOVE WK-CCSTOR-ERROR-CD      TO WK-CCVENM-CODE-VALUE
066500         CALL "CCBVENM" USING WK-CCVENM-RECORD
066600         IF  WK-CCVENM-IS-VALID
066700             DISPLAY "CCBVALT1 - CCBPSTOR ERROR - "
066800                     WK-CCSTOR-ERROR-CD
066900         ELSE
067000             DISPLAY "CCBVALT1 - CCBPSTOR ERROR - UNRECOGNIZED "
067100                     "ERROR CODE - " WK-CCSTOR-ERROR-CD
067200         END-IF
067300     END-IF.
067400*
067500 E399-CALL-CCBPSTOR-EX.
067600     EXIT.
067700*
067800******************************************************************
067900************** END OF PROGRAM SOURCE -  CCBVALT1 ****************
068000******************************************************************
