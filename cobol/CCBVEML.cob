000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVEML.
000500 AUTHOR.         D W KERR.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   26 FEB 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE EMAIL
001200*               ADDRESS, CUSTOMER TAX ID, COUNTRY CODE AND CARD
001300*               SECURITY CODE FIELDS FOR THE CARD PROCESSING
001400*               BATCH SUITE.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#    INIT   DATE        DESCRIPTION
002000* -------- ------ ----------  -----------------------------------
002100* CCB0011  DWK    26/02/1985  INITIAL VERSION - COUNTRY CODE AND
002200*                             CARD SECURITY CODE ONLY
002300* CCB0041  HT     19/06/1989  ADDED CUSTOMER TAX ID (SSN) CHECK
002400* CCB0058  HT     02/02/1991  ADDED MERCHANT E-MAIL SYNTAX CHECK
002500* CCB0107  LJP    16/12/1998  Y2K READINESS REVIEW - NO DATE
002600*                             FIELDS IN THIS ROUTINE, NO CHANGE
002700*                             REQUIRED, SIGNED OFF
002800* CCB0171  BTN    27/06/2002  D000-VALIDATE-COUNTRY UPPERCASED
002900*                             THE TWO-BYTE COUNTRY CODE BUT NEVER
003000*                             CONFIRMED THE RESULT WAS ACTUALLY
003100*                             A-Z - A DIGIT OR PUNCTUATION COULD
003200*                             PASS AS A COUNTRY CODE - NOW REJECTS
003300*                             ANYTHING OUTSIDE A-Z IN EITHER BYTE
003400*----------------------------------------------------------------*
003500        EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM CCBVEML **".
005100*
005200 01  WK-C-INPUT-WORK               PIC X(100) VALUE SPACES.
005300 01  WK-C-INPUT-WORK-R REDEFINES WK-C-INPUT-WORK.
005400     05  WK-C-INPUT-CHAR OCCURS 100 TIMES PIC X(01).
005500*
005600 01  WK-C-DIGITS-ONLY               PIC X(09) VALUE SPACES.
005700 01  WK-C-DIGITS-ONLY-R REDEFINES WK-C-DIGITS-ONLY.
005800     05  WK-C-DIGITS-CHAR OCCURS 9 TIMES PIC X(01).
005900*
006000 01  WK-C-COUNTRY-WORK               PIC X(02) VALUE SPACES.
006100 01  WK-C-COUNTRY-WORK-R REDEFINES WK-C-COUNTRY-WORK.
006200     05  WK-C-COUNTRY-CHAR OCCURS 2 TIMES PIC X(01).
006300*
006400 01  WK-C-SUB                        PIC S9(03) COMP VALUE ZERO.
006500 01  WK-C-LEN                        PIC S9(03) COMP VALUE ZERO.
006600 01  WK-C-DIGIT-CT                    PIC S9(03) COMP VALUE ZERO.
006700 01  WK-C-AT-POS                      PIC S9(03) COMP VALUE ZERO.
006800 01  WK-C-DOT-POS-AFTER-AT             PIC S9(03) COMP VALUE ZERO.
006900*
007000*****************
007100 LINKAGE SECTION.
007200*****************
007300     COPY CCVEML.
007400*
007500********************************************
007600 PROCEDURE DIVISION USING WK-CCVEML-RECORD.
007700********************************************
007800 MAIN-MODULE.
007900     PERFORM A000-PROCESS-CALLED-ROUTINE
008000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008100     EXIT PROGRAM.
008200*
008300*----------------------------------------------------------------*
008400 A000-PROCESS-CALLED-ROUTINE.
008500*----------------------------------------------------------------*
008600     MOVE "Y"               TO WK-CCVEML-NO-ERROR.
008700     MOVE SPACES            TO WK-CCVEML-ERROR-CD
008800                                WK-CCVEML-OUTPUT-VALUE.
008900*
009000     IF  WK-CCVEML-FN-EMAIL
009100         PERFORM B000-VALIDATE-EMAIL
009200            THRU B099-VALIDATE-EMAIL-EX
009300     END-IF.
009400*
009500     IF  WK-CCVEML-FN-TAXID
009600         PERFORM C000-VALIDATE-TAX-ID
009700            THRU C099-VALIDATE-TAX-ID-EX
009800     END-IF.
009900*
010000     IF  WK-CCVEML-FN-COUNTRY
010100         PERFORM D000-VALIDATE-COUNTRY
010200            THRU D099-VALIDATE-COUNTRY-EX
010300     END-IF.
010400*
010500     IF  WK-CCVEML-FN-CARD-CODE
010600         PERFORM E000-VALIDATE-CARD-CODE
010700            THRU E099-VALIDATE-CARD-CODE-EX
010800     END-IF.
010900*
011000 A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT.
011200*----------------------------------------------------------------*
011300 B000-VALIDATE-EMAIL.                                             CCB0058 
011400*----------------------------------------------------------------*
011500*    LOOK FOR EXACTLY ONE "@" AND AT LEAST ONE "." AFTER IT,
011600*    WITH AT LEAST ONE CHARACTER ON EACH SIDE OF THE "@" AND
011700*    AT LEAST ONE CHARACTER AFTER THE LAST ".".
011800*----------------------------------------------------------------*
011900     MOVE WK-CCVEML-INPUT-VALUE     TO WK-C-INPUT-WORK.
012000     MOVE ZERO                      TO WK-C-AT-POS
012100                                        WK-C-DOT-POS-AFTER-AT.
012200     PERFORM B010-SCAN-EMAIL-CHAR
012300        THRU B010-SCAN-EMAIL-CHAR-EX
012400        VARYING WK-C-SUB FROM 1 BY 1
012500           UNTIL WK-C-SUB > 100.
012600*
012700     IF  WK-C-AT-POS < 2
012800     OR  WK-C-DOT-POS-AFTER-AT = ZERO
012900     OR  WK-C-DOT-POS-AFTER-AT = WK-C-AT-POS + 1
013000     OR  WK-C-DOT-POS-AFTER-AT = 100
013100         MOVE "N"                    TO WK-CCVEML-NO-ERROR
013200         MOVE "INVALID"               TO WK-CCVEML-ERROR-CD
013300     ELSE
013400         MOVE WK-CCVEML-INPUT-VALUE    TO WK-CCVEML-OUTPUT-VALUE
013500     END-IF.
013600*
013700 B099-VALIDATE-EMAIL-EX.
013800     EXIT.
013900*----------------------------------------------------------------*
014000 B010-SCAN-EMAIL-CHAR.
014100*----------------------------------------------------------------*
014200     IF  WK-C-INPUT-CHAR(WK-C-SUB) = "@"
014300         MOVE WK-C-SUB TO WK-C-AT-POS
014400     END-IF.
014500     IF  WK-C-INPUT-CHAR(WK-C-SUB) = "."
014600     AND WK-C-AT-POS > 0
014700     AND WK-C-SUB > WK-C-AT-POS
014800         MOVE WK-C-SUB TO WK-C-DOT-POS-AFTER-AT
014900     END-IF.
015000*
015100 B010-SCAN-EMAIL-CHAR-EX.
015200     EXIT.
015300*----------------------------------------------------------------*
015400 C000-VALIDATE-TAX-ID.                                            CCB0041 
015500*----------------------------------------------------------------*
015600     MOVE WK-CCVEML-INPUT-VALUE      TO WK-C-INPUT-WORK.
015700     MOVE SPACES                      TO WK-C-DIGITS-ONLY.
015800     MOVE ZERO                         TO WK-C-LEN.
015900     PERFORM C010-STRIP-TAX-CHAR
016000        THRU C010-STRIP-TAX-CHAR-EX
016100        VARYING WK-C-SUB FROM 1 BY 1
016200           UNTIL WK-C-SUB > 100.
016300*
016400     IF  WK-C-LEN NOT = 9
016500         MOVE "N"                      TO WK-CCVEML-NO-ERROR
016600         MOVE "INVALID"                 TO WK-CCVEML-ERROR-CD
016700     ELSE
016800         MOVE WK-C-DIGITS-ONLY TO WK-CCVEML-OUTPUT-VALUE
016900     END-IF.
017000*
017100 C099-VALIDATE-TAX-ID-EX.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 C010-STRIP-TAX-CHAR.
017500*----------------------------------------------------------------*
017600     IF  WK-C-INPUT-CHAR(WK-C-SUB) >= "0"
017700     AND WK-C-INPUT-CHAR(WK-C-SUB) <= "9"
017800     AND WK-C-LEN < 9
017900         ADD 1 TO WK-C-LEN
018000         MOVE WK-C-INPUT-CHAR(WK-C-SUB) TO
018100                               WK-C-DIGITS-CHAR(WK-C-LEN)
018200     END-IF.
018300*
018400 C010-STRIP-TAX-CHAR-EX.
018500     EXIT.
018600*----------------------------------------------------------------*
018700 D000-VALIDATE-COUNTRY.
018800*----------------------------------------------------------------*
018900     MOVE WK-CCVEML-INPUT-VALUE(1:2)   TO WK-C-COUNTRY-WORK.
019000     INSPECT WK-C-COUNTRY-WORK CONVERTING
019100        "abcdefghijklmnopqrstuvwxyz" TO
019200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019300*
019400     IF  WK-CCVEML-INPUT-VALUE(3:98) NOT = SPACES
019500         MOVE "N"                        TO WK-CCVEML-NO-ERROR
019600         MOVE "INVALID"                   TO WK-CCVEML-ERROR-CD
019700         GO TO D099-VALIDATE-COUNTRY-EX
019800     END-IF.
019900*    THE UPPERCASE CONVERT ALONE NEVER STOPPED A DIGIT OR A
020000*    PUNCTUATION CHARACTER FROM PASSING AS A "COUNTRY CODE" -
020100*    ISO 3166 ALPHA-2 IS LETTERS ONLY - CCB0171.
020200     IF  (WK-C-COUNTRY-CHAR(1) < "A"                               CCB0171
020300     OR  WK-C-COUNTRY-CHAR(1) > "Z")
020400     OR  (WK-C-COUNTRY-CHAR(2) < "A" OR WK-C-COUNTRY-CHAR(2) > "Z")
020500         MOVE "N"                        TO WK-CCVEML-NO-ERROR
020600         MOVE "INVALID"                   TO WK-CCVEML-ERROR-CD
020700     ELSE
020800         MOVE WK-C-COUNTRY-WORK TO WK-CCVEML-OUTPUT-VALUE
020900     END-IF.
021000*
021100 D099-VALIDATE-COUNTRY-EX.
021200     EXIT.
021300*----------------------------------------------------------------*
021400 E000-VALIDATE-CARD-CODE.
021500*----------------------------------------------------------------*
021600     MOVE SPACES                        TO WK-C-INPUT-WORK.
021700     MOVE WK-CCVEML-INPUT-VALUE          TO WK-C-INPUT-WORK.
021800     MOVE ZERO                           TO WK-C-LEN
021900                                             WK-C-DIGIT-CT.
022000*
022100     PERFORM E010-COUNT-CARD-CODE-CHAR
022200        THRU E010-COUNT-CARD-CODE-CHAR-EX
022300        VARYING WK-C-SUB FROM 1 BY 1
022400           UNTIL WK-C-SUB > 4.
022500*
022600     IF  (WK-C-LEN NOT = 3 AND WK-C-LEN NOT = 4)
022700     OR  WK-C-DIGIT-CT NOT = WK-C-LEN
022800         MOVE "N"                          TO WK-CCVEML-NO-ERROR
022900         MOVE "INVALID"                     TO WK-CCVEML-ERROR-CD
023000     ELSE
023100         MOVE WK-CCVEML-INPUT-VALUE(1:4)      TO
023200                                            WK-CCVEML-OUTPUT-VALUE
023300     END-IF.
023400*
023500 E099-VALIDATE-CARD-CODE-EX.
023600     EXIT.
023700*----------------------------------------------------------------*
023800 E010-COUNT-CARD-CODE-CHAR.
023900*----------------------------------------------------------------*
024000     IF  WK-C-INPUT-CHAR(WK-C-SUB) NOT = SPACE
024100         ADD 1 TO WK-C-LEN
024200         IF  WK-C-INPUT-CHAR(WK-C-SUB) >= "0"
024300         AND WK-C-INPUT-CHAR(WK-C-SUB) <= "9"
024400             ADD 1 TO WK-C-DIGIT-CT
024500         END-IF
024600     END-IF.
024700*
024800 E010-COUNT-CARD-CODE-CHAR-EX.
024900     EXIT.
025000*
025100******************************************************************
025200************** END OF PROGRAM SOURCE -  CCBVEML ****************
025300******************************************************************
