000100*****************************************************************
000200* CCCMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS CONDITION NAMES
000400* COPIED INTO EVERY CCB/CCV PROGRAM IN THE CARD PROCESSING SUITE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CCB0001 09/03/1985 RMV - INITIAL VERSION, LIFTED FROM THE
000900*                          REMITTANCE SHOP'S ASCMWS COMMON AREA
001000* CCB0045 27/07/1989 HT  - ADDED WK-N-CURRENT-EPOCH-SEC FOR THE
001100*                          TRANSACTION TABLE TIMESTAMP WORK
001200*                          ADDED UNDER CCB0044 IN CCBFPERS
001300* CCB0109 22/12/1998 LJP - Y2K READINESS REVIEW - WK-C-CURRENT-
001400*                          CCYY IS ALREADY 4-DIGIT, NO CHANGE
001500*                          REQUIRED, SIGNED OFF
001600*****************************************************************
001700 05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
001800     88  WK-C-SUCCESSFUL               VALUE "00".
001900     88  WK-C-DUPLICATE-KEY            VALUE "22".
002000     88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002100     88  WK-C-END-OF-FILE              VALUE "10".
002200     88  WK-C-BOUNDARY-VIOLATION       VALUE "34" "44".
002300 05  WK-C-CURRENT-DATE.
002400     10  WK-C-CURRENT-CCYY     PIC 9(04).
002500     10  WK-C-CURRENT-MM       PIC 9(02).
002600     10  WK-C-CURRENT-DD       PIC 9(02).
002700 05  WK-C-CURRENT-TIME         PIC 9(08).
002800 05  WK-N-CURRENT-EPOCH-SEC    PIC S9(11) COMP-3 VALUE ZERO.
