000100*****************************************************************
000200* CCVAUTH.cpybk
000300* LINKAGE CONTROL BLOCK FOR CCBPAUTH, THE SALE/AUTHORIZE CALLED
000400* ROUTINE OF THE CARD PROCESSING BATCH SUITE.  THE TRANSACTION
000500* AND CARD RECORDS THEMSELVES ARE PASSED AS SEPARATE LINKAGE
000600* PARAMETERS BUILT FROM CCTXREC.cpybk AND CCCARD.cpybk - THIS
000700* BLOCK CARRIES ONLY THE CALL-LEVEL CONTROL FIELDS.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* CCB0016 12/03/1985 RMV - INITIAL VERSION - AUTHORIZE ONLY
001200* CCB0038 03/05/1989 DWK - ADDED WK-CCAUTH-FN-SALE FOR THE SALE
001300*                          (AUTHORIZE AND CAPTURE IN ONE STEP)
001400*                          FUNCTION ADDED UNDER THIS SAME TICKET
001500*                          IN CCBPAUTH
001600* CCB0110 24/12/1998 LJP - Y2K READINESS REVIEW - WK-CCAUTH-NOW
001700*                          IS EPOCH SECONDS, NOT A CALENDAR
001800*                          FIELD, NO CHANGE REQUIRED
001900*****************************************************************
002000 01  WK-CCAUTH-CONTROL.
002100     05  WK-CCAUTH-FUNCTION          PIC X(01).
002200         88  WK-CCAUTH-FN-SALE            VALUE "S".
002300         88  WK-CCAUTH-FN-AUTHORIZE       VALUE "A".
002400     05  WK-CCAUTH-PRINCIPAL          PIC X(100).
002500     05  WK-CCAUTH-NOW                PIC S9(18) COMP-3.
002600     05  WK-CCAUTH-NO-ERROR           PIC X(01) VALUE "Y".
002700         88  WK-CCAUTH-IS-OK              VALUE "Y".
002800     05  WK-CCAUTH-ERROR-CD           PIC X(40).
002900     05  FILLER                       PIC X(20).
