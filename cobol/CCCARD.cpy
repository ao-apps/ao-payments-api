000100*****************************************************************
000200* CCCARD.cpybk
000300* CREDIT CARD MASTER RECORD - CARDHOLDER/CARD DETAIL
000400* FROM FILE CCFCARD OF LIBRARY CCLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CCB0003 14/02/1985 RMV - INITIAL VERSION - RECORD LIFTED OUT
000900*                          OF THE OLD CARD VAULT PROPERTIES FILE
001000* CCB0034 03/11/1988 HT  - ADDED CCCARD-CARD-CODE FOR THE LUHN/
001100*                          CVV WORK DONE UNDER CCB0033 IN CCBVCRD
001200* CCB0072 21/09/1993 DWK - LENGTHENED CCCARD-CARD-NUMBER AND
001300*                          CCCARD-MASKED-NUMBER FOR NEW 19-DIGIT
001400*                          CARD PRODUCTS, SEE CCB0071 IN CCBVCRD
001500* CCB0095 19/04/1994 HT  - ADDED CCCARD-PROV-UNIQUE-ID FOR THE
001600*                          TOKENIZED CARD REPLACEMENT LOGIC
001700* CCB0115 22/12/1998 LJP - Y2K READINESS REVIEW - EXP-YEAR IS
001800*                          ALREADY 4-DIGIT PACKED, NO CHANGE
001900*                          REQUIRED, SIGNED OFF
002000*****************************************************************
002100 05  CCCARD-RECORD             PIC X(1600).
002200*
002300* I-O FORMAT:CCCARDR  FROM FILE CCFCARD   OF LIBRARY CCLIB
002400*
002500 05  CCCARDR  REDEFINES CCCARD-RECORD.
002600 06  CCCARD-PERSIST-ID         PIC X(20).
002700*                        PERSISTENCE UNIQUE ID (SURROGATE KEY)
002800 06  CCCARD-PRINCIPAL-NAME     PIC X(100).
002900*                        PRINCIPAL WHO ADDED THE CARD
003000 06  CCCARD-GROUP-NAME         PIC X(100).
003100*                        GROUP THE CARD BELONGS TO
003200 06  CCCARD-PROVIDER-ID        PIC X(20).
003300*                        MERCHANT SERVICES PROVIDER ID
003400 06  CCCARD-PROV-UNIQUE-ID     PIC X(64).
003500*                        PROVIDER-SPECIFIC STORED CARD ID
003600 06  CCCARD-CARD-NUMBER        PIC X(25).
003700*                        FULL CARD NUMBER - DIGITS ONLY
003800*                        BLANK UNLESS A RAW NEW TRANSACTION
003900 06  CCCARD-MASKED-NUMBER      PIC X(25).
004000*                        FIRST 6 / LAST 4 VISIBLE, REST 'X'
004100 06  CCCARD-EXP-MONTH          PIC S9(02) COMP-3.
004200*                        1-12, OR -1 = UNKNOWN
004300 06  CCCARD-EXP-YEAR           PIC S9(04) COMP-3.
004400*                        4 DIGIT YEAR, OR -1 = UNKNOWN
004500 06  CCCARD-CARD-CODE          PIC X(04).
004600*                        CVV/CVC - NEVER PERSISTED BY CCBFPERS
004700 06  CCCARD-FIRST-NAME         PIC X(50).
004800 06  CCCARD-LAST-NAME          PIC X(50).
004900 06  CCCARD-COMPANY-NAME       PIC X(100).
005000 06  CCCARD-EMAIL              PIC X(100).
005100 06  CCCARD-PHONE              PIC X(20).
005200 06  CCCARD-FAX                PIC X(20).
005300 06  CCCARD-CUSTOMER-ID        PIC X(50).
005400 06  CCCARD-CUST-TAX-ID        PIC X(09).
005500*                        SSN/TAX ID - EXACTLY 9 DIGITS
005600 06  CCCARD-ADDRESS-1          PIC X(100).
005700 06  CCCARD-ADDRESS-2          PIC X(100).
005800 06  CCCARD-CITY               PIC X(50).
005900 06  CCCARD-STATE              PIC X(20).
006000 06  CCCARD-POSTAL-CODE        PIC X(20).
006100 06  CCCARD-COUNTRY-CODE       PIC X(02).
006200*                        ISO 3166-1 ALPHA-2, UPPER CASE
006300 06  CCCARD-COMMENTS           PIC X(500).
006400 06  FILLER                    PIC X(46).
006500*                        SPARE FOR FUTURE EXPANSION
