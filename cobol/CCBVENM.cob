000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVENM.
000500 AUTHOR.         H TAN.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   04 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK MEMBERSHIP OF
001200*               A CODE VALUE IN AN ENUMERATED CODE TABLE
001300*               (COMMUNICATION RESULT, APPROVAL RESULT, ERROR
001400*               CODE, ETC.) FOR THE CARD PROCESSING BATCH SUITE.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#    INIT   DATE        DESCRIPTION
002000* -------- ------ ----------  -----------------------------------
002100* CCB0012  HT     04/03/1985  INITIAL VERSION
002200* CCB0073  DWK    02/10/1993  ADDED THE ERRCODE TABLE-ID FOR THE
002300*                             54-VALUE PROVIDER ERROR REASON LIST
002400* CCB0108  LJP    18/12/1998  Y2K READINESS REVIEW - NO DATE
002500*                             FIELDS IN THIS ROUTINE, NO CHANGE
002600*                             REQUIRED, SIGNED OFF
002700* CCB0109  BTN    05/09/2001  B000-MAIN-PROCESSING WOULD BUILD A
002800*                             LOOKUP KEY AND ATTEMPT THE READ
002900*                             EVEN WHEN THE CALLER LEFT THE
003000*                             TABLE-ID OR THE CODE VALUE BLANK -
003100*                             NOW REJECTS A BLANK KEY COMPONENT
003200*                             BEFORE THE READ IS EVEN ISSUED
003300*----------------------------------------------------------------*
003400        EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CCFCODE ASSIGN TO DATABASE-CCFCODE
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS RANDOM
004800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  CCFCODE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-CCFCODE.
005800 01  WK-C-CCFCODE.
005900     COPY DDS-ALL-FORMATS OF CCFCODE.
006000 01  WK-C-CCFCODE-1.
006100     COPY CCFCODE.
006200*
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM CCBVENM **".
006700*
006800 01  WK-C-COMMON.
006900     COPY CCCMWS.
007000*
007100 01  WK-C-SEARCH-KEY.
007200     05  WK-C-SEARCH-TABLE-ID    PIC X(10).
007300     05  WK-C-SEARCH-VALUE       PIC X(40).
007400 01  WK-C-SEARCH-KEY-R REDEFINES WK-C-SEARCH-KEY PIC X(50).
007500 01  WK-C-SEARCH-KEY-X2 REDEFINES WK-C-SEARCH-KEY.
007600     05  WK-C-SRCH-CHAR OCCURS 50 TIMES PIC X(01).
007700*
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100     COPY CCVENM.
008200*
008300********************************************
008400 PROCEDURE DIVISION USING WK-CCVENM-RECORD.
008500********************************************
008600 MAIN-MODULE.
008700     PERFORM A000-START-PROGRAM-ROUTINE
008800        THRU A099-START-PROGRAM-ROUTINE-EX.
008900     PERFORM B000-MAIN-PROCESSING
009000        THRU B099-MAIN-PROCESSING-EX.
009100     PERFORM Z000-END-PROGRAM-ROUTINE
009200        THRU Z999-END-PROGRAM-ROUTINE-EX.
009300     EXIT PROGRAM.
009400*
009500*----------------------------------------------------------------*
009600 A000-START-PROGRAM-ROUTINE.                                      CCB0073 
009700*----------------------------------------------------------------*
009800     OPEN INPUT CCFCODE.
009900     IF  NOT WK-C-SUCCESSFUL
010000         DISPLAY "CCBVENM - OPEN FILE ERROR - CCFCODE"
010100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010200         GO TO Y900-ABNORMAL-TERMINATION.
010300*
010400 A099-START-PROGRAM-ROUTINE-EX.
010500     EXIT.
010600*----------------------------------------------------------------*
010700 B000-MAIN-PROCESSING.
010800*----------------------------------------------------------------*
010900     MOVE "N"                       TO WK-CCVENM-VALID-SW.
011000*    A BLANK TABLE-ID OR CODE VALUE IS NOT A LEGITIMATE LOOKUP
011100*    KEY - WITHOUT THIS GUARD A CALLER THAT FORGOT TO SET ONE
011200*    OR THE OTHER COULD END UP MATCHING WHATEVER ROW HAPPENS TO
011300*    SIT AT THE SPACE-FILLED END OF THE TABLE-ID RANGE - CCB0109.
011400     IF  WK-CCVENM-TABLE-ID = SPACES                            CCB0109
011500     OR  WK-CCVENM-CODE-VALUE = SPACES
011600         GO TO B099-MAIN-PROCESSING-EX
011700     END-IF.
011800     MOVE WK-CCVENM-TABLE-ID          TO WK-C-SEARCH-TABLE-ID.
011900     MOVE WK-CCVENM-CODE-VALUE         TO WK-C-SEARCH-VALUE.
012000     MOVE WK-C-SEARCH-KEY               TO
012100                               CCCODE-KEY OF WK-C-CCFCODE-1.
012200*
012300     READ CCFCODE KEY IS EXTERNALLY-DESCRIBED-KEY.
012400     IF  WK-C-SUCCESSFUL
012500         MOVE "Y"                     TO WK-CCVENM-VALID-SW
012600     END-IF.
012700*
012800     IF  NOT WK-C-SUCCESSFUL
012900     AND NOT WK-C-RECORD-NOT-FOUND
013000         DISPLAY "CCBVENM - CCFCODE READ ERROR"
013100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200     END-IF.
013300*
013400 B099-MAIN-PROCESSING-EX.
013500     EXIT.
013600*----------------------------------------------------------------*
013700 Y900-ABNORMAL-TERMINATION.
013800*----------------------------------------------------------------*
013900     PERFORM Z000-END-PROGRAM-ROUTINE
014000        THRU Z999-END-PROGRAM-ROUTINE-EX.
014100     EXIT PROGRAM.
014200*----------------------------------------------------------------*
014300 Z000-END-PROGRAM-ROUTINE.
014400*----------------------------------------------------------------*
014500     CLOSE CCFCODE.
014600     IF  NOT WK-C-SUCCESSFUL
014700         DISPLAY "CCBVENM - CLOSE FILE ERROR - CCFCODE"
014800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900     END-IF.
015000*
015100 Z999-END-PROGRAM-ROUTINE-EX.
015200     EXIT.
015300*
015400******************************************************************
015500************** END OF PROGRAM SOURCE -  CCBVENM ****************
015600******************************************************************
