000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBPSTOR.
000500 AUTHOR.         D W KERR.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   28 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED STORE/UPDATE/DELETE CREDIT
001200*               CARD ROUTINE OF THE CARD PROCESSING BATCH SUITE.
001300*               STORE TOKENIZES THE RAW CARD AT THE STAND-IN
001400*               GATEWAY AND THEN SCRUBS THE RAW NUMBER AND
001500*               EXPIRATION OUT OF WORKING STORAGE; THE UPDATE
001600*               FUNCTIONS MIRROR THE PROVIDER WHEN THE CARD IS
001700*               ALREADY STORED THERE, OR MERELY MUTATE THE IN-
001800*               MEMORY COPY WHEN IT IS NOT.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* MOD.#    INIT   DATE        DESCRIPTION
002400* -------- ------ ----------  -----------------------------------
002500* CCB0030  DWK    28/03/1985  INITIAL VERSION - STORE ONLY
002600* CCB0052  RMV    02/08/1989  ADDED UPDATE-NUMBER-AND-EXPIRATION
002700*                             AND UPDATE-EXPIRATION
002800* CCB0079  HT     04/02/1994  ADDED THE GENERAL (NAME/ADDRESS)
002900*                             UPDATE AND THE DELETE FUNCTION
003000* CCB0112  LJP    29/12/1998  Y2K READINESS REVIEW - EXPIRATION
003100*                             YEAR IS ALREADY FULL 4-DIGIT, NO
003200*                             CHANGE REQUIRED, SIGNED OFF
003300* CCB0170  BTN    09/03/2001  C000-UPDATE-NUMBER-AND-EXP AND D000-
003400*                             UPDATE-EXPIRATION TOOK THE CALLER'S
003500*                             REPLACEMENT MONTH ON FAITH - ADDED A
003600*                             RANGE CHECK AT THE PERSISTENCE
003700*                             BOUNDARY ITSELF, THE SAME WAY THE
003800*                             CARD NUMBER IS NEVER TRUSTED WITHOUT
003900*                             A ROUND TRIP THROUGH CCBVCRD
004000*----------------------------------------------------------------*
004100        EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM CCBPSTOR **".
005700*
005800     COPY CCVPERS.
005900 01  WK-L-DUMMY-TXN.
006000     COPY CCTXREC.
006100     COPY CCVCRD.
006200*
006300 01  WK-C-PROV-UNQ-WORK                PIC X(64) VALUE SPACES.
006400 01  WK-C-PROV-UNQ-WORK-R REDEFINES WK-C-PROV-UNQ-WORK.
006500     05  WK-C-PROV-UNQ-PREFIX          PIC X(04).
006600     05  WK-C-PROV-UNQ-NOW             PIC 9(18).
006700     05  FILLER                        PIC X(42).
006800*
006900*****************
007000 LINKAGE SECTION.
007100*****************
007200     COPY CCVSTOR.
007300 01  LK-CCCARD-RECORD.
007400     COPY CCCARD.
007500*
007600***************************************************************
007700 PROCEDURE DIVISION USING WK-CCSTOR-CONTROL,
007800                           LK-CCCARD-RECORD.
007900***************************************************************
008000 MAIN-MODULE.
008100     MOVE "Y"                     TO WK-CCSTOR-NO-ERROR.
008200     MOVE SPACES                  TO WK-CCSTOR-ERROR-CD.
008300*
008400     EVALUATE TRUE
008500         WHEN WK-CCSTOR-FN-STORE
008600             PERFORM B000-STORE-CREDIT-CARD
008700                THRU B099-STORE-CREDIT-CARD-EX
008800         WHEN WK-CCSTOR-FN-UPDATE-NUM-EXP
008900             PERFORM C000-UPDATE-NUMBER-AND-EXP
009000                THRU C099-UPDATE-NUMBER-AND-EXP-EX
009100         WHEN WK-CCSTOR-FN-UPDATE-EXP
009200             PERFORM D000-UPDATE-EXPIRATION
009300                THRU D099-UPDATE-EXPIRATION-EX
009400         WHEN WK-CCSTOR-FN-UPDATE-OTHER
009500             PERFORM E000-UPDATE-GENERAL
009600                THRU E099-UPDATE-GENERAL-EX
009700         WHEN WK-CCSTOR-FN-DELETE
009800             PERFORM F000-DELETE-CREDIT-CARD
009900                THRU F099-DELETE-CREDIT-CARD-EX
010000         WHEN OTHER
010100             MOVE "N"                 TO WK-CCSTOR-NO-ERROR
010200             MOVE "VALIDATION_ERROR"  TO WK-CCSTOR-ERROR-CD
010300     END-EVALUATE.
010400     EXIT PROGRAM.
010500*
010600*----------------------------------------------------------------*
010700 B000-STORE-CREDIT-CARD.
010800*----------------------------------------------------------------*
010900     MOVE WK-CCSTOR-PRINCIPAL     TO CCCARD-PRINCIPAL-NAME.
011000*
011100     MOVE WK-CCSTOR-NOW           TO WK-C-PROV-UNQ-NOW.
011200     MOVE "CCBP"                  TO WK-C-PROV-UNQ-PREFIX.
011300     MOVE WK-C-PROV-UNQ-WORK      TO CCCARD-PROV-UNIQUE-ID.
011400*
011500     SET WK-CCPERS-FN-INSERT-CARD TO TRUE.
011600     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
011700                           LK-CCCARD-RECORD,
011800                           WK-L-DUMMY-TXN.
011900     IF  NOT WK-CCPERS-IS-OK
012000         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
012100         MOVE WK-CCPERS-ERROR-CD       TO WK-CCSTOR-ERROR-CD
012200         GO TO B099-STORE-CREDIT-CARD-EX
012300     END-IF.
012400*
012500*    STORE-CREDIT-CARD CLEARING RULE - THE RAW NUMBER AND THE
012600*    EXPIRATION ARE NOT KEPT IN WORKING STORAGE ONCE THE CARD IS
012700*    ON FILE WITH THE PROVIDER - CCB0030.
012800*----------------------------------------------------------------*
012900     MOVE SPACES                  TO CCCARD-CARD-NUMBER.
013000     MOVE -1                      TO CCCARD-EXP-MONTH
013100                                      CCCARD-EXP-YEAR.
013200*
013300 B099-STORE-CREDIT-CARD-EX.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 C000-UPDATE-NUMBER-AND-EXP.                                      CCB0052 
013700*----------------------------------------------------------------*
013800*    UPDATE-CREDIT-CARD-NUMBER-AND-EXPIRATION - CARD CODE IS
013900*    NEVER PERSISTED BY THIS PATH, STORED CARD OR NOT - CCB0052.
014000*----------------------------------------------------------------*
014100     IF  CCCARD-PROV-UNIQUE-ID = SPACES
014200         PERFORM C500-UPDATE-IN-MEMORY-ONLY
014300            THRU C500-UPDATE-IN-MEMORY-ONLY-EX
014400         GO TO C099-UPDATE-NUMBER-AND-EXP-EX
014500     END-IF.
014600*
014700     PERFORM C700-SET-CARD-NUMBER
014800        THRU C799-SET-CARD-NUMBER-EX.
014900     IF  NOT WK-CCVCRD-IS-OK
015000         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
015100         MOVE "INVALID_CARD_NUMBER"    TO WK-CCSTOR-ERROR-CD
015200         GO TO C099-UPDATE-NUMBER-AND-EXP-EX
015300     END-IF.
015400*    SAME BELT-AND-SUSPENDERS RANGE CHECK AS D000-UPDATE-
015500*    EXPIRATION - CCB0170.
015600     IF  WK-CCSTOR-NEW-EXP-MONTH NOT NUMERIC                    CCB0170
015700     OR  WK-CCSTOR-NEW-EXP-MONTH < 1
015800     OR  WK-CCSTOR-NEW-EXP-MONTH > 12
015900         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
016000         MOVE "INVALID_EXPIRATION"    TO WK-CCSTOR-ERROR-CD
016100         GO TO C099-UPDATE-NUMBER-AND-EXP-EX
016200     END-IF.
016300     MOVE WK-CCSTOR-NEW-EXP-MONTH TO CCCARD-EXP-MONTH.
016400     MOVE WK-CCSTOR-NEW-EXP-YEAR  TO CCCARD-EXP-YEAR.
016500*
016600     SET WK-CCPERS-FN-UPDATE-NUM-EXP TO TRUE.
016700     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
016800                           LK-CCCARD-RECORD,
016900                           WK-L-DUMMY-TXN.
017000     IF  NOT WK-CCPERS-IS-OK
017100         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
017200         MOVE WK-CCPERS-ERROR-CD       TO WK-CCSTOR-ERROR-CD
017300     ELSE
017400         MOVE SPACES                  TO CCCARD-CARD-NUMBER
017500     END-IF.
017600*
017700 C099-UPDATE-NUMBER-AND-EXP-EX.
017800     EXIT.
017900*----------------------------------------------------------------*
018000 C500-UPDATE-IN-MEMORY-ONLY.
018100*----------------------------------------------------------------*
018200     PERFORM C700-SET-CARD-NUMBER
018300        THRU C799-SET-CARD-NUMBER-EX.
018400     IF  NOT WK-CCVCRD-IS-OK
018500         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
018600         MOVE "INVALID_CARD_NUMBER"    TO WK-CCSTOR-ERROR-CD
018700         GO TO C500-UPDATE-IN-MEMORY-ONLY-EX
018800     END-IF.
018900     MOVE WK-CCSTOR-NEW-EXP-MONTH TO CCCARD-EXP-MONTH.
019000     MOVE WK-CCSTOR-NEW-EXP-YEAR  TO CCCARD-EXP-YEAR.
019100     IF  WK-CCSTOR-NEW-CARD-CODE NOT = SPACES
019200         MOVE WK-CCSTOR-NEW-CARD-CODE TO CCCARD-CARD-CODE
019300     END-IF.
019400*
019500 C500-UPDATE-IN-MEMORY-ONLY-EX.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 C700-SET-CARD-NUMBER.
019900*----------------------------------------------------------------*
020000*    REDUCE TO DIGITS-ONLY AND RECOMPUTE THE MASKED NUMBER VIA
020100*    THE SAME LUHN-VALIDATING ROUTINE EVERY NEW CARD GOES
020200*    THROUGH ON ENTRY.
020300*----------------------------------------------------------------*
020400     MOVE WK-CCSTOR-NEW-NUMBER    TO WK-CCVCRD-CARD-NUMBER.
020500     SET WK-CCVCRD-FN-SET         TO TRUE.
020600     CALL "CCBVCRD" USING WK-CCVCRD-RECORD.
020700     IF  WK-CCVCRD-IS-OK
020800         MOVE WK-CCVCRD-DIGITS-ONLY   TO CCCARD-CARD-NUMBER
020900         MOVE WK-CCVCRD-MASKED-NUMBER TO CCCARD-MASKED-NUMBER
021000     END-IF.
021100*
021200 C799-SET-CARD-NUMBER-EX.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 D000-UPDATE-EXPIRATION.                                          CCB0052
021600*----------------------------------------------------------------*
021700*    THE CALLER IS EXPECTED TO HAVE ALREADY RUN THE REPLACEMENT
021800*    MONTH/YEAR THROUGH CCBVEXP - THIS IS A SECOND, BELT-AND-
021900*    SUSPENDERS RANGE CHECK AT THE PERSISTENCE BOUNDARY ITSELF,
022000*    THE SAME WAY C700-SET-CARD-NUMBER NEVER TRUSTS A CALLER'S
022100*    NUMBER WITHOUT RUNNING IT BACK THROUGH CCBVCRD - CCB0170.
022200     IF  WK-CCSTOR-NEW-EXP-MONTH NOT NUMERIC                    CCB0170
022300     OR  WK-CCSTOR-NEW-EXP-MONTH < 1
022400     OR  WK-CCSTOR-NEW-EXP-MONTH > 12
022500         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
022600         MOVE "INVALID_EXPIRATION"    TO WK-CCSTOR-ERROR-CD
022700         GO TO D099-UPDATE-EXPIRATION-EX
022800     END-IF.
022900     MOVE WK-CCSTOR-NEW-EXP-MONTH TO CCCARD-EXP-MONTH.
023000     MOVE WK-CCSTOR-NEW-EXP-YEAR  TO CCCARD-EXP-YEAR.
023100*
023200     IF  CCCARD-PROV-UNIQUE-ID = SPACES
023300         GO TO D099-UPDATE-EXPIRATION-EX
023400     END-IF.
023500*
023600     SET WK-CCPERS-FN-UPDATE-EXP TO TRUE.
023700     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
023800                           LK-CCCARD-RECORD,
023900                           WK-L-DUMMY-TXN.
024000     IF  NOT WK-CCPERS-IS-OK
024100         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
024200         MOVE WK-CCPERS-ERROR-CD       TO WK-CCSTOR-ERROR-CD
024300     END-IF.
024400*
024500 D099-UPDATE-EXPIRATION-EX.
024600     EXIT.
024700*----------------------------------------------------------------*
024800 E000-UPDATE-GENERAL.                                             CCB0079 
024900*----------------------------------------------------------------*
025000*    NAME/ADDRESS/EMAIL MAINTENANCE - THE CALLER HAS ALREADY RUN
025100*    THE FIELD THROUGH THE APPROPRIATE CCBVxxx VALIDATOR; THIS
025200*    ROUTINE ONLY DECIDES WHETHER THE CHANGE NEEDS TO REACH THE
025300*    PERSISTED CARD - CCB0079.
025400*----------------------------------------------------------------*
025500     IF  CCCARD-PERSIST-ID = SPACES
025600         GO TO E099-UPDATE-GENERAL-EX
025700     END-IF.
025800*
025900     SET WK-CCPERS-FN-UPDATE-GENERAL TO TRUE.
026000     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
026100                           LK-CCCARD-RECORD,
026200                           WK-L-DUMMY-TXN.
026300     IF  NOT WK-CCPERS-IS-OK
026400         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
026500         MOVE WK-CCPERS-ERROR-CD       TO WK-CCSTOR-ERROR-CD
026600     END-IF.
026700*
026800 E099-UPDATE-GENERAL-EX.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 F000-DELETE-CREDIT-CARD.                                         CCB0079 
027200*----------------------------------------------------------------*
027300     IF  CCCARD-PERSIST-ID = SPACES
027400         GO TO F099-DELETE-CREDIT-CARD-EX
027500     END-IF.
027600*
027700     SET WK-CCPERS-FN-DELETE-CARD TO TRUE.
027800     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
027900                           LK-CCCARD-RECORD,
028000                           WK-L-DUMMY-TXN.
028100     IF  NOT WK-CCPERS-IS-OK
028200         MOVE "N"                     TO WK-CCSTOR-NO-ERROR
028300         MOVE WK-CCPERS-ERROR-CD       TO WK-CCSTOR-ERROR-CD
028400     END-IF.
028500*
028600 F099-DELETE-CREDIT-CARD-EX.
028700     EXIT.
028800*
028900******************************************************************
029000************** END OF PROGRAM SOURCE -  CCBPSTOR ****************
029100******************************************************************
