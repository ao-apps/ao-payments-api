000100*****************************************************************
000200* CCVCRD.cpybk
000300* LINKAGE BLOCK FOR CCBVCRD - CARD NUMBER SET/MASK/DISPLAY
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* CCB0008 14/02/1985 RMV - INITIAL VERSION
000800* CCB0033 03/11/1988 HT  - ADDED WK-CCVCRD-FN-MASK AND THE LUHN
000900*                          MOD-10 FIELDS FOR CCB0033 IN CCBVCRD
001000* CCB0104 08/12/1998 LJP - Y2K READINESS REVIEW - NO DATE
001100*                          FIELDS IN THIS BLOCK, NO CHANGE
001200*                          REQUIRED, SIGNED OFF
001300*****************************************************************
001400 01  WK-CCVCRD-RECORD.
001500     05  WK-CCVCRD-INPUT.
001600         10  WK-CCVCRD-FUNCTION    PIC X(01).
001700             88  WK-CCVCRD-FN-SET          VALUE "S".
001800             88  WK-CCVCRD-FN-MASK         VALUE "M".
001900             88  WK-CCVCRD-FN-DISPLAY      VALUE "D".
002000         10  WK-CCVCRD-CARD-NUMBER PIC X(25).
002100     05  WK-CCVCRD-OUTPUT.
002200         10  WK-CCVCRD-NO-ERROR    PIC X(01) VALUE "Y".
002300             88  WK-CCVCRD-IS-OK           VALUE "Y".
002400         10  WK-CCVCRD-ERROR-CD    PIC X(07).
002500         10  WK-CCVCRD-DIGITS-ONLY PIC X(25).
002600         10  WK-CCVCRD-MASKED-NUMBER PIC X(25).
002700         10  WK-CCVCRD-DISPLAY-NUM PIC X(09).
002800     05  FILLER                PIC X(10).
