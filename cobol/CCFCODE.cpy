000100*****************************************************************
000200* CCFCODE.cpybk
000300* ENUMERATED CODE TABLE RECORD - ONE ROW PER VALID CODE VALUE
000400* FOR A GIVEN TABLE-ID (COMMRESULT/APPROVAL/ERRCODE, ETC.)
000500* FROM FILE CCFCODE OF LIBRARY CCLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CCB0013 11/03/1985 RMV - INITIAL VERSION
001000* CCB0048 02/08/1989 DWK - WIDENED CCCODE-VALUE FROM X(20) TO
001100*                          X(40) TO HOLD THE LONGER ERROR-CODE
001200*                          AND REVIEW-REASON TABLE-ID ENTRIES
001300* CCB0108 17/12/1998 LJP - Y2K READINESS REVIEW - NO DATE FIELDS
001400*                          IN THIS RECORD, NO CHANGE REQUIRED,
001500*                          SIGNED OFF
001600*****************************************************************
001700 05  CCCODE-RECORD              PIC X(60).
001800*
001900* I-O FORMAT:CCCODER  FROM FILE CCFCODE   OF LIBRARY CCLIB
002000*
002100 05  CCCODER  REDEFINES CCCODE-RECORD.
002200 06  CCCODE-KEY.
002300     08  CCCODE-TABLE-ID        PIC X(10).
002400     08  CCCODE-VALUE           PIC X(40).
002500 06  FILLER                     PIC X(10).
