000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBSYNT1.
000500 AUTHOR.         D W KERR.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   19 MAY 1986.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  CREDIT CARD SYNCHRONIZATION BATCH - RECONCILES
001200*               THE CARDS WE HOLD ON FILE FOR ONE PROVIDER/
001300*               PRINCIPAL AGAINST THE PROVIDER'S OWN TOKENIZED-
001400*               CARD DECK (CCFTOKN, A STAND-IN FOR A LIVE CALL
001500*               TO THE PROVIDER).  ANY TOKENIZED ROW NOT FOUND
001600*               AMONG OUR CARDS, AND ANY CARD OF OURS NOT FOUND
001700*               AMONG THE TOKENIZED ROWS, IS REPORTED.  WHERE A
001800*               TOKENIZED ROW CARRIES A REPLACEMENT MASKED
001900*               NUMBER OR A REPLACEMENT EXPIRATION, OUR COPY IS
002000*               BROUGHT INTO LINE THROUGH CCBFPERS - UNLESS THE
002100*               RUN IS FLAGGED DRY-RUN, IN WHICH CASE WE ONLY
002200*               REPORT WHAT WOULD HAVE CHANGED.
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* MOD.#    INIT   DATE        DESCRIPTION
002800* -------- ------ ----------  -----------------------------------
002900* CCB0041  DWK    19/05/1986  INITIAL VERSION
003000* CCB0058  HT     11/11/1990  ADDED THE DRY-RUN SWITCH FROM THE
003100*                             PARAMETER CARD - REPORT-ONLY PASSES
003200*                             NO LONGER REQUIRE A SEPARATE COPY
003300*                             OF THE CARD FILE
003400* CCB0099  LJP    23/07/1996  WIDENED WK-T-PERS-TABLE AND
003500*                             WK-T-TOKN-TABLE TO 200 ROWS TO
003600*                             MATCH THE PERSISTENCE ENGINE'S OWN
003700*                             TABLE SIZE
003800* CCB0114  LJP    30/12/1998  Y2K READINESS REVIEW - THE RUN-DATE
003900*                             ON THE PARAMETER CARD AND THE
004000*                             REPORT HEADING ARE ALREADY FULL
004100*                             4-DIGIT CCYY, NO CHANGE REQUIRED
004200* CCB0169  BTN    14/08/2001  B200-APPLY-REPLACEMENTS WAS TAKING
004300*                             THE PROVIDER'S REPLACEMENT MONTH/
004400*                             YEAR OFF THE TOKEN FILE STRAIGHT
004500*                             ONTO THE IN-MEMORY ROW AND THE
004600*                             PERSISTED CARD WITH NO EDIT - NOW
004700*                             RUNS CCBVEXP FN-VALIDATE, ALLOW-
004800*                             UNKNOWN OFF, FIRST AND LOGS/SKIPS
004900*                             A BAD TOKEN DATE INSTEAD
005000*----------------------------------------------------------------*
005100        EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006000                    C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CCFPARM  ASSIGN TO DATABASE-CCFPARM
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT CCFTOKN  ASSIGN TO DATABASE-CCFTOKN
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT CCRSYNC  ASSIGN TO PRINTER-CCRSYNC
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-PRT-STATUS.
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  CCFPARM
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-RUN-PARM.
008000     COPY CCPARM.
008100*
008200 FD  CCFTOKN
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-F-TOKN-IN.
008500 01  WK-F-TOKN-IN.
008600     COPY CCTOKN.
008700*
008800 FD  CCRSYNC
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-R-SYNC-LINE.
009100 01  WK-R-SYNC-LINE              PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                          PIC X(24)        VALUE
009600     "** PROGRAM CCBSYNT1 **".
009700*
009800 01  WK-C-COMMON.
009900     COPY CCCMWS.
010000     05  FILLER                      PIC X(05).
010100*
010200     COPY CCVPERS.
010300     COPY CCVEXP.
010400 01  WK-L-CCCARD-WORK.
010500     COPY CCCARD.
010600 01  WK-L-CCTXN-WORK.
010700     COPY CCTXREC.
010800*
010900 01  WK-C-PRT-STATUS                 PIC X(02) VALUE SPACES.
011000 01  WK-C-PARM-EOF-SW                PIC X(01) VALUE "N".
011100     88  WK-C-PARM-MISSING                VALUE "Y".
011200 01  WK-C-TOKN-SUPPORTED-SW          PIC X(01) VALUE "Y".
011300     88  WK-C-TOKN-NOT-SUPPORTED          VALUE "N".
011400 01  WK-C-TOKN-EOF-SW                PIC X(01) VALUE "N".
011500     88  WK-C-TOKN-EOF                    VALUE "Y".
011600*
011700 01  WK-C-TOTAL-CARDS                PIC S9(05) COMP VALUE ZERO.
011800 01  WK-C-SUB                        PIC S9(05) COMP VALUE ZERO.
011900 01  WK-C-FOUND-SW                   PIC X(01) VALUE "N".
012000     88  WK-C-FOUND-ROW                   VALUE "Y".
012100 01  WK-C-NOTOKN-COUNT                PIC S9(05) COMP VALUE ZERO.
012200*
012300 01  WK-T-PERS-COUNT                 PIC S9(05) COMP VALUE ZERO.
012400 01  WK-T-PERS-TABLE.
012500     02  WK-T-PERS-ROW OCCURS 200 TIMES
012600                            INDEXED BY WK-T-PERS-IDX.
012700         03  WK-T-PERS-MATCHED-SW    PIC X(01) VALUE "N".
012800             88  WK-T-PERS-IS-MATCHED    VALUE "Y".
012900         COPY CCCARD REPLACING CCCARD-RECORD BY WK-T-PERS-CARD-REC
013000                               CCCARDR       BY WK-T-PERS-CARD-R.
013100*
013200 01  WK-T-TOKN-COUNT                 PIC S9(05) COMP VALUE ZERO.
013300 01  WK-T-TOKN-TABLE.
013400     02  WK-T-TOKN-ROW OCCURS 200 TIMES
013500                            INDEXED BY WK-T-TOKN-IDX.
013600         COPY CCTOKN REPLACING CCTOKN-RECORD BY WK-T-TOKN-REC
013700                               CCTOKNR       BY WK-T-TOKN-R.
013800*
013900 01  WK-C-EXP-DISPLAY.
014000     05  WK-C-EXP-MM                 PIC 9(02).
014100     05  FILLER                      PIC X(01) VALUE "/".
014200     05  WK-C-EXP-YYYY                PIC 9(04).
014300     05  FILLER                      PIC X(02) VALUE SPACES.
014400*
014500 01  WK-R-LINE-AREA                  PIC X(132).
014600 01  WK-R-HEADING-1 REDEFINES WK-R-LINE-AREA.
014700     05  FILLER                      PIC X(10).
014800     05  WK-RH1-TITLE                PIC X(50).
014900     05  FILLER                      PIC X(10).
015000     05  WK-RH1-RUN-DATE             PIC X(10).
015100     05  FILLER                      PIC X(52).
015200 01  WK-R-DETAIL-PERS REDEFINES WK-R-LINE-AREA.
015300     05  FILLER                      PIC X(05).
015400     05  WK-RDP-PERSIST-ID           PIC X(20).
015500     05  FILLER                      PIC X(02).
015600     05  WK-RDP-PROVIDER-ID          PIC X(20).
015700     05  FILLER                      PIC X(02).
015800     05  WK-RDP-MASKED-NUMBER        PIC X(25).
015900     05  FILLER                      PIC X(02).
016000     05  WK-RDP-COMMENTS             PIC X(40).
016100     05  FILLER                      PIC X(16).
016200 01  WK-R-DETAIL-TOKN REDEFINES WK-R-LINE-AREA.
016300     05  FILLER                      PIC X(05).
016400     05  WK-RDT-PROV-UNIQUE-ID       PIC X(30).
016500     05  FILLER                      PIC X(02).
016600     05  WK-RDT-REPL-MASKED-NUMBER   PIC X(25).
016700     05  FILLER                      PIC X(02).
016800     05  WK-RDT-REPL-EXP             PIC X(09).
016900     05  FILLER                      PIC X(57).
017000 01  WK-R-TOTAL-LINE REDEFINES WK-R-LINE-AREA.
017100     05  FILLER                      PIC X(05).
017200     05  WK-RTL-LABEL                PIC X(45).
017300     05  WK-RTL-COUNT                PIC ZZZ,ZZ9.
017400     05  FILLER                      PIC X(75).
017500*
017600***************************************************************
017700 PROCEDURE DIVISION.
017800***************************************************************
017900 MAIN-MODULE.
018000     PERFORM A100-READ-PARM-CARD
018100        THRU A199-READ-PARM-CARD-EX.
018200     IF  WK-C-PARM-MISSING
018300         DISPLAY "CCBSYNT1 - NO PARAMETER CARD - RUN ABANDONED"
018400         GO TO Z000-END-PROGRAM
018500     END-IF.
018600*
018700     PERFORM A200-LOAD-PERSISTED-CARDS
018800        THRU A299-LOAD-PERSISTED-CARDS-EX.
018900*
019000     OPEN INPUT CCFTOKN.
019100     IF  NOT WK-C-SUCCESSFUL
019200         SET WK-C-TOKN-NOT-SUPPORTED TO TRUE
019300         DISPLAY "CCBSYNT1 - PROVIDER DOES NOT SUPPORT TOKENIZED"
019400         DISPLAY "           CARD RETRIEVAL - NO RECONCILIATION"
019500         DISPLAY "           PERFORMED THIS RUN"
019600     ELSE
019700         PERFORM B100-MATCH-LOOP
019800            THRU B199-MATCH-LOOP-EX
019900         CLOSE CCFTOKN
020000     END-IF.
020100*
020200     OPEN OUTPUT CCRSYNC.
020300     PERFORM C050-WRITE-HEADING
020400        THRU C099-WRITE-HEADING-EX.
020500     IF  NOT WK-C-TOKN-NOT-SUPPORTED
020600         PERFORM C100-REPORT-UNMATCHED
020700            THRU C199-REPORT-UNMATCHED-EX
020800     END-IF.
020900     CLOSE CCRSYNC.
021000*
021100 Z000-END-PROGRAM.
021200     STOP RUN.
021300*
021400*----------------------------------------------------------------*
021500 A100-READ-PARM-CARD.
021600*----------------------------------------------------------------*
021700     OPEN INPUT CCFPARM.
021800     IF  NOT WK-C-SUCCESSFUL
021900         SET WK-C-PARM-MISSING TO TRUE
022000     ELSE
022100         READ CCFPARM
022200             AT END
022300                 SET WK-C-PARM-MISSING TO TRUE
022400         END-READ
022500         CLOSE CCFPARM
022600     END-IF.
022700*
022800 A199-READ-PARM-CARD-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 A200-LOAD-PERSISTED-CARDS.                                       CCB0099 
023200*----------------------------------------------------------------*
023300*    STEP 2 OF THE RECONCILIATION - LOADS EVERY PERSISTED CARD
023400*    FOR THE PARAMETER CARD'S PROVIDER/PRINCIPAL, BUILT AS A
023500*    LOOP OF CCBFPERS FC (FETCH-BY-INDEX) CALLS.
023600*----------------------------------------------------------------*
023700     MOVE ZERO                   TO WK-T-PERS-COUNT.
023800     MOVE 1                      TO WK-CCPERS-INDEX.
023900     MOVE 1                      TO WK-C-TOTAL-CARDS.
024000     PERFORM A210-FETCH-ONE-CARD
024100        THRU A210-FETCH-ONE-CARD-EX
024200        UNTIL WK-CCPERS-INDEX > WK-C-TOTAL-CARDS.
024300*
024400     DISPLAY "CCBSYNT1 - PERSISTED CARDS READ    - "
024500             WK-C-TOTAL-CARDS.
024600     DISPLAY "CCBSYNT1 - PERSISTED CARDS SELECTED - "
024700             WK-T-PERS-COUNT.
024800*
024900 A299-LOAD-PERSISTED-CARDS-EX.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 A210-FETCH-ONE-CARD.
025300*----------------------------------------------------------------*
025400     SET WK-CCPERS-FN-FETCH-CARD TO TRUE.
025500     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
025600                           WK-L-CCCARD-WORK,
025700                           WK-L-CCTXN-WORK.
025800     MOVE WK-CCPERS-CARD-COUNT    TO WK-C-TOTAL-CARDS.
025900     IF  WK-CCPERS-IS-OK
026000         IF  CCCARD-PROVIDER-ID OF WK-L-CCCARD-WORK
026100                 = WK-C-RUN-PROVIDER-ID
026200         AND CCCARD-PRINCIPAL-NAME OF WK-L-CCCARD-WORK
026300                 = WK-C-RUN-PRINCIPAL
026400             ADD 1 TO WK-T-PERS-COUNT
026500             SET WK-T-PERS-IDX TO WK-T-PERS-COUNT
026600             MOVE "N" TO WK-T-PERS-MATCHED-SW(WK-T-PERS-IDX)
026700             MOVE WK-L-CCCARD-WORK
026800               TO WK-T-PERS-CARD-REC(WK-T-PERS-IDX)
026900         END-IF
027000     END-IF.
027100     ADD 1 TO WK-CCPERS-INDEX.
027200*
027300 A210-FETCH-ONE-CARD-EX.
027400     EXIT.
027500*----------------------------------------------------------------*
027600 B100-MATCH-LOOP.
027700*----------------------------------------------------------------*
027800     MOVE ZERO                   TO WK-T-TOKN-COUNT.
027900     PERFORM B110-READ-ONE-TOKEN
028000        THRU B119-READ-ONE-TOKEN-EX.
028100     PERFORM B120-MATCH-ONE-TOKEN
028200        THRU B129-MATCH-ONE-TOKEN-EX
028300        UNTIL WK-C-TOKN-EOF.
028400*
028500     DISPLAY "CCBSYNT1 - TOKENIZED CARDS READ - "
028600             WK-T-TOKN-COUNT.
028700*
028800 B199-MATCH-LOOP-EX.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 B110-READ-ONE-TOKEN.
029200*----------------------------------------------------------------*
029300     READ CCFTOKN
029400         AT END
029500             SET WK-C-TOKN-EOF TO TRUE
029600     END-READ.
029700*
029800 B119-READ-ONE-TOKEN-EX.
029900     EXIT.
030000*----------------------------------------------------------------*
030100 B120-MATCH-ONE-TOKEN.
030200*----------------------------------------------------------------*
030300     MOVE ZERO                   TO WK-C-SUB.
030400     MOVE "N"                    TO WK-C-FOUND-SW.
030500     PERFORM B130-SCAN-ONE-PERS-ROW
030600        THRU B139-SCAN-ONE-PERS-ROW-EX
030700        VARYING WK-C-SUB FROM 1 BY 1
030800           UNTIL WK-C-SUB > WK-T-PERS-COUNT
030900           OR    WK-C-FOUND-ROW.
031000*
031100     IF  NOT WK-C-FOUND-ROW
031200         PERFORM B150-ACCUMULATE-UNMATCHED-TOKEN
031300            THRU B159-ACCUMULATE-UNMATCHED-TOKEN-EX
031400     ELSE
031500         PERFORM B200-APPLY-REPLACEMENTS
031600            THRU B299-APPLY-REPLACEMENTS-EX
031700     END-IF.
031800*
031900     PERFORM B110-READ-ONE-TOKEN
032000        THRU B119-READ-ONE-TOKEN-EX.
032100*
032200 B129-MATCH-ONE-TOKEN-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 B130-SCAN-ONE-PERS-ROW.
032600*----------------------------------------------------------------*
032700     SET WK-T-PERS-IDX TO WK-C-SUB.
032800     IF  CCCARD-PROV-UNIQUE-ID(WK-T-PERS-IDX) OF WK-T-PERS-CARD-R
032900             = CCTOKN-PROV-UNIQUE-ID OF WK-F-TOKN-IN
033000         MOVE "Y" TO WK-C-FOUND-SW
033100     END-IF.
033200*
033300 B139-SCAN-ONE-PERS-ROW-EX.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 B150-ACCUMULATE-UNMATCHED-TOKEN.
033700*----------------------------------------------------------------*
033800     ADD 1 TO WK-T-TOKN-COUNT.
033900     SET WK-T-TOKN-IDX TO WK-T-TOKN-COUNT.
034000     MOVE WK-F-TOKN-IN TO WK-T-TOKN-REC(WK-T-TOKN-IDX).
034100*
034200 B159-ACCUMULATE-UNMATCHED-TOKEN-EX.
034300     EXIT.
034400*----------------------------------------------------------------*
034500 B200-APPLY-REPLACEMENTS.                                         CCB0058 
034600*----------------------------------------------------------------*
034700*    WK-T-PERS-IDX IS ALREADY POSITIONED ON THE MATCHED ROW BY
034800*    B130-SCAN-ONE-PERS-ROW - NOTHING FURTHER TO LOCATE.
034900*----------------------------------------------------------------*
035000     SET WK-T-PERS-IS-MATCHED(WK-T-PERS-IDX) TO TRUE.
035100*
035200     IF  CCTOKN-REPL-MASKED-NUMBER OF WK-F-TOKN-IN NOT = SPACES
035300         DISPLAY "CCBSYNT1 - MASKED NUMBER CHANGE - "
035400                 CCCARD-PERSIST-ID(WK-T-PERS-IDX)
035500                 OF WK-T-PERS-CARD-R
035600                 " OLD " CCCARD-MASKED-NUMBER(WK-T-PERS-IDX)
035700                 OF WK-T-PERS-CARD-R
035800                 " NEW " CCTOKN-REPL-MASKED-NUMBER OF WK-F-TOKN-IN
035900         IF  WK-C-LIVE-RUN
036000             MOVE CCTOKN-REPL-MASKED-NUMBER OF WK-F-TOKN-IN TO
036100                  CCCARD-MASKED-NUMBER(WK-T-PERS-IDX)
036200                  OF WK-T-PERS-CARD-R
036300             MOVE CCCARD-PERSIST-ID(WK-T-PERS-IDX)
036400                  OF WK-T-PERS-CARD-R TO
036500                  CCCARD-PERSIST-ID OF WK-L-CCCARD-WORK
036600             MOVE CCCARD-MASKED-NUMBER(WK-T-PERS-IDX)
036700                  OF WK-T-PERS-CARD-R TO
036800                  CCCARD-MASKED-NUMBER OF WK-L-CCCARD-WORK
036900             SET WK-CCPERS-FN-UPDATE-CARD TO TRUE
037000             CALL "CCBFPERS" USING WK-CCPERS-RECORD,
037100                                   WK-L-CCCARD-WORK,
037200                                   WK-L-CCTXN-WORK
037300         END-IF
037400     END-IF.
037500*
037600     IF  CCTOKN-REPL-EXP-MONTH-SET OF WK-F-TOKN-IN                 CCB0169
037700     AND CCTOKN-REPL-EXP-YEAR-SET  OF WK-F-TOKN-IN
037800         DISPLAY "CCBSYNT1 - EXPIRATION CHANGE     - "
037900                 CCCARD-PERSIST-ID(WK-T-PERS-IDX)
038000                 OF WK-T-PERS-CARD-R
038100         IF  WK-C-LIVE-RUN
038200 *    THE PROVIDER'S RECONCILIATION TOKEN MUST PASS THE SAME
038300 *    STRICT CCBVEXP EDIT AS ANY OTHER EXPIRATION SOURCE BEFORE
038400 *    IT OVERWRITES THE PERSISTED CARD - CCB0169.
038500             MOVE CCTOKN-REPL-EXP-MONTH OF WK-F-TOKN-IN TO
038600                  WK-CCVEXP-MONTH
038700             MOVE CCTOKN-REPL-EXP-YEAR  OF WK-F-TOKN-IN TO
038800                  WK-CCVEXP-YEAR
038900             MOVE "N"                     TO WK-CCVEXP-ALLOW-UNK-SW
039000             SET  WK-CCVEXP-FN-VALIDATE   TO TRUE
039100             CALL "CCBVEXP" USING WK-CCVEXP-RECORD
039200             IF  WK-CCVEXP-IS-OK
039300                 MOVE CCTOKN-REPL-EXP-MONTH OF WK-F-TOKN-IN TO
039400                      CCCARD-EXP-MONTH(WK-T-PERS-IDX)
039500                      OF WK-T-PERS-CARD-R
039600                 MOVE CCTOKN-REPL-EXP-YEAR  OF WK-F-TOKN-IN TO
039700                      CCCARD-EXP-YEAR(WK-T-PERS-IDX)
039800                      OF WK-T-PERS-CARD-R
039900                 MOVE CCCARD-PERSIST-ID(WK-T-PERS-IDX)
040000                      OF WK-T-PERS-CARD-R TO
040100                      CCCARD-PERSIST-ID OF WK-L-CCCARD-WORK
040200                 MOVE CCTOKN-REPL-EXP-MONTH OF WK-F-TOKN-IN TO
040300                      CCCARD-EXP-MONTH OF WK-L-CCCARD-WORK
040400                 MOVE CCTOKN-REPL-EXP-YEAR  OF WK-F-TOKN-IN TO
040500                      CCCARD-EXP-YEAR OF WK-L-CCCARD-WORK
040600                 SET WK-CCPERS-FN-UPDATE-EXP TO TRUE
040700                 CALL "CCBFPERS" USING WK-CCPERS-RECORD,
040800                                       WK-L-CCCARD-WORK,
040900                                       WK-L-CCTXN-WORK
041000             ELSE
041100                 DISPLAY "CCBSYNT1 - CCBVEXP ERROR - "
041200                         WK-CCVEXP-ERROR-CD
041300             END-IF
041400         END-IF
041500     END-IF.
041600*
041700 B299-APPLY-REPLACEMENTS-EX.
041800     EXIT.
041900*----------------------------------------------------------------*
042000 C050-WRITE-HEADING.
042100*----------------------------------------------------------------*
042200     ACCEPT WK-C-CURRENT-DATE FROM DATE.
042300     MOVE SPACES                  TO WK-R-LINE-AREA.
042400     MOVE "CCBSYNT1 - CREDIT CARD SYNCHRONIZATION REPORT"
042500                                   TO WK-RH1-TITLE.
042600     MOVE WK-C-CURRENT-MM          TO WK-RH1-RUN-DATE(1:2).
042700     MOVE "/"                      TO WK-RH1-RUN-DATE(3:1).
042800     MOVE WK-C-CURRENT-DD          TO WK-RH1-RUN-DATE(4:2).
042900     MOVE "/"                      TO WK-RH1-RUN-DATE(6:1).
043000     MOVE WK-C-CURRENT-CCYY        TO WK-RH1-RUN-DATE(7:4).
043100     WRITE WK-R-SYNC-LINE FROM WK-R-HEADING-1
043200         AFTER ADVANCING TOP-OF-FORM.
043300     IF  WK-C-DRY-RUN
043400         MOVE SPACES               TO WK-R-LINE-AREA
043500         MOVE "*** DRY-RUN - NO PERSISTENCE UPDATES MADE ***"
043600                                   TO WK-RH1-TITLE
043700         WRITE WK-R-SYNC-LINE FROM WK-R-HEADING-1
043800             AFTER ADVANCING 1 LINES
043900     END-IF.
044000*
044100 C099-WRITE-HEADING-EX.
044200     EXIT.
044300*----------------------------------------------------------------*
044400 C100-REPORT-UNMATCHED.
044500*----------------------------------------------------------------*
044600     PERFORM C110-REPORT-PERSISTED-NOT-TOKENIZED
044700        THRU C119-REPORT-PERSISTED-NOT-TOKENIZED-EX.
044800     PERFORM C120-REPORT-TOKENIZED-NOT-PERSISTED
044900        THRU C129-REPORT-TOKENIZED-NOT-PERSISTED-EX.
045000*
045100 C199-REPORT-UNMATCHED-EX.
045200     EXIT.
045300*----------------------------------------------------------------*
045400 C110-REPORT-PERSISTED-NOT-TOKENIZED.
045500*----------------------------------------------------------------*
045600     MOVE ZERO                   TO WK-C-NOTOKN-COUNT.
045700     MOVE SPACES                  TO WK-R-LINE-AREA.
045800     MOVE "PERSISTED CARD(S) NOT TOKENIZED AT THE PROVIDER"
045900                                   TO WK-RH1-TITLE.
046000     WRITE WK-R-SYNC-LINE FROM WK-R-HEADING-1
046100         AFTER ADVANCING 2 LINES.
046200*
046300     SET WK-T-PERS-IDX TO 1.
046400     PERFORM C111-REPORT-ONE-PERS-ROW
046500        THRU C119-REPORT-ONE-PERS-ROW-EX
046600        VARYING WK-T-PERS-IDX FROM 1 BY 1
046700           UNTIL WK-T-PERS-IDX > WK-T-PERS-COUNT.
046800*
046900     MOVE SPACES                  TO WK-R-LINE-AREA.
047000     MOVE "TOTAL PERSISTED CARDS NOT TOKENIZED"
047100                                   TO WK-RTL-LABEL.
047200     MOVE WK-C-NOTOKN-COUNT         TO WK-RTL-COUNT.
047300     WRITE WK-R-SYNC-LINE FROM WK-R-TOTAL-LINE
047400         AFTER ADVANCING 2 LINES.
047500*
047600 C119-REPORT-PERSISTED-NOT-TOKENIZED-EX.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 C111-REPORT-ONE-PERS-ROW.
048000*----------------------------------------------------------------*
048100     IF  NOT WK-T-PERS-IS-MATCHED(WK-T-PERS-IDX)
048200         ADD 1 TO WK-C-NOTOKN-COUNT
048300         MOVE SPACES               TO WK-R-LINE-AREA
048400         MOVE CCCARD-PERSIST-ID(WK-T-PERS-IDX) OF WK-T-PERS-CARD-R
048500                                   TO WK-RDP-PERSIST-ID
048600         MOVE CCCARD-PROVIDER-ID(WK-T-PERS-IDX)
048700              OF WK-T-PERS-CARD-R TO WK-RDP-PROVIDER-ID
048800         MOVE CCCARD-MASKED-NUMBER(WK-T-PERS-IDX)
048900              OF WK-T-PERS-CARD-R TO WK-RDP-MASKED-NUMBER
049000         MOVE CCCARD-COMMENTS(WK-T-PERS-IDX) OF WK-T-PERS-CARD-R
049100                                   TO WK-RDP-COMMENTS
049200         WRITE WK-R-SYNC-LINE FROM WK-R-DETAIL-PERS
049300             AFTER ADVANCING 1 LINES
049400     END-IF.
049500*
049600 C119-REPORT-ONE-PERS-ROW-EX.
049700     EXIT.
049800*----------------------------------------------------------------*
049900 C120-REPORT-TOKENIZED-NOT-PERSISTED.
050000*----------------------------------------------------------------*
050100     MOVE SPACES                  TO WK-R-LINE-AREA.
050200     MOVE "TOKENIZED CARD(S) NOT PERSISTED ON OUR FILE"
050300                                   TO WK-RH1-TITLE.
050400     WRITE WK-R-SYNC-LINE FROM WK-R-HEADING-1
050500         AFTER ADVANCING 2 LINES.
050600*
050700     PERFORM C121-REPORT-ONE-TOKN-ROW
050800        THRU C129-REPORT-ONE-TOKN-ROW-EX
050900        VARYING WK-T-TOKN-IDX FROM 1 BY 1
051000           UNTIL WK-T-TOKN-IDX > WK-T-TOKN-COUNT.
051100*
051200     MOVE SPACES                  TO WK-R-LINE-AREA.
051300     MOVE "TOTAL TOKENIZED CARDS NOT PERSISTED"
051400                                   TO WK-RTL-LABEL.
051500     MOVE WK-T-TOKN-COUNT          TO WK-RTL-COUNT.
051600     WRITE WK-R-SYNC-LINE FROM WK-R-TOTAL-LINE
051700         AFTER ADVANCING 2 LINES.
051800*
051900 C129-REPORT-TOKENIZED-NOT-PERSISTED-EX.
052000     EXIT.
052100*----------------------------------------------------------------*
052200 C121-REPORT-ONE-TOKN-ROW.
052300*----------------------------------------------------------------*
052400     MOVE SPACES                  TO WK-C-EXP-DISPLAY.
052500     IF  CCTOKN-REPL-EXP-MONTH-SET(WK-T-TOKN-IDX) OF WK-T-TOKN-R
052600     AND CCTOKN-REPL-EXP-YEAR-SET(WK-T-TOKN-IDX)  OF WK-T-TOKN-R
052700         MOVE CCTOKN-REPL-EXP-MONTH(WK-T-TOKN-IDX) OF WK-T-TOKN-R
052800                                   TO WK-C-EXP-MM
052900         MOVE CCTOKN-REPL-EXP-YEAR(WK-T-TOKN-IDX)  OF WK-T-TOKN-R
053000                                   TO WK-C-EXP-YYYY
053100     END-IF.
053200*
053300     MOVE SPACES                  TO WK-R-LINE-AREA.
053400     MOVE CCTOKN-PROV-UNIQUE-ID(WK-T-TOKN-IDX) OF WK-T-TOKN-R
053500                                   TO WK-RDT-PROV-UNIQUE-ID.
053600     MOVE CCTOKN-REPL-MASKED-NUMBER(WK-T-TOKN-IDX) OF WK-T-TOKN-R
053700                                   TO WK-RDT-REPL-MASKED-NUMBER.
053800     MOVE WK-C-EXP-DISPLAY         TO WK-RDT-REPL-EXP.
053900     WRITE WK-R-SYNC-LINE FROM WK-R-DETAIL-TOKN
054000         AFTER ADVANCING 1 LINES.
054100*
054200 C129-REPORT-ONE-TOKN-ROW-EX.
054300     EXIT.
054400*
054500******************************************************************
054600************** END OF PROGRAM SOURCE -  CCBSYNT1 ****************
054700******************************************************************
