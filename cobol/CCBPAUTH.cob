000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBPAUTH.
000500 AUTHOR.         R M VOSS.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   12 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED SALE/AUTHORIZE ROUTINE OF THE
001200*               CARD PROCESSING BATCH SUITE.  IT BUILDS THE NEW
001300*               TRANSACTION RECORD, INSERTS IT, DRIVES THE STAND
001400*               -IN GATEWAY TEST HARNESS UNTIL THE LIVE MERCHANT
001500*               GATEWAY LINK IS CUT IN, DERIVES THE FINAL STATUS
001600*               AND PROPAGATES ANY CARD-REPLACEMENT THE GATEWAY
001700*               RETURNS BACK ONTO THE STORED CARD.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* MOD.#    INIT   DATE        DESCRIPTION
002300* -------- ------ ----------  -----------------------------------
002400* CCB0016  RMV    12/03/1985  INITIAL VERSION - AUTHORIZE ONLY
002500* CCB0038  DWK    03/05/1989  ADDED THE SALE FUNCTION (AUTHORIZE
002600*                             AND CAPTURE IN ONE STEP)
002700* CCB0081  HT     19/04/1994  ADDED THE TOKENIZED CARD REPLACE-
002800*                             MENT PROPAGATION LOGIC
002900* CCB0110  LJP    24/12/1998  Y2K READINESS REVIEW - AUTH/CAPTURE
003000*                             TIMESTAMPS ARE EPOCH SECONDS, NOT
003100*                             CALENDAR FIELDS - NO CHANGE NEEDED
003200* CCB0168  BTN    22/05/2001  E100-APPLY-REPLACEMENT WAS PROPAGATING
003300*                             THE GATEWAY'S REPLACEMENT EXPIRATION
003400*                             MONTH/YEAR ONTO THE STORED CARD WITH
003500*                             NO EDIT - NOW RUNS THE SAME STRICT
003600*                             CCBVEXP CHECK THE REQUEST-DECK FIELDS
003700*                             GET, ALLOW-UNKNOWN OFF
003800*----------------------------------------------------------------*
003900        EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM CCBPAUTH **".
005500*
005600     COPY CCVPERS.
005700     COPY CCVEXP.
005800 01  WK-L-DUMMY-CARD.
005900     COPY CCCARD.
006000*
006100 01  WK-C-SCALED-AMOUNT               PIC S9(11) COMP-3
006200                                                  VALUE ZERO.
006300 01  WK-C-SCALED-AMOUNT-X REDEFINES WK-C-SCALED-AMOUNT
006400                                       PIC X(06).
006500 01  WK-C-DOLLARS                     PIC S9(09) COMP VALUE ZERO.
006600 01  WK-C-CENTS                       PIC S9(03) COMP VALUE ZERO.
006700*
006800 01  WK-C-PROV-UNQ-WORK                PIC X(64) VALUE SPACES.
006900 01  WK-C-PROV-UNQ-WORK-R REDEFINES WK-C-PROV-UNQ-WORK.
007000     05  WK-C-PROV-UNQ-PREFIX          PIC X(04).
007100     05  WK-C-PROV-UNQ-NOW             PIC 9(18).
007200     05  FILLER                        PIC X(42).
007300*
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700     COPY CCVAUTH.
007800 01  LK-CCTXN-RECORD.
007900     COPY CCTXREC.
008000 01  LK-CCCARD-RECORD.
008100     COPY CCCARD.
008200*
008300***************************************************************
008400 PROCEDURE DIVISION USING WK-CCAUTH-CONTROL,
008500                           LK-CCTXN-RECORD,
008600                           LK-CCCARD-RECORD.
008700***************************************************************
008800 MAIN-MODULE.
008900     PERFORM A000-BUILD-NEW-TRANSACTION
009000        THRU A099-BUILD-NEW-TRANSACTION-EX.
009100     PERFORM B000-INSERT-TRANSACTION
009200        THRU B099-INSERT-TRANSACTION-EX.
009300     PERFORM C000-INVOKE-PROVIDER
009400        THRU C099-INVOKE-PROVIDER-EX.
009500     PERFORM D100-DERIVE-STATUS
009600        THRU D199-DERIVE-STATUS-EX.
009700     PERFORM E100-APPLY-REPLACEMENT
009800        THRU E199-APPLY-REPLACEMENT-EX.
009900     PERFORM F000-SAVE-COMPLETED-TRANSACTION
010000        THRU F099-SAVE-COMPLETED-TRANSACTION-EX.
010100     EXIT PROGRAM.
010200*
010300*----------------------------------------------------------------*
010400 A000-BUILD-NEW-TRANSACTION.
010500*----------------------------------------------------------------*
010600     MOVE "Y"                     TO WK-CCAUTH-NO-ERROR.
010700     MOVE SPACES                  TO WK-CCAUTH-ERROR-CD.
010800     SET CCTXN-ST-PROCESSING      TO TRUE.
010900*
011000     MOVE WK-CCAUTH-NOW           TO CCTXN-AUTH-TIME.
011100     MOVE WK-CCAUTH-PRINCIPAL     TO CCTXN-AUTH-PRINCIPAL.
011200*
011300     IF  WK-CCAUTH-FN-SALE
011400         MOVE WK-CCAUTH-NOW          TO CCTXN-CAPTURE-TIME
011500         MOVE WK-CCAUTH-PRINCIPAL    TO CCTXN-CAPTURE-PRINCIPAL
011600     ELSE
011700         MOVE -1                     TO CCTXN-CAPTURE-TIME
011800         MOVE SPACES                  TO CCTXN-CAPTURE-PRINCIPAL
011900     END-IF.
012000     MOVE -1                       TO CCTXN-VOID-TIME.
012100     MOVE SPACES                   TO CCTXN-VOID-PRINCIPAL.
012200*
012300     MOVE CCCARD-GROUP-NAME OF LK-CCCARD-RECORD TO
012400                               CCTXN-GROUP-NAME.
012500     MOVE CCCARD-PERSIST-ID OF LK-CCCARD-RECORD TO
012600                               CCTXN-CD-PERSIST-ID.
012700     MOVE CCCARD-PROVIDER-ID OF LK-CCCARD-RECORD TO
012800                               CCTXN-CD-PROVIDER-ID
012900                               CCTXN-PROVIDER-ID.
013000     MOVE CCCARD-PROV-UNIQUE-ID OF LK-CCCARD-RECORD TO
013100                               CCTXN-CD-PROV-UNIQUE-ID.
013200     MOVE CCCARD-MASKED-NUMBER OF LK-CCCARD-RECORD TO
013300                               CCTXN-CD-MASKED-NUMBER.
013400     MOVE CCCARD-EXP-MONTH OF LK-CCCARD-RECORD TO
013500                               CCTXN-CD-EXP-MONTH.
013600     MOVE CCCARD-EXP-YEAR OF LK-CCCARD-RECORD TO
013700                               CCTXN-CD-EXP-YEAR.
013800     MOVE CCCARD-FIRST-NAME OF LK-CCCARD-RECORD TO
013900                               CCTXN-CD-FIRST-NAME.
014000     MOVE CCCARD-LAST-NAME OF LK-CCCARD-RECORD TO
014100                               CCTXN-CD-LAST-NAME.
014200     MOVE CCCARD-COMPANY-NAME OF LK-CCCARD-RECORD TO
014300                               CCTXN-CD-COMPANY-NAME.
014400     MOVE CCCARD-EMAIL OF LK-CCCARD-RECORD TO
014500                               CCTXN-CD-EMAIL.
014600     MOVE CCCARD-ADDRESS-1 OF LK-CCCARD-RECORD TO
014700                               CCTXN-CD-ADDRESS-1.
014800     MOVE CCCARD-ADDRESS-2 OF LK-CCCARD-RECORD TO
014900                               CCTXN-CD-ADDRESS-2.
015000     MOVE CCCARD-CITY OF LK-CCCARD-RECORD TO
015100                               CCTXN-CD-CITY.
015200     MOVE CCCARD-STATE OF LK-CCCARD-RECORD TO
015300                               CCTXN-CD-STATE.
015400     MOVE CCCARD-POSTAL-CODE OF LK-CCCARD-RECORD TO
015500                               CCTXN-CD-POSTAL-CODE.
015600     MOVE CCCARD-COUNTRY-CODE OF LK-CCCARD-RECORD TO
015700                               CCTXN-CD-COUNTRY-CODE.
015800*
015900 A099-BUILD-NEW-TRANSACTION-EX.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 B000-INSERT-TRANSACTION.
016300*----------------------------------------------------------------*
016400*    ASSIGN THE SURROGATE PERSISTENCE-UNIQUE-ID BEFORE THE
016500*    GATEWAY IS EVER CALLED, AS PER THE REFERENCE ALGORITHM.
016600*----------------------------------------------------------------*
016700     SET WK-CCPERS-FN-INSERT-TXN TO TRUE.
016800     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
016900                           WK-L-DUMMY-CARD,
017000                           LK-CCTXN-RECORD.
017100*
017200 B099-INSERT-TRANSACTION-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 C000-INVOKE-PROVIDER.                                            CCB0038 
017600*----------------------------------------------------------------*
017700*    STAND-IN TEST GATEWAY - THERE IS NO LIVE MERCHANT SERVICES
017800*    LINK IN THIS SHOP YET.  THE LAST TWO DIGITS (CENTS) OF THE
017900*    REQUEST AMOUNT SELECT A CANNED GATEWAY RESPONSE, THE SAME
018000*    CONVENTION THE INTEGRATION TEST DECKS HAVE USED SINCE
018100*    CCB0038 - CCB0081.
018200*----------------------------------------------------------------*
018300     MOVE SPACES                  TO CCTXN-AUTH-PROV-ERR-MSG.
018400     MOVE CCCARD-PROVIDER-ID OF LK-CCCARD-RECORD TO
018500                               CCTXN-AUTH-PROV-ID.
018600*
018700     IF  CCTXN-CD-MASKED-NUMBER = SPACES
018800         SET CCTXN-AUTH-COMM-LOCAL-ERROR TO TRUE
018900         MOVE "MISSING_CARD_NUMBER"   TO CCTXN-AUTH-ERROR-CODE
019000         GO TO C099-INVOKE-PROVIDER-EX
019100     END-IF.
019200*
019300     SET CCTXN-AUTH-COMM-SUCCESS  TO TRUE.
019400     MOVE WK-CCAUTH-NOW           TO WK-C-PROV-UNQ-NOW.
019500     MOVE "CCBP"                  TO WK-C-PROV-UNQ-PREFIX.
019600     MOVE WK-C-PROV-UNQ-WORK      TO CCTXN-AUTH-PROV-UNQ-ID.
019700     MOVE "APPROVAL ON FILE"      TO CCTXN-AUTH-APPR-CODE.
019800*
019900     COMPUTE WK-C-SCALED-AMOUNT = CCTXN-RQ-AMOUNT * 100.
020000     DIVIDE WK-C-SCALED-AMOUNT BY 100
020100        GIVING WK-C-DOLLARS REMAINDER WK-C-CENTS.
020200*
020300     EVALUATE WK-C-CENTS
020400         WHEN 01
020500             SET CCTXN-AUTH-DECLINED TO TRUE
020600             MOVE "INSUFFICIENT_FUNDS" TO CCTXN-AUTH-DECLINE-RSN
020700         WHEN 02
020800             SET CCTXN-AUTH-HOLD      TO TRUE
020900             MOVE "MANUAL_REVIEW_REQUIRED" TO
021000                                       CCTXN-AUTH-REVIEW-RSN
021100         WHEN 04
021200             SET CCTXN-AUTH-APPROVED  TO TRUE
021300             MOVE "Y"                 TO CCTXN-TOK-PRESENT-SW
021400             MOVE CCCARD-PROV-UNIQUE-ID OF LK-CCCARD-RECORD TO
021500                                       CCTXN-TOK-PROV-UNQ-ID
021600             MOVE "555555XXXXXX1234"  TO CCTXN-TOK-PROV-MASK
021700                                          CCTXN-TOK-NORM-MASK
021800         WHEN 05
021900             SET CCTXN-AUTH-APPROVED  TO TRUE
022000             MOVE "Y"                 TO CCTXN-TOK-PRESENT-SW
022100             MOVE CCCARD-PROV-UNIQUE-ID OF LK-CCCARD-RECORD TO
022200                                       CCTXN-TOK-PROV-UNQ-ID
022300             MOVE "Y"                 TO CCTXN-TOK-EXP-MONTH-SW
022400                                          CCTXN-TOK-EXP-YEAR-SW
022500             MOVE 12                  TO CCTXN-TOK-EXP-MONTH
022600             MOVE 2031                TO CCTXN-TOK-EXP-YEAR
022700         WHEN OTHER
022800             SET CCTXN-AUTH-APPROVED  TO TRUE
022900     END-EVALUATE.
023000*
023100 C099-INVOKE-PROVIDER-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 D100-DERIVE-STATUS.
023500*----------------------------------------------------------------*
023600*    THE CORE BRANCH TABLE - SALE/AUTHORIZE VARIANT.
023700*----------------------------------------------------------------*
023800     EVALUATE TRUE
023900         WHEN CCTXN-AUTH-COMM-LOCAL-ERROR
024000             SET CCTXN-ST-LOCAL-ERROR TO TRUE
024100         WHEN CCTXN-AUTH-COMM-IO-ERROR
024200             SET CCTXN-ST-IO-ERROR TO TRUE
024300         WHEN CCTXN-AUTH-COMM-GTWY-ERROR
024400             SET CCTXN-ST-GATEWAY-ERROR TO TRUE
024500         WHEN CCTXN-AUTH-COMM-SUCCESS
024600             PERFORM D110-DERIVE-FROM-APPROVAL
024700                THRU D110-DERIVE-FROM-APPROVAL-EX
024800         WHEN OTHER
024900             SET CCTXN-ST-LOCAL-ERROR TO TRUE
025000             MOVE "UNEXPECTED_COMM_RESULT" TO
025100                                       CCTXN-AUTH-ERROR-CODE
025200     END-EVALUATE.
025300*
025400 D199-DERIVE-STATUS-EX.
025500     EXIT.
025600*----------------------------------------------------------------*
025700 D110-DERIVE-FROM-APPROVAL.
025800*----------------------------------------------------------------*
025900     EVALUATE TRUE
026000         WHEN CCTXN-AUTH-APPROVED
026100             IF  WK-CCAUTH-FN-SALE
026200                 SET CCTXN-ST-CAPTURED TO TRUE
026300                 MOVE CCTXN-AUTH-PROV-ID    TO CCTXN-CAP-PROV-ID
026400                 SET CCTXN-CAP-COMM-SUCCESS TO TRUE
026500                 MOVE CCTXN-AUTH-PROV-UNQ-ID TO
026600                                       CCTXN-CAP-PROV-UNQ-ID
026700             ELSE
026800                 SET CCTXN-ST-AUTHORIZED TO TRUE
026900             END-IF
027000         WHEN CCTXN-AUTH-DECLINED
027100             SET CCTXN-ST-DECLINED TO TRUE
027200         WHEN CCTXN-AUTH-HOLD
027300             SET CCTXN-ST-HOLD TO TRUE
027400         WHEN OTHER
027500             SET CCTXN-ST-LOCAL-ERROR TO TRUE
027600             MOVE "UNEXPECTED_APPROVAL_RESULT" TO
027700                                       CCTXN-AUTH-ERROR-CODE
027800     END-EVALUATE.
027900*
028000 D110-DERIVE-FROM-APPROVAL-EX.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 E100-APPLY-REPLACEMENT.                                          CCB0081 
028400*----------------------------------------------------------------*
028500*    TOKENIZED CARD REPLACEMENT PROPAGATION - ONLY APPLIES TO A
028600*    STORED CARD (NON-BLANK PERSIST-ID), AND THE MASK/EXPIRATION
028700*    UPDATES ARE TWO INDEPENDENT PERSISTENCE CALLS - CCB0081.
028800*----------------------------------------------------------------*
028900     IF  CCCARD-PERSIST-ID OF LK-CCCARD-RECORD = SPACES
029000     OR  NOT CCTXN-TOK-IS-PRESENT
029100         GO TO E199-APPLY-REPLACEMENT-EX
029200     END-IF.
029300*
029400     IF  CCTXN-TOK-NORM-MASK NOT = SPACES
029500         MOVE CCTXN-TOK-NORM-MASK TO
029600              CCCARD-MASKED-NUMBER OF LK-CCCARD-RECORD
029700         SET WK-CCPERS-FN-UPDATE-CARD TO TRUE
029800         CALL "CCBFPERS" USING WK-CCPERS-RECORD,
029900                               LK-CCCARD-RECORD,
030000                               LK-CCTXN-RECORD
030100     END-IF.
030200*
030300*    THE REPLACEMENT MONTH/YEAR MUST PASS A STRICT CCBVEXP EDIT,
030400*    ALLOW-UNKNOWN OFF, BEFORE IT IS PROPAGATED ONTO THE STORED
030500*    CARD - A GATEWAY TOKEN IS NOT TRUSTED ANY MORE THAN A REQUEST
030600*    DECK FIELD WOULD BE - CCB0168.
030700     IF  CCTXN-TOK-EXP-MONTH-SET AND CCTXN-TOK-EXP-YEAR-SET       CCB0168
030800         MOVE CCTXN-TOK-EXP-MONTH     TO WK-CCVEXP-MONTH
030900         MOVE CCTXN-TOK-EXP-YEAR      TO WK-CCVEXP-YEAR
031000         MOVE "N"                     TO WK-CCVEXP-ALLOW-UNK-SW
031100         SET  WK-CCVEXP-FN-VALIDATE   TO TRUE
031200         CALL "CCBVEXP" USING WK-CCVEXP-RECORD
031300         IF  WK-CCVEXP-IS-OK
031400             MOVE CCTXN-TOK-EXP-MONTH TO
031500                  CCCARD-EXP-MONTH OF LK-CCCARD-RECORD
031600             MOVE CCTXN-TOK-EXP-YEAR  TO
031700                  CCCARD-EXP-YEAR OF LK-CCCARD-RECORD
031800             SET WK-CCPERS-FN-UPDATE-EXP TO TRUE
031900             CALL "CCBFPERS" USING WK-CCPERS-RECORD,
032000                                   LK-CCCARD-RECORD,
032100                                   LK-CCTXN-RECORD
032200         ELSE
032300             DISPLAY "CCBPAUTH - CCBVEXP ERROR - "
032400                     WK-CCVEXP-ERROR-CD
032500         END-IF
032600     END-IF.
032700*
032800 E199-APPLY-REPLACEMENT-EX.
032900     EXIT.
033000*----------------------------------------------------------------*
033100 F000-SAVE-COMPLETED-TRANSACTION.
033200*----------------------------------------------------------------*
033300     SET WK-CCPERS-FN-UPDATE-TXN TO TRUE.
033400     CALL "CCBFPERS" USING WK-CCPERS-RECORD,
033500                           WK-L-DUMMY-CARD,
033600                           LK-CCTXN-RECORD.
033700     IF  NOT WK-CCPERS-IS-OK
033800         MOVE "N"                  TO WK-CCAUTH-NO-ERROR
033900         MOVE WK-CCPERS-ERROR-CD    TO WK-CCAUTH-ERROR-CD
034000     END-IF.
034100*
034200 F099-SAVE-COMPLETED-TRANSACTION-EX.
034300     EXIT.
034400*
034500******************************************************************
034600************** END OF PROGRAM SOURCE -  CCBPAUTH ****************
034700******************************************************************
