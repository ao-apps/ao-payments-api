000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CCBVEXP.
000500 AUTHOR.         R M VOSS.
000600 INSTALLATION.   CARD SERVICES DATA CENTER.
000700 DATE-WRITTEN.   18 FEB 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PRODUCTION - CARD DATA - RESTRICTED ACCESS.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE, CENTURY-
001200*               NORMALIZE AND DISPLAY-FORMAT A CARD EXPIRATION
001300*               MONTH AND YEAR FOR THE CARD PROCESSING BATCH
001400*               SUITE.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#    INIT   DATE        DESCRIPTION
002000* -------- ------ ----------  -----------------------------------
002100* CCB0009  RMV    18/02/1985  INITIAL VERSION
002200* CCB0052  HT     09/05/1990  RAISED THE UPPER EXPIRATION WINDOW
002300*                             TO CURRENT YEAR PLUS 20
002400* CCB0105  LJP    11/12/1998  Y2K - CENTURY NORMALIZATION NOW
002500*                             DERIVED FROM THE SYSTEM DATE
002600*                             RATHER THAN A HARD-CODED "19"
002700* CCB0148  BTN    22/07/2002  ADDED THE BUILD-DISPLAY FUNCTION
002800*                             CODE FOR THE SYNC REPORT
002900*----------------------------------------------------------------*
003000        EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003900***************
004000 DATA DIVISION.
004100***************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER                          PIC X(24)        VALUE
004500     "** PROGRAM CCBVEXP **".
004600*
004700 01  WK-C-NORM-YEAR-WORK         PIC S9(04) COMP-3 VALUE ZERO.
004800 01  WK-C-NORM-YEAR-X REDEFINES WK-C-NORM-YEAR-WORK PIC X(03).
004900*
005000 01  WK-C-CENTURY-BASE            PIC S9(04) COMP VALUE ZERO.
005100 01  WK-C-CENTURY-BASE-R REDEFINES WK-C-CENTURY-BASE.
005200     05  WK-C-CENTURY-HIGH        PIC S9(02) COMP.
005300     05  WK-C-CENTURY-LOW         PIC S9(02) COMP.
005400*
005500 01  WK-C-UPPER-LIMIT              PIC S9(04) COMP VALUE ZERO.
005600 01  WK-C-MMYY-WORK                PIC X(04) VALUE SPACES.
005700 01  WK-C-MMYY-WORK-R REDEFINES WK-C-MMYY-WORK.
005800     05  WK-C-MMYY-MM              PIC X(02).
005900     05  WK-C-MMYY-YY              PIC X(02).
006000*
006100 01  WK-C-DISPLAY-WORK             PIC X(09) VALUE SPACES.
006200 01  WK-C-MM-EDIT                  PIC 99 VALUE ZERO.
006300 01  WK-C-YY-EDIT                  PIC 99 VALUE ZERO.
006400 01  WK-C-CCYY-EDIT                PIC 9999 VALUE ZERO.
006500 01  WK-C-DIV-QUOT                 PIC S9(05) COMP VALUE ZERO.
006600 01  WK-C-DIV-REM                  PIC S9(03) COMP VALUE ZERO.
006700*
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100     COPY CCVEXP.
007200*
007300********************************************
007400 PROCEDURE DIVISION USING WK-CCVEXP-RECORD.
007500********************************************
007600 MAIN-MODULE.
007700     PERFORM A000-PROCESS-CALLED-ROUTINE
007800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007900     EXIT PROGRAM.
008000*
008100*----------------------------------------------------------------*
008200 A000-PROCESS-CALLED-ROUTINE.
008300*----------------------------------------------------------------*
008400     MOVE "Y"              TO WK-CCVEXP-NO-ERROR.
008500     MOVE SPACES           TO WK-CCVEXP-ERROR-CD.
008600*
008700     IF  WK-CCVEXP-FN-NORM-YEAR
008800         PERFORM B000-NORMALIZE-YEAR
008900            THRU B099-NORMALIZE-YEAR-EX
009000     END-IF.
009100*
009200     IF  WK-CCVEXP-FN-VALIDATE
009300         PERFORM C000-VALIDATE-MONTH
009400            THRU C099-VALIDATE-MONTH-EX
009500         PERFORM C100-VALIDATE-YEAR
009600            THRU C199-VALIDATE-YEAR-EX
009700     END-IF.
009800*
009900     IF  WK-CCVEXP-FN-MMYY
010000         PERFORM C000-VALIDATE-MONTH
010100            THRU C099-VALIDATE-MONTH-EX
010200         PERFORM C100-VALIDATE-YEAR
010300            THRU C199-VALIDATE-YEAR-EX
010400         IF  WK-CCVEXP-IS-OK
010500             PERFORM D000-BUILD-MMYY
010600                THRU D099-BUILD-MMYY-EX
010700         END-IF
010800     END-IF.
010900*
011000     IF  WK-CCVEXP-FN-DISPLAY
011100         PERFORM E000-BUILD-DISPLAY
011200            THRU E099-BUILD-DISPLAY-EX
011300     END-IF.
011400*
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600     EXIT.
011700*----------------------------------------------------------------*
011800 B000-NORMALIZE-YEAR.                                             CCB0105 
011900*----------------------------------------------------------------*
012000*    0 <= YEAR <= 99 ASSUMES CURRENT CENTURY - CCB0105/Y2K.
012100*----------------------------------------------------------------*
012200     MOVE WK-CCVEXP-YEAR          TO WK-C-NORM-YEAR-WORK.
012300     IF  WK-CCVEXP-YEAR >= 0 AND WK-CCVEXP-YEAR <= 99
012400         DIVIDE WK-CCVEXP-CURRENT-CCYY BY 100
012500            GIVING WK-C-CENTURY-HIGH REMAINDER WK-C-CENTURY-LOW
012600         COMPUTE WK-C-NORM-YEAR-WORK =
012700            (WK-C-CENTURY-HIGH * 100) + WK-CCVEXP-YEAR
012800     END-IF.
012900     MOVE WK-C-NORM-YEAR-WORK     TO WK-CCVEXP-NORM-YEAR.
013000*
013100 B099-NORMALIZE-YEAR-EX.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 C000-VALIDATE-MONTH.
013500*----------------------------------------------------------------*
013600     IF  WK-CCVEXP-ALLOW-UNKNOWN AND WK-CCVEXP-MONTH = -1
013700         CONTINUE
013800     ELSE
013900         IF  WK-CCVEXP-MONTH < 1 OR WK-CCVEXP-MONTH > 12
014000             MOVE "N"              TO WK-CCVEXP-NO-ERROR
014100             MOVE "INVALID"         TO WK-CCVEXP-ERROR-CD
014200         END-IF
014300     END-IF.
014400*
014500 C099-VALIDATE-MONTH-EX.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 C100-VALIDATE-YEAR.
014900*----------------------------------------------------------------*
015000     COMPUTE WK-C-UPPER-LIMIT = WK-CCVEXP-CURRENT-CCYY + 20.
015100     IF  WK-CCVEXP-ALLOW-UNKNOWN AND WK-CCVEXP-YEAR = -1
015200         CONTINUE
015300     ELSE
015400         IF  WK-CCVEXP-YEAR < 1977
015500         OR  WK-CCVEXP-YEAR > WK-C-UPPER-LIMIT
015600             MOVE "N"              TO WK-CCVEXP-NO-ERROR
015700             MOVE "INVALID"         TO WK-CCVEXP-ERROR-CD
015800         END-IF
015900     END-IF.
016000*
016100 C199-VALIDATE-YEAR-EX.
016200     EXIT.
016300*----------------------------------------------------------------*
016400 D000-BUILD-MMYY.
016500*----------------------------------------------------------------*
016600     IF  WK-CCVEXP-MONTH = -1
016700         MOVE "??"                  TO WK-C-MMYY-MM
016800     ELSE
016900         MOVE WK-CCVEXP-MONTH        TO WK-C-MM-EDIT
017000         MOVE WK-C-MM-EDIT            TO WK-C-MMYY-MM
017100     END-IF.
017200*
017300     IF  WK-CCVEXP-YEAR = -1
017400         MOVE "??"                  TO WK-C-MMYY-YY
017500     ELSE
017600         DIVIDE WK-CCVEXP-YEAR BY 100
017700            GIVING WK-C-DIV-QUOT REMAINDER WK-C-DIV-REM
017800         MOVE WK-C-DIV-REM            TO WK-C-YY-EDIT
017900         MOVE WK-C-YY-EDIT             TO WK-C-MMYY-YY
018000     END-IF.
018100*
018200     MOVE WK-C-MMYY-WORK            TO WK-CCVEXP-MMYY.
018300*
018400 D099-BUILD-MMYY-EX.
018500     EXIT.
018600*----------------------------------------------------------------*
018700 E000-BUILD-DISPLAY.                                              CCB0148 
018800*----------------------------------------------------------------*
018900     MOVE SPACES                    TO WK-C-DISPLAY-WORK.
019000     IF  WK-CCVEXP-MONTH = -1 AND WK-CCVEXP-YEAR = -1
019100         MOVE SPACES                TO WK-CCVEXP-DISPLAY
019200         GO TO E099-BUILD-DISPLAY-EX
019300     END-IF.
019400*
019500     IF  WK-CCVEXP-MONTH = -1
019600         MOVE "??"                  TO WK-C-DISPLAY-WORK(1:2)
019700     ELSE
019800         MOVE WK-CCVEXP-MONTH        TO WK-C-MM-EDIT
019900         MOVE WK-C-MM-EDIT            TO WK-C-DISPLAY-WORK(1:2)
020000     END-IF.
020100*
020200     MOVE " / "                      TO WK-C-DISPLAY-WORK(3:3).
020300*
020400     IF  WK-CCVEXP-YEAR = -1
020500         MOVE "????"                TO WK-C-DISPLAY-WORK(6:4)
020600     ELSE
020700         MOVE WK-CCVEXP-YEAR          TO WK-C-CCYY-EDIT
020800         MOVE WK-C-CCYY-EDIT           TO WK-C-DISPLAY-WORK(6:4)
020900     END-IF.
021000*
021100     MOVE WK-C-DISPLAY-WORK          TO WK-CCVEXP-DISPLAY.
021200*
021300 E099-BUILD-DISPLAY-EX.
021400     EXIT.
021500*
021600******************************************************************
021700************** END OF PROGRAM SOURCE -  CCBVEXP ****************
021800******************************************************************
