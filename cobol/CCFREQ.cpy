000100*****************************************************************
000200* CCFREQ.cpybk
000300* INCOMING REQUEST DECK RECORD - ONE ROW PER SALE/AUTHORIZE/
000400* CAPTURE/VOID/STORE/UPDATE/DELETE REQUEST FOR THIS RUN.
000500* FROM FILE CCFREQ OF LIBRARY CCLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CCB0007 02/04/1985 RMV - INITIAL VERSION - SALE/AUTHORIZE
001000*                          REQUEST DETAIL ONLY
001100* CCB0040 14/06/1989 DWK - ADDED THE CCREQ-IS-CAPTURE/VOID/
001200*                          STORE/UPDATE-*/DELETE REQUEST TYPES
001300*                          AND THE CCREQ-CD- CARD DETAIL GROUP
001400*                          FOR CCB0039 IN CCBVALT1
001500* CCB0083 09/02/1994 HT  - WIDENED CCREQ-CD-COMMENTS TO X(500)
001600*                          TO MATCH CCCARD-COMMENTS
001700* CCB0114 30/12/1998 LJP - Y2K READINESS REVIEW - NO DATE FIELDS
001800*                          IN THIS RECORD, NO CHANGE REQUIRED,
001900*                          SIGNED OFF
002000*****************************************************************
002100 05  CCREQ-RECORD              PIC X(3200).
002200*
002300* I-O FORMAT:CCREQR  FROM FILE CCFREQ   OF LIBRARY CCLIB
002400*
002500 05  CCREQR  REDEFINES CCREQ-RECORD.
002600 06  CCREQ-TYPE                PIC X(01).
002700     88  CCREQ-IS-SALE                 VALUE "S".
002800     88  CCREQ-IS-AUTHORIZE            VALUE "A".
002900     88  CCREQ-IS-CAPTURE              VALUE "C".
003000     88  CCREQ-IS-VOID                 VALUE "V".
003100     88  CCREQ-IS-STORE                VALUE "T".
003200     88  CCREQ-IS-UPDATE-CARD          VALUE "U".
003300     88  CCREQ-IS-UPDATE-NUM-EXP       VALUE "N".
003400     88  CCREQ-IS-UPDATE-EXP           VALUE "E".
003500     88  CCREQ-IS-DELETE               VALUE "D".
003600 06  CCREQ-PRINCIPAL            PIC X(100).
003700 06  CCREQ-GROUP                PIC X(100).
003800 06  CCREQ-PERSIST-ID           PIC X(20).
003900*                        EXISTING TXN/CARD ID - CAPTURE, VOID,
004000*                        UPDATE-*, DELETE
004100*-----------------------------------------------------------------
004200* TRANSACTION REQUEST DETAIL - SALE / AUTHORIZE ONLY
004300*-----------------------------------------------------------------
004400 06  CCREQ-RQ-TEST-MODE         PIC X(01).
004500 06  CCREQ-RQ-CUSTOMER-IP       PIC X(45).
004600 06  CCREQ-RQ-DUP-WINDOW        PIC S9(09) COMP-3.
004700 06  CCREQ-RQ-ORDER-NUMBER      PIC X(50).
004800 06  CCREQ-RQ-CURRENCY-CODE     PIC X(03).
004900 06  CCREQ-RQ-AMOUNT            PIC S9(09)V99 COMP-3.
005000 06  CCREQ-RQ-TAX-AMOUNT        PIC S9(09)V99 COMP-3.
005100 06  CCREQ-RQ-TAX-EXEMPT        PIC X(01).
005200 06  CCREQ-RQ-SHIP-AMOUNT       PIC S9(09)V99 COMP-3.
005300 06  CCREQ-RQ-DUTY-AMOUNT       PIC S9(09)V99 COMP-3.
005400 06  CCREQ-RQ-SHIP-FIRST-NAME   PIC X(50).
005500 06  CCREQ-RQ-SHIP-LAST-NAME    PIC X(50).
005600 06  CCREQ-RQ-SHIP-COMPANY      PIC X(100).
005700 06  CCREQ-RQ-SHIP-ADDRESS-1    PIC X(100).
005800 06  CCREQ-RQ-SHIP-ADDRESS-2    PIC X(100).
005900 06  CCREQ-RQ-SHIP-CITY         PIC X(50).
006000 06  CCREQ-RQ-SHIP-STATE        PIC X(20).
006100 06  CCREQ-RQ-SHIP-POSTAL-CODE  PIC X(20).
006200 06  CCREQ-RQ-SHIP-COUNTRY      PIC X(02).
006300 06  CCREQ-RQ-EMAIL-CUSTOMER    PIC X(01).
006400 06  CCREQ-RQ-MERCHANT-EMAIL    PIC X(100).
006500 06  CCREQ-RQ-INVOICE-NUMBER    PIC X(50).
006600 06  CCREQ-RQ-PO-NUMBER         PIC X(50).
006700 06  CCREQ-RQ-DESCRIPTION       PIC X(500).
006800*-----------------------------------------------------------------
006900* CREDIT CARD DETAIL - SALE / AUTHORIZE / STORE / UPDATE-*
007000*-----------------------------------------------------------------
007100 06  CCREQ-CD-PERSIST-ID        PIC X(20).
007200 06  CCREQ-CD-PROVIDER-ID       PIC X(20).
007300 06  CCREQ-CD-PROV-UNIQUE-ID    PIC X(64).
007400 06  CCREQ-CD-CARD-NUMBER       PIC X(25).
007500 06  CCREQ-CD-MASKED-NUMBER     PIC X(25).
007600 06  CCREQ-CD-EXP-MONTH         PIC S9(02) COMP-3.
007700 06  CCREQ-CD-EXP-YEAR          PIC S9(04) COMP-3.
007800 06  CCREQ-CD-CARD-CODE         PIC X(04).
007900 06  CCREQ-CD-FIRST-NAME        PIC X(50).
008000 06  CCREQ-CD-LAST-NAME         PIC X(50).
008100 06  CCREQ-CD-COMPANY-NAME      PIC X(100).
008200 06  CCREQ-CD-EMAIL             PIC X(100).
008300 06  CCREQ-CD-PHONE             PIC X(20).
008400 06  CCREQ-CD-FAX               PIC X(20).
008500 06  CCREQ-CD-CUSTOMER-ID       PIC X(50).
008600 06  CCREQ-CD-CUST-TAX-ID       PIC X(09).
008700 06  CCREQ-CD-ADDRESS-1         PIC X(100).
008800 06  CCREQ-CD-ADDRESS-2         PIC X(100).
008900 06  CCREQ-CD-CITY              PIC X(50).
009000 06  CCREQ-CD-STATE             PIC X(20).
009100 06  CCREQ-CD-POSTAL-CODE       PIC X(20).
009200 06  CCREQ-CD-COUNTRY-CODE      PIC X(02).
009300 06  CCREQ-CD-COMMENTS          PIC X(500).
009400 06  FILLER                     PIC X(61).
009500*                        SPARE FOR FUTURE EXPANSION
