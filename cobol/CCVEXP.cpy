000100*****************************************************************
000200* CCVEXP.cpybk
000300* LINKAGE BLOCK FOR CCBVEXP - EXPIRATION MONTH/YEAR VALIDATE,
000400* CENTURY-NORMALIZE AND DISPLAY
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CCB0009 18/02/1985 RMV - INITIAL VERSION
000900* CCB0052 09/05/1990 HT  - ADDED WK-CCVEXP-FN-NORM-YEAR FOR THE
001000*                          UPPER EXPIRATION WINDOW WORK ADDED
001100*                          UNDER THIS SAME TICKET IN CCBVEXP
001200* CCB0105 11/12/1998 LJP - Y2K - ADDED WK-CCVEXP-CURRENT-CCYY SO
001300*                          CENTURY NORMALIZATION IS DERIVED FROM
001400*                          THE SYSTEM DATE RATHER THAN A HARD-
001500*                          CODED "19"
001600* CCB0148 22/07/2002 BTN - ADDED WK-CCVEXP-FN-DISPLAY AND
001700*                          WK-CCVEXP-DISPLAY FOR THE SYNC REPORT
001800*****************************************************************
001900 01  WK-CCVEXP-RECORD.
002000     05  WK-CCVEXP-INPUT.
002100         10  WK-CCVEXP-FUNCTION     PIC X(01).
002200             88  WK-CCVEXP-FN-VALIDATE      VALUE "V".
002300             88  WK-CCVEXP-FN-NORM-YEAR     VALUE "Y".
002400             88  WK-CCVEXP-FN-MMYY          VALUE "F".
002500             88  WK-CCVEXP-FN-DISPLAY       VALUE "D".
002600         10  WK-CCVEXP-MONTH        PIC S9(02) COMP-3.
002700         10  WK-CCVEXP-YEAR         PIC S9(04) COMP-3.
002800         10  WK-CCVEXP-ALLOW-UNK-SW PIC X(01).
002900             88  WK-CCVEXP-ALLOW-UNKNOWN    VALUE "Y".
003000         10  WK-CCVEXP-CURRENT-CCYY PIC S9(04) COMP-3.
003100     05  WK-CCVEXP-OUTPUT.
003200         10  WK-CCVEXP-NO-ERROR     PIC X(01) VALUE "Y".
003300             88  WK-CCVEXP-IS-OK            VALUE "Y".
003400         10  WK-CCVEXP-ERROR-CD     PIC X(07).
003500         10  WK-CCVEXP-NORM-YEAR    PIC S9(04) COMP-3.
003600         10  WK-CCVEXP-MMYY         PIC X(04).
003700         10  WK-CCVEXP-DISPLAY      PIC X(09).
003800     05  FILLER                 PIC X(10).
