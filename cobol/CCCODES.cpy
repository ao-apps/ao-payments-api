000100*****************************************************************
000200* CCCODES.cpybk
000300* PROVIDER-NEUTRAL ERROR REASON CODE TABLE (54 VALUES)
000400* PASTE IMMEDIATELY BELOW ANY ...-ERROR-CODE PIC X(40) FIELD -
000500* AUTH-RESULT, CAPTURE-RESULT AND VOID-RESULT EACH COPY THIS
000600* FRAGMENT SO THE SAME 88-LEVEL LIST APPLIES TO ALL THREE.
000700* EXACT MEMBERSHIP IS NOT BUSINESS-COMPUTED BY THIS SUITE - THE
000800* PROVIDER SETS THE CODE, WE ONLY VALIDATE/CARRY IT THROUGH.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CCB0005 26/02/1985 RMV - INITIAL VERSION - 31 CODES COVERING
001300*                          THE ORIGINAL SALE/AUTHORIZE PATH
001400* CCB0037 19/06/1989 HT  - ADDED THE CAPTURE/VOID-SPECIFIC CODES
001500*                          (TRANSACTION-ALREADY-CAPTURED/VOIDED/
001600*                          NOT-VOIDABLE, STORE-CARD-FAILED,
001700*                          VOID-FAILED) FOR CCB0038 IN CCBPAUTH
001800*                          AND CCB0047 IN CCBPCAPV
001900* CCB0080 04/02/1994 DWK - ADDED THE TOKEN/PROVIDER-CONFIG/RATE-
002000*                          LIMIT CODES FOR THE NEW TOKENIZED
002100*                          REPLACEMENT AND GATEWAY ROUTING WORK
002200* CCB0107 16/12/1998 LJP - Y2K READINESS REVIEW - NO DATE-
002300*                          SENSITIVE CODE IN THIS LIST, NO
002400*                          CHANGE REQUIRED, SIGNED OFF
002500*****************************************************************
002600     88  CC-ERR-ACCESS-DENIED
002700                     VALUE "ACCESS_DENIED".
002800     88  CC-ERR-AUTH-NOT-FOUND
002900                     VALUE "AUTHORIZATION_NOT_FOUND".
003000     88  CC-ERR-BANK-ACCOUNT-NOT-SUPPORTED
003100                     VALUE "BANK_ACCOUNT_NOT_SUPPORTED".
003200     88  CC-ERR-BLANK-FIELD
003300                     VALUE "BLANK_FIELD".
003400     88  CC-ERR-CARD-DECLINED
003500                     VALUE "CARD_DECLINED".
003600     88  CC-ERR-CARD-EXPIRED
003700                     VALUE "CARD_EXPIRED".
003800     88  CC-ERR-CARD-NOT-SUPPORTED
003900                     VALUE "CARD_NOT_SUPPORTED".
004000     88  CC-ERR-CARD-TYPE-NOT-ACCEPTED
004100                     VALUE "CARD_TYPE_NOT_ACCEPTED".
004200     88  CC-ERR-CONNECTION-ERROR
004300                     VALUE "CONNECTION_ERROR".
004400     88  CC-ERR-CUSTOMER-NOT-FOUND
004500                     VALUE "CUSTOMER_NOT_FOUND".
004600     88  CC-ERR-DUPLICATE-TRANSACTION
004700                     VALUE "DUPLICATE_TRANSACTION".
004800     88  CC-ERR-ENCRYPTION-ERROR
004900                     VALUE "ENCRYPTION_ERROR".
005000     88  CC-ERR-EXPIRATION-DATE-INVALID
005100                     VALUE "EXPIRATION_DATE_INVALID".
005200     88  CC-ERR-FRAUD-DETECTED
005300                     VALUE "FRAUD_DETECTED".
005400     88  CC-ERR-GATEWAY-NOT-CONFIGURED
005500                     VALUE "GATEWAY_NOT_CONFIGURED".
005600     88  CC-ERR-INSUFFICIENT-FUNDS
005700                     VALUE "INSUFFICIENT_FUNDS".
005800     88  CC-ERR-INVALID-AMOUNT
005900                     VALUE "INVALID_AMOUNT".
006000     88  CC-ERR-INVALID-CARD-CODE
006100                     VALUE "INVALID_CARD_CODE".
006200     88  CC-ERR-INVALID-CARD-NUMBER
006300                     VALUE "INVALID_CARD_NUMBER".
006400     88  CC-ERR-INVALID-CURRENCY-CODE
006500                     VALUE "INVALID_CURRENCY_CODE".
006600     88  CC-ERR-INVALID-CUSTOMER-IP
006700                     VALUE "INVALID_CUSTOMER_IP".
006800     88  CC-ERR-INVALID-EMAIL
006900                     VALUE "INVALID_EMAIL".
007000     88  CC-ERR-INVALID-MERCHANT
007100                     VALUE "INVALID_MERCHANT".
007200     88  CC-ERR-INVALID-ORDER-NUMBER
007300                     VALUE "INVALID_ORDER_NUMBER".
007400     88  CC-ERR-INVALID-POSTAL-CODE
007500                     VALUE "INVALID_POSTAL_CODE".
007600     88  CC-ERR-INVALID-PROVIDER-ID
007700                     VALUE "INVALID_PROVIDER_ID".
007800     88  CC-ERR-INVALID-TAX-ID
007900                     VALUE "INVALID_TAX_ID".
008000     88  CC-ERR-MANUAL-REVIEW-REQUIRED
008100                     VALUE "MANUAL_REVIEW_REQUIRED".
008200     88  CC-ERR-MERCHANT-NOT-ACTIVE
008300                     VALUE "MERCHANT_NOT_ACTIVE".
008400     88  CC-ERR-MISSING-ADDRESS
008500                     VALUE "MISSING_ADDRESS".
008600     88  CC-ERR-MISSING-CARD-NUMBER
008700                     VALUE "MISSING_CARD_NUMBER".
008800     88  CC-ERR-MISSING-NAME
008900                     VALUE "MISSING_NAME".
009000     88  CC-ERR-NO-AVAILABLE-PROCESSOR
009100                     VALUE "NO_AVAILABLE_PROCESSOR".
009200     88  CC-ERR-NO-UNIQUE-ID
009300                     VALUE "NO_UNIQUE_ID".
009400     88  CC-ERR-NOT-AUTHORIZED
009500                     VALUE "NOT_AUTHORIZED".
009600     88  CC-ERR-PROCESSOR-TIMEOUT
009700                     VALUE "PROCESSOR_TIMEOUT".
009800     88  CC-ERR-PROVIDER-CONFIGURATION-ERROR
009900                     VALUE "PROVIDER_CONFIGURATION_ERROR".
010000     88  CC-ERR-PROVIDER-REJECTED
010100                     VALUE "PROVIDER_REJECTED".
010200     88  CC-ERR-RATE-LIMIT-EXCEEDED
010300                     VALUE "RATE_LIMIT_EXCEEDED".
010400     88  CC-ERR-RESPONSE-FORMAT-INVALID
010500                     VALUE "RESPONSE_FORMAT_INVALID".
010600     88  CC-ERR-RETRY-LATER
010700                     VALUE "RETRY_LATER".
010800     88  CC-ERR-SECURITY-CHECK-FAILED
010900                     VALUE "SECURITY_CHECK_FAILED".
011000     88  CC-ERR-SERVICE-UNAVAILABLE
011100                     VALUE "SERVICE_UNAVAILABLE".
011200     88  CC-ERR-SIGNATURE-INVALID
011300                     VALUE "SIGNATURE_INVALID".
011400     88  CC-ERR-STORE-CARD-FAILED
011500                     VALUE "STORE_CARD_FAILED".
011600     88  CC-ERR-TOKEN-EXPIRED
011700                     VALUE "TOKEN_EXPIRED".
011800     88  CC-ERR-TOKEN-NOT-FOUND
011900                     VALUE "TOKEN_NOT_FOUND".
012000     88  CC-ERR-TRANSACTION-ALREADY-CAPTURED
012100                     VALUE "TRANSACTION_ALREADY_CAPTURED".
012200     88  CC-ERR-TRANSACTION-ALREADY-VOIDED
012300                     VALUE "TRANSACTION_ALREADY_VOIDED".
012400     88  CC-ERR-TRANSACTION-NOT-FOUND
012500                     VALUE "TRANSACTION_NOT_FOUND".
012600     88  CC-ERR-TRANSACTION-NOT-VOIDABLE
012700                     VALUE "TRANSACTION_NOT_VOIDABLE".
012800     88  CC-ERR-UNEXPECTED-APPROVAL-RESULT
012900                     VALUE "UNEXPECTED_APPROVAL_RESULT".
013000     88  CC-ERR-UNEXPECTED-COMM-RESULT
013100                     VALUE "UNEXPECTED_COMM_RESULT".
013200     88  CC-ERR-UNKNOWN-ERROR
013300                     VALUE "UNKNOWN_ERROR".
013400     88  CC-ERR-VALIDATION-ERROR
013500                     VALUE "VALIDATION_ERROR".
013600     88  CC-ERR-VOID-FAILED
013700                     VALUE "VOID_FAILED".
