000100*****************************************************************
000200* CCVCAPV.cpybk
000300* LINKAGE CONTROL BLOCK FOR CCBPCAPV, THE CAPTURE/VOID CALLED
000400* ROUTINE OF THE CARD PROCESSING BATCH SUITE.  THE TRANSACTION
000500* RECORD ITSELF IS PASSED AS A SEPARATE LINKAGE PARAMETER BUILT
000600* FROM CCTXREC.cpybk - THIS BLOCK CARRIES ONLY THE CALL-LEVEL
000700* CONTROL FIELDS.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* CCB0017 20/03/1985 RMV - INITIAL VERSION - CAPTURE ONLY
001200* CCB0047 11/06/1989 DWK - ADDED WK-CCCAPV-FN-VOID FOR THE VOID
001300*                          FUNCTION ADDED UNDER THIS SAME TICKET
001400*                          IN CCBPCAPV
001500* CCB0111 28/12/1998 LJP - Y2K READINESS REVIEW - WK-CCCAPV-NOW
001600*                          IS EPOCH SECONDS, NOT A CALENDAR
001700*                          FIELD, NO CHANGE REQUIRED
001800*****************************************************************
001900 01  WK-CCCAPV-CONTROL.
002000     05  WK-CCCAPV-FUNCTION          PIC X(01).
002100         88  WK-CCCAPV-FN-CAPTURE        VALUE "C".
002200         88  WK-CCCAPV-FN-VOID           VALUE "V".
002300     05  WK-CCCAPV-PRINCIPAL          PIC X(100).
002400     05  WK-CCCAPV-NOW                 PIC S9(18) COMP-3.
002500     05  WK-CCCAPV-NO-ERROR            PIC X(01) VALUE "Y".
002600         88  WK-CCCAPV-IS-OK               VALUE "Y".
002700     05  WK-CCCAPV-ERROR-CD            PIC X(40).
002800         COPY CCCODES.
002900     05  FILLER                        PIC X(20).
