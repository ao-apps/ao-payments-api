000100*****************************************************************
000200* CCVPERS.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CCBFPERS, THE SEQUENTIAL-FILE
000400* PERSISTENCE ENGINE CALLED BY CCBPAUTH / CCBPCAPV / CCBPSTOR /
000500* CCBVALT1 / CCBSYNT1 FOR EVERY CARD AND TRANSACTION READ/WRITE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CCB0014 09/03/1985 DWK - INITIAL VERSION - CARD FUNCTIONS ONLY
001000* CCB0045 27/07/1989 HT  - ADDED THE IT/UT/FT TRANSACTION
001100*                          FUNCTIONS AND WK-CCPERS-TXN-COUNT
001200* CCB0153 14/08/2002 BTN - ADDED THE UG (UPDATE-GENERAL) FUNCTION
001300*                          FOR THE STORE/UPDATE/DELETE ROUTINE
001400* CCB0165 30/10/2002 BTN - ADDED THE FK/FX (FETCH-BY-KEY) PAIR SO
001500*                          THE CONTROLLER CAN LOAD AN EXISTING
001600*                          CARD OR TRANSACTION BY PERSISTENCE ID
001700*                          BEFORE DRIVING CAPTURE/VOID/UPDATE/
001800*                          DELETE
001900*****************************************************************
002000 01  WK-CCPERS-RECORD.
002100     05  WK-CCPERS-FUNCTION          PIC X(02).
002200         88  WK-CCPERS-FN-INSERT-CARD     VALUE "IC".
002300         88  WK-CCPERS-FN-INSERT-TXN      VALUE "IT".
002400         88  WK-CCPERS-FN-UPDATE-CARD     VALUE "UC".
002500         88  WK-CCPERS-FN-UPDATE-NUM-EXP  VALUE "UN".
002600         88  WK-CCPERS-FN-UPDATE-EXP      VALUE "UE".
002700         88  WK-CCPERS-FN-UPDATE-TXN      VALUE "UT".
002800         88  WK-CCPERS-FN-UPDATE-GENERAL   VALUE "UG".
002900         88  WK-CCPERS-FN-DELETE-CARD     VALUE "DC".
003000         88  WK-CCPERS-FN-FETCH-CARD      VALUE "FC".
003100         88  WK-CCPERS-FN-FETCH-TXN       VALUE "FT".
003200         88  WK-CCPERS-FN-FETCH-CARD-KEY   VALUE "FK".
003300         88  WK-CCPERS-FN-FETCH-TXN-KEY    VALUE "FX".
003400     05  WK-CCPERS-INDEX              PIC S9(05) COMP.
003500*                        IN: 1-BASED ROW NUMBER FOR FC/FT
003600     05  WK-CCPERS-CARD-COUNT          PIC S9(05) COMP.
003700     05  WK-CCPERS-TXN-COUNT           PIC S9(05) COMP.
003800     05  WK-CCPERS-NO-ERROR            PIC X(01) VALUE "Y".
003900         88  WK-CCPERS-IS-OK               VALUE "Y".
004000     05  WK-CCPERS-ERROR-CD             PIC X(40).
004100     05  FILLER                        PIC X(10).
