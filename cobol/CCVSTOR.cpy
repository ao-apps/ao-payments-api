000100*****************************************************************
000200* CCVSTOR.cpybk
000300* LINKAGE CONTROL BLOCK FOR CCBPSTOR, THE STORE/UPDATE/DELETE
000400* CREDIT CARD CALLED ROUTINE OF THE CARD PROCESSING BATCH SUITE.
000500* THE CARD RECORD ITSELF IS PASSED AS A SEPARATE LINKAGE
000600* PARAMETER BUILT FROM CCCARD.cpybk - THIS BLOCK CARRIES ONLY
000700* THE CALL-LEVEL CONTROL FIELDS AND THE REPLACEMENT VALUES
000800* SUPPLIED BY THE CALLER FOR AN UPDATE REQUEST.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CCB0028 28/03/1985 DWK - INITIAL VERSION - STORE ONLY
001300* CCB0053 02/08/1989 RMV - ADDED WK-CCSTOR-FN-UPDATE-NUM-EXP AND
001400*                          WK-CCSTOR-FN-UPDATE-EXP AND THE
001500*                          REPLACEMENT VALUE FIELDS, ADDED UNDER
001600*                          THIS SAME TICKET IN CCBPSTOR
001700* CCB0080 04/02/1994 HT  - ADDED WK-CCSTOR-FN-UPDATE-OTHER AND
001800*                          WK-CCSTOR-FN-DELETE FOR THE GENERAL
001900*                          UPDATE AND DELETE FUNCTIONS
002000* CCB0112 29/12/1998 LJP - Y2K READINESS REVIEW - WK-CCSTOR-NEW-
002100*                          EXP-YEAR IS ALREADY 4-DIGIT PACKED,
002200*                          NO CHANGE REQUIRED, SIGNED OFF
002300*****************************************************************
002400 01  WK-CCSTOR-CONTROL.
002500     05  WK-CCSTOR-FUNCTION          PIC X(01).
002600         88  WK-CCSTOR-FN-STORE           VALUE "S".
002700         88  WK-CCSTOR-FN-UPDATE-NUM-EXP  VALUE "N".
002800         88  WK-CCSTOR-FN-UPDATE-EXP      VALUE "E".
002900         88  WK-CCSTOR-FN-UPDATE-OTHER    VALUE "U".
003000         88  WK-CCSTOR-FN-DELETE          VALUE "D".
003100     05  WK-CCSTOR-PRINCIPAL          PIC X(100).
003200     05  WK-CCSTOR-NOW                 PIC S9(18) COMP-3.
003300*-----------------------------------------------------------------
003400* REPLACEMENT VALUES SUPPLIED BY THE CALLER FOR N/E/U FUNCTIONS
003500*-----------------------------------------------------------------
003600     05  WK-CCSTOR-NEW-NUMBER           PIC X(25).
003700     05  WK-CCSTOR-NEW-EXP-MONTH-SW     PIC X(01) VALUE "N".
003800         88  WK-CCSTOR-NEW-EXP-MONTH-SET     VALUE "Y".
003900     05  WK-CCSTOR-NEW-EXP-MONTH         PIC S9(02) COMP-3.
004000     05  WK-CCSTOR-NEW-EXP-YEAR-SW       PIC X(01) VALUE "N".
004100         88  WK-CCSTOR-NEW-EXP-YEAR-SET      VALUE "Y".
004200     05  WK-CCSTOR-NEW-EXP-YEAR          PIC S9(04) COMP-3.
004300     05  WK-CCSTOR-NEW-CARD-CODE         PIC X(04).
004400     05  WK-CCSTOR-NO-ERROR              PIC X(01) VALUE "Y".
004500         88  WK-CCSTOR-IS-OK                 VALUE "Y".
004600     05  WK-CCSTOR-ERROR-CD              PIC X(40).
004700         COPY CCCODES.
004800     05  FILLER                          PIC X(20).
